000100****************************************************************00000100
000200* ORDTRAN  -  ORDER PROCESSING TRANSACTION LAYOUT               *00000200
000300*                                                                00000300
000400* PROPERTY OF MERIDIAN FOOD SERVICE SYSTEMS, INC.                00000400
000500* PROPRIETARY AND CONFIDENTIAL - ALL RIGHTS RESERVED             00000500
000600*                                                                00000600
000700* XT-TRAN-CODE VALUES AND THE FIELDS EACH ONE USES -             00000700
000800*   CREATE  - XT-CUST-ID, XT-EMP-ID (ZERO = AUTO-ASSIGN)         00000800
000900*   ADDITEM - XT-ORD-ID, XT-ITEM-ID, XT-QUANTITY (AMOUNT TO ADD) 00000900
001000*   SETQTY  - XT-ORD-ID, XT-ITEM-ID, XT-QUANTITY (NEW QUANTITY,  00001000
001100*             ZERO REMOVES THE LINE)                             00001100
001200*   STATUS  - XT-ORD-ID, XT-NEW-STATUS                           00001200
001300*   DELETE  - XT-ORD-ID                                          00001300
001400*                                                                00001400
001500* 92/05/18  T.MBEKI     ORIGINAL LAYOUT (CREATE/ADDITEM/DELETE)  00001500
001600* 96/09/30  P.QUIROGA   TICKET DP-4402 - ADDED SETQTY, STATUS    00001600
001700****************************************************************00001700
001800 01  ORDER-TRAN-RECORD.                                         00001800
001900     05  XT-TRAN-CODE                PIC X(07).                 00001900
002000         88  XT-TRAN-IS-CREATE        VALUE 'CREATE '.           00002000
002100         88  XT-TRAN-IS-ADDITEM       VALUE 'ADDITEM'.           00002100
002200         88  XT-TRAN-IS-SETQTY        VALUE 'SETQTY '.           00002200
002300         88  XT-TRAN-IS-STATUS        VALUE 'STATUS '.           00002300
002400         88  XT-TRAN-IS-DELETE        VALUE 'DELETE '.           00002400
002500     05  XT-ORD-ID                   PIC 9(06).                 00002500
002600     05  XT-CUST-ID                  PIC 9(06).                 00002600
002700     05  XT-EMP-ID                   PIC 9(06).                 00002700
002800     05  XT-ITEM-ID                  PIC 9(06).                 00002800
002900     05  XT-QUANTITY                 PIC 9(04).                 00002900
003000     05  XT-NEW-STATUS               PIC X(09).                 00003000
003100     05  FILLER                      PIC X(08).                 00003100
003200****************************************************************00003200
