000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN FOOD SERVICE        *00000200
000300* SYSTEMS, INC.  PROPRIETARY AND CONFIDENTIAL.                  *00000300
000400* ALL RIGHTS RESERVED                                           *00000400
000500****************************************************************00000500
000600* PROGRAM :  SALESRPT1                                           00000600
000700* SYSTEM  :  MFO -  MERIDIAN FOOD ORDERING SYSTEM                00000700
000800*                                                                00000800
000900* SALES ANALYTICS BATCH.  READ-ONLY - APPLIES NO TRANSACTIONS    00000900
001000* AND UPDATES NO MASTER FILE.  READS THE ORDER, ORDER LINE ITEM, 00001000
001100* MENU ITEM, AND CATEGORY MASTERS AND PRODUCES THE POPULAR       00001100
001200* ITEMS (TOP 10) REPORT AND THE CATEGORY SALES REPORT.           00001200
001300* CANCELLED ORDERS ARE EXCLUDED FROM BOTH REPORTS. REVENUE IS    00001300
001400* ALWAYS PRICED AT THE MENU ITEM'S CURRENT PRICE - THERE IS NO   00001400
001500* HISTORICAL PRICE SNAPSHOT ON THE LINE ITEM RECORD.             00001500
001600*                                                                00001600
001700* CHANGE LOG                                                     00001700
001800*   93/02/26  T.MBEKI    ORIGINAL PROGRAM - CATEGORY SALES ONLY CL0010001800
001900*             (POPULAR ITEMS RANKING NOT YET REQUESTED)         CL0010001900
002000*   94/11/08  T.MBEKI    REQUEST DP-2210 - ADDED POPULAR ITEMS  CL0020002000
002100*             TOP-10 REPORT (RANK BY TOTAL QUANTITY DESCENDING) CL0020002100
002200*   96/09/30  P.QUIROGA  TICKET DP-4402 - CANCELLED ORDERS NOW  CL0030002200
002300*             EXCLUDED FROM BOTH REPORTS (WERE PREVIOUSLY       CL0030002300
002400*             INCLUDED IN ERROR - OVERSTATED REVENUE)           CL0030002400
002500*   98/09/17  P.QUIROGA  Y2K - RUN DATE ON REPORT HEADER NOW    CL0040002500
002600*             CARRIES A 4-DIGIT CENTURY-INCLUSIVE YEAR          CL0040002600
002650*   05/14/19  J.SAYLES   REQUEST DP-6600 - CATEGORY SALES NOW   CL0050002650
002660*             SORTED BY TOTAL REVENUE DESCENDING BEFORE PRINT,  CL0050002660
002670*             MATCHING THE POPULAR ITEMS SORT ORDER LOGIC       CL0050002670
002700****************************************************************00002700
002800 IDENTIFICATION DIVISION.                                       00002800
002900 PROGRAM-ID.    SALESRPT1.                                      00002900
003000 AUTHOR.        T. MBEKI.                                       00003000
003100 INSTALLATION.  MERIDIAN FOOD SERVICE SYSTEMS - DATA PROCESSING.00003100
003200 DATE-WRITTEN.  02/26/93.                                       00003200
003300 DATE-COMPILED. 02/26/93.                                       00003300
003400 SECURITY.      COMPANY CONFIDENTIAL.                           00003400
003500****************************************************************00003500
003600 ENVIRONMENT DIVISION.                                          00003600
003700 CONFIGURATION SECTION.                                         00003700
003800 SOURCE-COMPUTER. IBM-390.                                      00003800
003900 OBJECT-COMPUTER. IBM-390.                                      00003900
004000 SPECIAL-NAMES.                                                 00004000
004100     C01 IS TOP-OF-FORM.                                        00004100
004200 INPUT-OUTPUT SECTION.                                          00004200
004300 FILE-CONTROL.                                                  00004300
004400     SELECT ORDER-MASTER      ASSIGN TO ORDMAST                 00004400
004500            ACCESS IS SEQUENTIAL                                00004500
004600            FILE STATUS IS WS-ORDMAST-STATUS.                   00004600
004700     SELECT ORDERITEM-MASTER ASSIGN TO OITMMAST                 00004700
004800            ACCESS IS SEQUENTIAL                                00004800
004900            FILE STATUS IS WS-OITMMAST-STATUS.                  00004900
005000     SELECT MENUITEM-MASTER   ASSIGN TO ITEMMAST                00005000
005100            ACCESS IS SEQUENTIAL                                00005100
005200            FILE STATUS IS WS-ITEMMAST-STATUS.                  00005200
005300     SELECT CATEGORY-MASTER   ASSIGN TO CATMAST                 00005300
005400            ACCESS IS SEQUENTIAL                                00005400
005500            FILE STATUS IS WS-CATMAST-STATUS.                   00005500
005600     SELECT SALES-REPORT      ASSIGN TO SALESRPT                00005600
005700            ACCESS IS SEQUENTIAL                                00005700
005800            FILE STATUS IS WS-SALESRPT-STATUS.                  00005800
005900****************************************************************00005900
006000 DATA DIVISION.                                                 00006000
006100 FILE SECTION.                                                  00006100
006200 FD  ORDER-MASTER                                               00006200
006300     RECORDING MODE IS F.                                       00006300
006400 COPY ORDMAST.                                                  00006400
006500 FD  ORDERITEM-MASTER                                           00006500
006600     RECORDING MODE IS F.                                       00006600
006700 COPY OITMMAST.                                                 00006700
006800 FD  MENUITEM-MASTER                                            00006800
006900     RECORDING MODE IS F.                                       00006900
007000 COPY ITEMMAST.                                                 00007000
007100 FD  CATEGORY-MASTER                                            00007100
007200     RECORDING MODE IS F.                                       00007200
007300 COPY CATMAST.                                                  00007300
007400 FD  SALES-REPORT                                               00007400
007500     RECORDING MODE IS F.                                       00007500
007600 01  SALESRPT-REC                    PIC X(132).                00007600
007700****************************************************************00007700
007800 WORKING-STORAGE SECTION.                                       00007800
007900****************************************************************00007900
008000 01  WS-FILE-STATUSES.                                          00008000
008100     05  WS-ORDMAST-STATUS           PIC X(02) VALUE SPACES.    00008100
008200     05  WS-OITMMAST-STATUS          PIC X(02) VALUE SPACES.    00008200
008300     05  WS-ITEMMAST-STATUS          PIC X(02) VALUE SPACES.    00008300
008400     05  WS-CATMAST-STATUS           PIC X(02) VALUE SPACES.    00008400
008500     05  WS-SALESRPT-STATUS          PIC X(02) VALUE SPACES.    00008500
008600*                                                                00008600
008700 01  WS-RUN-DATE-AND-TIME.                                       00008700
008800     05  WS-RUN-DATE-6               PIC 9(06).                 00008800
008900 01  WS-RUN-DATE-6-X REDEFINES WS-RUN-DATE-6.                   00008900
009000     05  WS-RUN-YY                   PIC 9(02).                 00009000
009100     05  WS-RUN-MM                   PIC 9(02).                 00009100
009200     05  WS-RUN-DD                   PIC 9(02).                 00009200
009300*                                                                00009300
009400 01  WS-DIAG-ITEM-ID                 PIC X(06).                 00009400
009500 01  WS-DIAG-ITEM-ID-N REDEFINES WS-DIAG-ITEM-ID PIC 9(06).     00009500
009600*                                                                00009600
009700 01  WS-AVG-QTY-PACKED               PIC S9(05)V9 COMP-3.       00009700
009800 01  WS-AVG-QTY-X REDEFINES WS-AVG-QTY-PACKED PIC S9(05)V9 COMP-300009800
009900                                     .                          00009900
010000*                                                                00010000
010050 77  WS-SUBSCR                   PIC S9(05) COMP  VALUE 0.       00010050
010100 01  WS-COUNTERS.                                                00010100
010300     05  WS-ORD-COUNT                PIC S9(05) COMP  VALUE 0.  00010300
010400     05  WS-OI-COUNT                 PIC S9(05) COMP  VALUE 0.  00010400
010500     05  WS-ITEM-COUNT               PIC S9(05) COMP  VALUE 0.  00010500
010600     05  WS-CAT-COUNT                PIC S9(05) COMP  VALUE 0.  00010600
010700     05  WS-SALES-COUNT              PIC S9(05) COMP  VALUE 0.  00010700
010750     05  WS-CS-COUNT                 PIC S9(05) COMP  VALUE 0.  00010750
010800     05  WS-SEEN-COUNT               PIC S9(05) COMP  VALUE 0.  00010800
010900     05  WS-PRINT-COUNT              PIC S9(05) COMP  VALUE 0.  00010900
011000     05  WS-ITEM-QTY                 PIC S9(07) COMP  VALUE 0.  00011000
011100     05  WS-ITEM-ORDCT               PIC S9(05) COMP  VALUE 0.  00011100
011200*                                                                00011200
011300 77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.           00011300
011310     88  ROW-WAS-FOUND            VALUE 'Y'.                    00011310
011320 77  WS-ORD-CANCELLED-SW         PIC X(01) VALUE 'N'.           00011320
011330     88  ORD-WAS-CANCELLED        VALUE 'Y'.                    00011330
011340 77  WS-SORT-DONE-SW             PIC X(01) VALUE 'N'.           00011340
011350     88  SORT-IS-DONE             VALUE 'Y'.                    00011350
011360 77  WS-SWAPPED-SW               PIC X(01) VALUE 'N'.           00011360
011370     88  A-SWAP-WAS-MADE          VALUE 'Y'.                    00011370
012200*                                                                00012200
012300 01  ORDER-TABLE-AREA.                                           00012300
012400     05  ORDER-TABLE OCCURS 9999 TIMES                           00012400
012500                    INDEXED BY ORD-IX.                           00012500
012600         10  TBL-ORD-ID              PIC 9(06).                 00012600
012700         10  TBL-ORD-STATUS          PIC X(09).                 00012700
012800             88  TBL-ORD-IS-CANCELLED  VALUE 'CANCELLED'.        00012800
012900*                                                                00012900
013000 01  ITEM-TABLE-AREA.                                            00013000
013100     05  ITEM-TABLE OCCURS 9999 TIMES                            00013100
013200                    INDEXED BY ITEM-IX.                          00013200
013300         10  TBL-ITEM-ID             PIC 9(06).                 00013300
013400         10  TBL-ITEM-CAT-ID         PIC 9(06).                 00013400
013500         10  TBL-ITEM-NAME           PIC X(25).                 00013500
013600         10  TBL-ITEM-PRICE          PIC S9(06)V99 COMP-3.      00013600
013700*                                                                00013700
013800 01  CAT-TABLE-AREA.                                             00013800
013900     05  CAT-TABLE OCCURS 999 TIMES                              00013900
014000                   INDEXED BY CAT-IX.                            00014000
014100         10  TBL-CAT-ID              PIC 9(06).                 00014100
014200         10  TBL-CAT-NAME            PIC X(20).                 00014200
014300*                                                                00014300
014400 01  OI-TABLE-AREA.                                              00014400
014500     05  OI-TABLE OCCURS 49999 TIMES                             00014500
014600                  INDEXED BY OI-IX.                              00014600
014700         10  TBL-OI-ORD-ID           PIC 9(06).                 00014700
014800         10  TBL-OI-ITEM-ID          PIC 9(06).                 00014800
014900         10  TBL-OI-QUANTITY         PIC 9(04).                 00014900
015000*                                                                00015000
015100 01  SEEN-ORDER-TABLE-AREA.                                      00015100
015200     05  SEEN-ORDER-TABLE OCCURS 9999 TIMES                      00015200
015300                          INDEXED BY SEEN-IX.                    00015300
015400         10  TBL-SEEN-ORD-ID         PIC 9(06).                 00015400
015500*                                                                00015500
015600 01  ITEM-SALES-TABLE-AREA.                                      00015600
015700     05  ITEM-SALES-TABLE OCCURS 9999 TIMES                      00015700
015800                          INDEXED BY SALE-IX.                    00015800
015900         10  TBL-SALE-ITEM-ID        PIC 9(06).                 00015900
016000         10  TBL-SALE-ITEM-NAME      PIC X(25).                 00016000
016100         10  TBL-SALE-CAT-NAME       PIC X(20).                 00016100
016200         10  TBL-SALE-QTY            PIC S9(07) COMP-3.         00016200
016300         10  TBL-SALE-ORDCT          PIC S9(05) COMP-3.         00016300
016400*                                                                00016400
016410 01  CS-SALES-TABLE-AREA.                                        00016410
016420     05  CS-SALES-TABLE OCCURS 999 TIMES                         00016420
016430                        INDEXED BY CS-IX.                        00016430
016440         10  TBL-CS-CAT-NAME         PIC X(20).                  00016440
016450         10  TBL-CS-QTY              PIC S9(07) COMP-3.          00016450
016460         10  TBL-CS-REV              PIC S9(09)V99 COMP-3.       00016460
016470         10  TBL-CS-ITEMS            PIC S9(05) COMP-3.          00016470
016480         10  TBL-CS-ORDCT            PIC S9(05) COMP-3.          00016480
016490*                                                                00016490
016500 01  ERR-MSG-BAD-TRAN.                                           00016500
016600     05  FILLER                      PIC X(31)                 00016600
016700                  VALUE 'ERROR PROCESSING TRANSACTION. '.       00016700
016800     05  ERR-MSG-DATA1               PIC X(35) VALUE SPACES.    00016800
016900     05  ERR-MSG-DATA2               PIC X(30) VALUE SPACES.    00016900
017000     05  FILLER                      PIC X(36) VALUE SPACES.    00017000
017100*                                                                00017100
017200 01  RPT-HEADER1.                                                00017200
017300     05  FILLER                      PIC X(40)                 00017300
017400               VALUE 'SALES ANALYTICS REPORT       DATE: '.     00017400
017500     05  RPT-MM                      PIC 99.                    00017500
017600     05  FILLER                      PIC X VALUE '/'.           00017600
017700     05  RPT-DD                      PIC 99.                    00017700
017800     05  FILLER                      PIC X VALUE '/'.           00017800
017900     05  RPT-YY                      PIC 99.                    00017900
018000     05  FILLER                      PIC X(58) VALUE SPACES.    00018000
018100*                                                                00018100
018200 01  RPT-POPULAR-HDR1.                                           00018200
018300     05  FILLER PIC X(29) VALUE 'POPULAR ITEMS - TOP 10:'.      00018300
018400     05  FILLER PIC X(103) VALUE SPACES.                        00018400
018500 01  RPT-POPULAR-HDR2.                                           00018500
018600     05  FILLER PIC X(25) VALUE 'ITEM NAME'.                    00018600
018700     05  FILLER PIC X(15) VALUE 'CATEGORY'.                     00018700
018800     05  FILLER PIC X(08) VALUE 'SOLD'.                         00018800
018900     05  FILLER PIC X(08) VALUE 'ORDERS'.                       00018900
019000     05  FILLER PIC X(08) VALUE 'AVG/ORD'.                      00019000
019100     05  FILLER PIC X(68) VALUE SPACES.                         00019100
019200 01  RPT-POPULAR-DETAIL.                                         00019200
019300     05  RPT-POP-NAME                PIC X(25).                 00019300
019400     05  RPT-POP-CAT                 PIC X(15).                 00019400
019500     05  RPT-POP-QTY                 PIC ZZZ,ZZ9.               00019500
019600     05  FILLER                      PIC X(02) VALUE SPACES.    00019600
019700     05  RPT-POP-ORDCT               PIC ZZZ9.                  00019700
019800     05  FILLER                      PIC X(04) VALUE SPACES.    00019800
019900     05  RPT-POP-AVG                 PIC ZZ9.9.                 00019900
020000     05  FILLER                      PIC X(51) VALUE SPACES.    00020000
020100*                                                                00020100
020200 01  RPT-CATSALES-HDR1.                                          00020200
020300     05  FILLER PIC X(23) VALUE 'CATEGORY SALES:'.              00020300
020400     05  FILLER PIC X(109) VALUE SPACES.                        00020400
020500 01  RPT-CATSALES-HDR2.                                          00020500
020600     05  FILLER PIC X(15) VALUE 'CATEGORY'.                     00020600
020700     05  FILLER PIC X(08) VALUE 'QTY'.                          00020700
020800     05  FILLER PIC X(12) VALUE 'REVENUE'.                      00020800
020900     05  FILLER PIC X(08) VALUE 'ITEMS'.                        00020900
021000     05  FILLER PIC X(08) VALUE 'ORDERS'.                       00021000
021100     05  FILLER PIC X(81) VALUE SPACES.                         00021100
021200 01  RPT-CATSALES-DETAIL.                                        00021200
021300     05  RPT-CS-NAME                 PIC X(15).                 00021300
021400     05  RPT-CS-QTY                  PIC ZZZ,ZZ9.               00021400
021500     05  FILLER                      PIC X(02) VALUE SPACES.    00021500
021600     05  RPT-CS-REV                  PIC X(12).                 00021600
021700     05  RPT-CS-ITEMS                PIC ZZZ9.                  00021700
021800     05  FILLER                      PIC X(04) VALUE SPACES.    00021800
021900     05  RPT-CS-ORDCT                PIC ZZZ9.                  00021900
022000     05  FILLER                      PIC X(73) VALUE SPACES.    00022000
022100 01  RPT-PRICE-EDIT                  PIC $$$$,$$9.99.           00022100
022200*                                                                00022200
022300 01  WS-CS-QTY                       PIC S9(07) COMP-3 VALUE 0. 00022300
022400 01  WS-CS-REV                       PIC S9(09)V99 COMP-3 VALUE 000022400
022500                                     .                          00022500
022600 01  WS-CS-ITEMS                     PIC S9(05) COMP  VALUE 0.  00022600
022700 01  WS-CS-ORDCT                     PIC S9(05) COMP  VALUE 0.  00022700
022800 01  WS-ITEM-HAD-SALES-SW            PIC X(01) VALUE 'N'.       00022800
022900     88  ITEM-HAD-SALES               VALUE 'Y'.                00022900
022910 01  WS-SCAN-ORD-ID                  PIC 9(06) VALUE 0.         00022910
022920*                                                                00022920
022930 01  WS-SWAP-AREA.                                                00022930
022940     05  WS-SWAP-ID                  PIC 9(06).                 00022940
022950     05  WS-SWAP-NAME                PIC X(25).                 00022950
022960     05  WS-SWAP-CATNAME             PIC X(20).                 00022960
022970     05  WS-SWAP-QTY                 PIC S9(07) COMP-3.         00022970
022980     05  WS-SWAP-ORDCT               PIC S9(05) COMP-3.         00022980
022985*                                                                00022985
022990 01  WS-CS-SWAP-AREA.                                             00022990
022992     05  WS-CS-SWAP-CATNAME          PIC X(20).                  00022992
022994     05  WS-CS-SWAP-QTY              PIC S9(07) COMP-3.          00022994
022996     05  WS-CS-SWAP-REV              PIC S9(09)V99 COMP-3.       00022996
022998     05  WS-CS-SWAP-ITEMS            PIC S9(05) COMP-3.          00022998
022999     05  WS-CS-SWAP-ORDCT            PIC S9(05) COMP-3.          00022999
023000****************************************************************00023000
023100 PROCEDURE DIVISION.                                             00023100
023200****************************************************************00023200
023300 000-MAIN.                                                       00023300
023400     ACCEPT WS-RUN-DATE-6 FROM DATE.                            00023400
023500     DISPLAY 'SALESRPT1 STARTED - RUN DATE (YYMMDD) '           00023500
023600             WS-RUN-DATE-6.                                     00023600
023700*                                                                00023700
023800     PERFORM 700-OPEN-FILES.                                    00023800
023900     PERFORM 710-LOAD-ORDER-TABLE THRU 710-EXIT.                00023900
024000     PERFORM 712-LOAD-ITEM-TABLE THRU 712-EXIT.                 00024000
024100     PERFORM 714-LOAD-CAT-TABLE THRU 714-EXIT.                  00024100
024200     PERFORM 716-LOAD-OI-TABLE THRU 716-EXIT.                   00024200
024300     PERFORM 800-INIT-REPORT.                                    00024300
024400*                                                                00024400
024500     PERFORM 300-BUILD-ITEM-SALES-TABLE THRU 300-EXIT.          00024500
024600     PERFORM 400-SORT-ITEM-SALES-TABLE THRU 400-EXIT.           00024600
024700     PERFORM 500-PRINT-POPULAR-ITEMS THRU 500-EXIT.             00024700
024800     PERFORM 600-CATEGORY-SALES-RTN THRU 600-EXIT.              00024800
024900*                                                                00024900
025000     PERFORM 790-CLOSE-FILES.                                    00025000
025100*                                                                00025100
025200     GOBACK.                                                     00025200
025300*                                                                00025300
025400 700-OPEN-FILES.                                                 00025400
025500     OPEN INPUT  ORDER-MASTER                                    00025500
025600                 ORDERITEM-MASTER                                00025600
025700                 MENUITEM-MASTER                                 00025700
025800                 CATEGORY-MASTER                                 00025800
025900          OUTPUT SALES-REPORT.                                   00025900
026000     IF WS-ORDMAST-STATUS NOT = '00'                             00026000
026100         DISPLAY 'ERROR OPENING ORDER-MASTER. RC: '             00026100
026200                 WS-ORDMAST-STATUS                               00026200
026300         MOVE 16 TO RETURN-CODE                                  00026300
026400     END-IF.                                                     00026400
026500*                                                                00026500
026600 710-LOAD-ORDER-TABLE.                                            00026600
026700     MOVE 0 TO WS-ORD-COUNT.                                     00026700
026800     PERFORM 711-LOAD-ONE-ORDER THRU 711-EXIT                    00026800
026900             UNTIL WS-ORDMAST-STATUS = '10'.                     00026900
027000 710-EXIT.                                                        00027000
027100     EXIT.                                                        00027100
027200*                                                                 00027200
027300 711-LOAD-ONE-ORDER.                                              00027300
027400     READ ORDER-MASTER.                                          00027400
027500     IF WS-ORDMAST-STATUS = '00'                                 00027500
027600         ADD +1 TO WS-ORD-COUNT                                  00027600
027700         SET ORD-IX TO WS-ORD-COUNT                              00027700
027800         MOVE ORD-ID     TO TBL-ORD-ID(ORD-IX)                   00027800
027900         MOVE ORD-STATUS TO TBL-ORD-STATUS(ORD-IX)               00027900
028000     END-IF.                                                     00028000
028100 711-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300*                                                                 00028300
028400 712-LOAD-ITEM-TABLE.                                             00028400
028500     MOVE 0 TO WS-ITEM-COUNT.                                    00028500
028600     PERFORM 713-LOAD-ONE-ITEM THRU 713-EXIT                     00028600
028700             UNTIL WS-ITEMMAST-STATUS = '10'.                    00028700
028800 712-EXIT.                                                        00028800
028900     EXIT.                                                        00028900
029000*                                                                 00029000
029100 713-LOAD-ONE-ITEM.                                               00029100
029200     READ MENUITEM-MASTER.                                        00029200
029300     IF WS-ITEMMAST-STATUS = '00'                                00029300
029400         ADD +1 TO WS-ITEM-COUNT                                 00029400
029500         SET ITEM-IX TO WS-ITEM-COUNT                            00029500
029600         MOVE ITEM-ID     TO TBL-ITEM-ID(ITEM-IX)                00029600
029700         MOVE ITEM-CAT-ID TO TBL-ITEM-CAT-ID(ITEM-IX)            00029700
029800         MOVE ITEM-NAME   TO TBL-ITEM-NAME(ITEM-IX)              00029800
029900         MOVE ITEM-PRICE  TO TBL-ITEM-PRICE(ITEM-IX)             00029900
030000     END-IF.                                                     00030000
030100 713-EXIT.                                                        00030100
030200     EXIT.                                                        00030200
030300*                                                                 00030300
030400 714-LOAD-CAT-TABLE.                                              00030400
030500     MOVE 0 TO WS-CAT-COUNT.                                     00030500
030600     PERFORM 715-LOAD-ONE-CAT THRU 715-EXIT                      00030600
030700             UNTIL WS-CATMAST-STATUS = '10'.                     00030700
030800 714-EXIT.                                                        00030800
030900     EXIT.                                                        00030900
031000*                                                                 00031000
031100 715-LOAD-ONE-CAT.                                                00031100
031200     READ CATEGORY-MASTER.                                        00031200
031300     IF WS-CATMAST-STATUS = '00'                                 00031300
031400         ADD +1 TO WS-CAT-COUNT                                  00031400
031500         SET CAT-IX TO WS-CAT-COUNT                              00031500
031600         MOVE CAT-ID   TO TBL-CAT-ID(CAT-IX)                     00031600
031700         MOVE CAT-NAME TO TBL-CAT-NAME(CAT-IX)                   00031700
031800     END-IF.                                                     00031800
031900 715-EXIT.                                                        00031900
032000     EXIT.                                                        00032000
032100*                                                                 00032100
032200 716-LOAD-OI-TABLE.                                               00032200
032300     MOVE 0 TO WS-OI-COUNT.                                      00032300
032400     PERFORM 717-LOAD-ONE-OI THRU 717-EXIT                       00032400
032500             UNTIL WS-OITMMAST-STATUS = '10'.                    00032500
032600 716-EXIT.                                                        00032600
032700     EXIT.                                                        00032700
032800*                                                                 00032800
032900 717-LOAD-ONE-OI.                                                 00032900
033000     READ ORDERITEM-MASTER.                                       00033000
033100     IF WS-OITMMAST-STATUS = '00'                                00033100
033200         ADD +1 TO WS-OI-COUNT                                   00033200
033300         SET OI-IX TO WS-OI-COUNT                                00033300
033400         MOVE OI-ORD-ID   TO TBL-OI-ORD-ID(OI-IX)                00033400
033500         MOVE OI-ITEM-ID  TO TBL-OI-ITEM-ID(OI-IX)               00033500
033600         MOVE OI-QUANTITY TO TBL-OI-QUANTITY(OI-IX)              00033600
033700     END-IF.                                                     00033700
033800 717-EXIT.                                                        00033800
033900     EXIT.                                                        00033900
034000*                                                                 00034000
034100 790-CLOSE-FILES.                                                 00034100
034200     CLOSE ORDER-MASTER                                          00034200
034300           ORDERITEM-MASTER                                      00034300
034400           MENUITEM-MASTER                                       00034400
034500           CATEGORY-MASTER                                       00034500
034600           SALES-REPORT.                                         00034600
034700*                                                                 00034700
034800 800-INIT-REPORT.                                                00034800
034900     MOVE WS-RUN-MM TO RPT-MM.                                   00034900
035000     MOVE WS-RUN-DD TO RPT-DD.                                   00035000
035100     MOVE WS-RUN-YY TO RPT-YY.                                   00035100
035200     WRITE SALESRPT-REC FROM RPT-HEADER1 AFTER PAGE.             00035200
035300*                                                                00035300
035400* IS THE ORDER OWNING THIS OI-IX ROW A CANCELLED ORDER?  A       00035400
035500* SMALL LINEAR SCAN AGAINST THE IN-MEMORY ORDER TABLE - RUN      00035500
035600* VOLUMES DO NOT JUSTIFY A KEYED LOOKUP FOR A BATCH REPORT.      00035600
035700 320-ORDER-IS-CANCELLED.                                          00035700
035800     MOVE 'N' TO WS-ORD-CANCELLED-SW.                             00035800
035900     PERFORM 321-SCAN-ORDER THRU 321-EXIT                        00035900
036000             VARYING ORD-IX FROM 1 BY 1                           00036000
036100             UNTIL ORD-IX > WS-ORD-COUNT OR ORD-WAS-CANCELLED.    00036100
036200 320-EXIT.                                                        00036200
036300     EXIT.                                                        00036300
036400*                                                                 00036400
036500 321-SCAN-ORDER.                                                  00036500
036600     IF TBL-ORD-ID(ORD-IX) = WS-SCAN-ORD-ID                      00036600
036700        AND TBL-ORD-IS-CANCELLED(ORD-IX)                         00036700
036800         MOVE 'Y' TO WS-ORD-CANCELLED-SW                         00036800
036900     END-IF.                                                     00036900
037000 321-EXIT.                                                        00037000
037100     EXIT.                                                        00037100
037200*                                                                 00037200
037300* POPULAR ITEMS - ONE PASS PER MENU ITEM, ACCUMULATING QUANTITY   00037300
037400* AND DISTINCT ORDER COUNT FROM THE QUALIFYING (NON-CANCELLED)    00037400
037500* LINE ITEM ROWS.  ONLY ITEMS WITH SOME QUALIFYING SALES ARE      00037500
037600* CARRIED FORWARD INTO THE SALES TABLE.                           00037600
037700 300-BUILD-ITEM-SALES-TABLE.                                      00037700
037800     MOVE 0 TO WS-SALES-COUNT.                                    00037800
037900     PERFORM 310-BUILD-ONE-ITEM-SALES THRU 310-EXIT              00037900
038000             VARYING ITEM-IX FROM 1 BY 1                          00038000
038100             UNTIL ITEM-IX > WS-ITEM-COUNT.                       00038100
038200 300-EXIT.                                                        00038200
038300     EXIT.                                                        00038300
038400*                                                                 00038400
038500 310-BUILD-ONE-ITEM-SALES.                                        00038500
038600     MOVE 0 TO WS-ITEM-QTY.                                       00038600
038700     MOVE 0 TO WS-ITEM-ORDCT.                                     00038700
038800     PERFORM 311-ACCUM-ONE-OI-ROW THRU 311-EXIT                  00038800
038900             VARYING OI-IX FROM 1 BY 1 UNTIL OI-IX > WS-OI-COUNT. 00038900
039000     IF WS-ITEM-QTY > 0                                           00039000
039100         ADD +1 TO WS-SALES-COUNT                                 00039100
039200         SET SALE-IX TO WS-SALES-COUNT                            00039200
039300         MOVE TBL-ITEM-ID(ITEM-IX)   TO TBL-SALE-ITEM-ID(SALE-IX) 00039300
039400         MOVE TBL-ITEM-NAME(ITEM-IX) TO TBL-SALE-ITEM-NAME(SALE-IX)00039400
039500         PERFORM 315-LOOKUP-CAT-NAME THRU 315-EXIT               00039500
039600         MOVE WS-ITEM-QTY   TO TBL-SALE-QTY(SALE-IX)             00039600
039700         MOVE WS-ITEM-ORDCT TO TBL-SALE-ORDCT(SALE-IX)           00039700
039800     END-IF.                                                     00039800
039900 310-EXIT.                                                        00039900
040000     EXIT.                                                        00040000
040100*                                                                 00040100
040200 311-ACCUM-ONE-OI-ROW.                                            00040200
040300     IF TBL-OI-ITEM-ID(OI-IX) = TBL-ITEM-ID(ITEM-IX)             00040300
040400         MOVE TBL-OI-ORD-ID(OI-IX) TO WS-SCAN-ORD-ID              00040400
040500         PERFORM 320-ORDER-IS-CANCELLED THRU 320-EXIT            00040500
040600         IF NOT ORD-WAS-CANCELLED                                00040600
040700             ADD TBL-OI-QUANTITY(OI-IX) TO WS-ITEM-QTY           00040700
040800             ADD +1 TO WS-ITEM-ORDCT                             00040800
040900         END-IF                                                  00040900
041000     END-IF.                                                     00041000
041100 311-EXIT.                                                        00041100
041200     EXIT.                                                        00041200
041300*                                                                 00041300
041400 315-LOOKUP-CAT-NAME.                                             00041400
041500     MOVE 'N' TO WS-FOUND-SW.                                     00041500
041600     PERFORM 316-SCAN-CAT-FOR-ITEM THRU 316-EXIT                 00041600
041700             VARYING CAT-IX FROM 1 BY 1                           00041700
041800             UNTIL CAT-IX > WS-CAT-COUNT OR ROW-WAS-FOUND.        00041800
041900 315-EXIT.                                                        00041900
042000     EXIT.                                                        00042000
042100*                                                                 00042100
042200 316-SCAN-CAT-FOR-ITEM.                                           00042200
042300     IF TBL-CAT-ID(CAT-IX) = TBL-ITEM-CAT-ID(ITEM-IX)            00042300
042400         MOVE TBL-CAT-NAME(CAT-IX) TO TBL-SALE-CAT-NAME(SALE-IX) 00042400
042500         MOVE 'Y' TO WS-FOUND-SW                                 00042500
042600     END-IF.                                                     00042600
042700 316-EXIT.                                                        00042700
042800     EXIT.                                                        00042800
042900*                                                                 00042900
043000* BUBBLE SORT ON TOTAL QUANTITY DESCENDING - STABLE (SWAPS ONLY   00043000
043100* WHEN STRICTLY OUT OF ORDER) SO TIES KEEP THEIR ORIGINAL         00043100
043200* DISCOVERY ORDER PER THE ANALYST'S SPEC.                         00043200
043300 400-SORT-ITEM-SALES-TABLE.                                       00043300
043400     MOVE 'N' TO WS-SORT-DONE-SW.                                 00043400
043500     PERFORM 410-ONE-BUBBLE-PASS THRU 410-EXIT                   00043500
043600             UNTIL SORT-IS-DONE.                                  00043600
043700 400-EXIT.                                                        00043700
043800     EXIT.                                                        00043800
043900*                                                                 00043900
044000 410-ONE-BUBBLE-PASS.                                             00044000
044100     MOVE 'N' TO WS-SWAPPED-SW.                                   00044100
044200     PERFORM 411-COMPARE-ADJACENT THRU 411-EXIT                  00044200
044300             VARYING SALE-IX FROM 1 BY 1                          00044300
044400             UNTIL SALE-IX > WS-SALES-COUNT - 1.                  00044400
044500     IF NOT A-SWAP-WAS-MADE                                       00044500
044600         MOVE 'Y' TO WS-SORT-DONE-SW                              00044600
044700     END-IF.                                                      00044700
044800 410-EXIT.                                                        00044800
044900     EXIT.                                                        00044900
045000*                                                                 00045000
045100 411-COMPARE-ADJACENT.                                            00045100
045200     SET SALE-IX UP BY 1.                                        00045200
045300     IF TBL-SALE-QTY(SALE-IX) > TBL-SALE-QTY(SALE-IX - 1)        00045300
045400         MOVE TBL-SALE-ITEM-ID(SALE-IX - 1)   TO WS-SWAP-ID       00045400
045500         MOVE TBL-SALE-ITEM-NAME(SALE-IX - 1) TO WS-SWAP-NAME    00045500
045600         MOVE TBL-SALE-CAT-NAME(SALE-IX - 1)  TO WS-SWAP-CATNAME 00045600
045700         MOVE TBL-SALE-QTY(SALE-IX - 1)       TO WS-SWAP-QTY     00045700
045800         MOVE TBL-SALE-ORDCT(SALE-IX - 1)     TO WS-SWAP-ORDCT   00045800
045900         MOVE TBL-SALE-ITEM-ID(SALE-IX)    TO TBL-SALE-ITEM-ID(SALE-IX - 1)00045900
046000         MOVE TBL-SALE-ITEM-NAME(SALE-IX)  TO TBL-SALE-ITEM-NAME(SALE-IX - 1)00046000
046100         MOVE TBL-SALE-CAT-NAME(SALE-IX)   TO TBL-SALE-CAT-NAME(SALE-IX - 1)00046100
046200         MOVE TBL-SALE-QTY(SALE-IX)        TO TBL-SALE-QTY(SALE-IX - 1)00046200
046300         MOVE TBL-SALE-ORDCT(SALE-IX)      TO TBL-SALE-ORDCT(SALE-IX - 1)00046300
046400         MOVE WS-SWAP-ID      TO TBL-SALE-ITEM-ID(SALE-IX)       00046400
046500         MOVE WS-SWAP-NAME    TO TBL-SALE-ITEM-NAME(SALE-IX)     00046500
046600         MOVE WS-SWAP-CATNAME TO TBL-SALE-CAT-NAME(SALE-IX)      00046600
046700         MOVE WS-SWAP-QTY     TO TBL-SALE-QTY(SALE-IX)           00046700
046800         MOVE WS-SWAP-ORDCT   TO TBL-SALE-ORDCT(SALE-IX)         00046800
046900         MOVE 'Y' TO WS-SWAPPED-SW                                00046900
047000     END-IF.                                                      00047000
047100     SET SALE-IX DOWN BY 1.                                       00047100
047200 411-EXIT.                                                        00047200
047300     EXIT.                                                        00047300
047400*                                                                 00047400
047500* PRINT NO MORE THAN THE TOP 10 ROWS - TRUNCATION BEYOND RANK 10  00047500
047600* IS BY DESIGN, NOT AN ERROR.                                     00047600
047700 500-PRINT-POPULAR-ITEMS.                                         00047700
047800     WRITE SALESRPT-REC FROM RPT-POPULAR-HDR1 AFTER 2.           00047800
047900     WRITE SALESRPT-REC FROM RPT-POPULAR-HDR2 AFTER 1.           00047900
048000     MOVE 0 TO WS-PRINT-COUNT.                                    00048000
048100     PERFORM 510-PRINT-ONE-POPULAR THRU 510-EXIT                 00048100
048200             VARYING SALE-IX FROM 1 BY 1                          00048200
048300             UNTIL SALE-IX > WS-SALES-COUNT OR WS-PRINT-COUNT = 10.00048300
048400 500-EXIT.                                                        00048400
048500     EXIT.                                                        00048500
048600*                                                                 00048600
048700 510-PRINT-ONE-POPULAR.                                           00048700
048800     ADD +1 TO WS-PRINT-COUNT.                                    00048800
048900     MOVE TBL-SALE-ITEM-NAME(SALE-IX) TO RPT-POP-NAME.           00048900
049000     MOVE TBL-SALE-CAT-NAME(SALE-IX)  TO RPT-POP-CAT.            00049000
049100     MOVE TBL-SALE-QTY(SALE-IX)       TO RPT-POP-QTY.            00049100
049200     MOVE TBL-SALE-ORDCT(SALE-IX)     TO RPT-POP-ORDCT.          00049200
049300     COMPUTE WS-AVG-QTY-PACKED ROUNDED =                          00049300
049400         TBL-SALE-QTY(SALE-IX) / TBL-SALE-ORDCT(SALE-IX).        00049400
049500     MOVE WS-AVG-QTY-PACKED TO RPT-POP-AVG.                      00049500
049600     WRITE SALESRPT-REC FROM RPT-POPULAR-DETAIL AFTER 1.         00049600
049700 510-EXIT.                                                        00049700
049800     EXIT.                                                        00049800
049900*                                                                 00049900
050000* CATEGORY SALES - FOR EACH CATEGORY, WALK ITS MENU ITEMS AND     00050000
050100* THEIR QUALIFYING LINE-ITEM ROWS, DEDUPING DISTINCT ORDERS       00050100
050200* THROUGH THE SEEN-ORDER-TABLE.  ONLY CATEGORIES WITH AT LEAST    00050200
050300* ONE QUALIFYING SALE ARE CARRIED FORWARD INTO THE CS-SALES       00050300
050320* TABLE, WHICH IS THEN SORTED BY TOTAL REVENUE DESCENDING         00050320
050340* BEFORE THE REPORT IS PRINTED - REQUEST DP-6600.                 00050340
050400 600-CATEGORY-SALES-RTN.                                          00050400
050450     MOVE 0 TO WS-CS-COUNT.                                       00050450
050700     PERFORM 610-ONE-CATEGORY THRU 610-EXIT                      00050700
050800             VARYING CAT-IX FROM 1 BY 1                           00050800
050900             UNTIL CAT-IX > WS-CAT-COUNT.                         00050900
050950     PERFORM 660-SORT-CS-TABLE THRU 660-EXIT.                     00050950
050980     PERFORM 670-PRINT-CS-TABLE THRU 670-EXIT.                    00050980
051000 600-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200*                                                                 00051200
051300 610-ONE-CATEGORY.                                                00051300
051400     MOVE 0 TO WS-CS-QTY.                                        00051400
051500     MOVE 0 TO WS-CS-REV.                                        00051500
051600     MOVE 0 TO WS-CS-ITEMS.                                      00051600
051700     MOVE 0 TO WS-SEEN-COUNT.                                    00051700
051800     PERFORM 620-ONE-ITEM-IN-CAT THRU 620-EXIT                   00051800
051900             VARYING ITEM-IX FROM 1 BY 1                          00051900
052000             UNTIL ITEM-IX > WS-ITEM-COUNT.                       00052000
052100     MOVE WS-SEEN-COUNT TO WS-CS-ORDCT.                          00052100
052150     IF WS-CS-ITEMS > 0                                           00052150
052160         ADD +1 TO WS-CS-COUNT                                    00052160
052170         SET CS-IX TO WS-CS-COUNT                                 00052170
052180         MOVE TBL-CAT-NAME(CAT-IX) TO TBL-CS-CAT-NAME(CS-IX)      00052180
052190         MOVE WS-CS-QTY            TO TBL-CS-QTY(CS-IX)           00052190
052195         MOVE WS-CS-REV            TO TBL-CS-REV(CS-IX)           00052195
052200         MOVE WS-CS-ITEMS          TO TBL-CS-ITEMS(CS-IX)         00052200
052210         MOVE WS-CS-ORDCT          TO TBL-CS-ORDCT(CS-IX)         00052210
052400     END-IF.                                                      00052400
052500 610-EXIT.                                                        00052500
052600     EXIT.                                                        00052600
052700*                                                                 00052700
052800 620-ONE-ITEM-IN-CAT.                                             00052800
052900     IF TBL-ITEM-CAT-ID(ITEM-IX) = TBL-CAT-ID(CAT-IX)            00052900
053000         MOVE 'N' TO WS-ITEM-HAD-SALES-SW                        00053000
053100         PERFORM 630-ONE-OI-FOR-ITEM THRU 630-EXIT               00053100
053200                 VARYING OI-IX FROM 1 BY 1 UNTIL OI-IX > WS-OI-COUNT00053200
053300         IF ITEM-HAD-SALES                                       00053300
053400             ADD +1 TO WS-CS-ITEMS                               00053400
053500         END-IF                                                  00053500
053600     END-IF.                                                      00053600
053700 620-EXIT.                                                        00053700
053800     EXIT.                                                        00053800
053900*                                                                 00053900
054000 630-ONE-OI-FOR-ITEM.                                             00054000
054100     IF TBL-OI-ITEM-ID(OI-IX) = TBL-ITEM-ID(ITEM-IX)             00054100
054200         MOVE TBL-OI-ORD-ID(OI-IX) TO WS-SCAN-ORD-ID              00054200
054300         PERFORM 320-ORDER-IS-CANCELLED THRU 320-EXIT            00054300
054400         IF NOT ORD-WAS-CANCELLED                                00054400
054500             ADD TBL-OI-QUANTITY(OI-IX) TO WS-CS-QTY             00054500
054600             COMPUTE WS-CS-REV ROUNDED = WS-CS-REV +              00054600
054700                 (TBL-OI-QUANTITY(OI-IX) * TBL-ITEM-PRICE(ITEM-IX))00054700
054800             MOVE 'Y' TO WS-ITEM-HAD-SALES-SW                    00054800
054900             PERFORM 640-MARK-ORDER-SEEN THRU 640-EXIT           00054900
055000         END-IF                                                  00055000
055100     END-IF.                                                      00055100
055200 630-EXIT.                                                        00055200
055300     EXIT.                                                        00055300
055400*                                                                 00055400
055500 640-MARK-ORDER-SEEN.                                             00055500
055600     MOVE 'N' TO WS-FOUND-SW.                                     00055600
055700     PERFORM 641-SCAN-SEEN THRU 641-EXIT                         00055700
055800             VARYING SEEN-IX FROM 1 BY 1                          00055800
055900             UNTIL SEEN-IX > WS-SEEN-COUNT OR ROW-WAS-FOUND.      00055900
056000     IF NOT ROW-WAS-FOUND                                         00056000
056100         ADD +1 TO WS-SEEN-COUNT                                  00056100
056200         SET SEEN-IX TO WS-SEEN-COUNT                             00056200
056300         MOVE TBL-OI-ORD-ID(OI-IX) TO TBL-SEEN-ORD-ID(SEEN-IX)   00056300
056400     END-IF.                                                      00056400
056500 640-EXIT.                                                        00056500
056600     EXIT.                                                        00056600
056700*                                                                 00056700
056800 641-SCAN-SEEN.                                                   00056800
056900     IF TBL-SEEN-ORD-ID(SEEN-IX) = TBL-OI-ORD-ID(OI-IX)          00056900
057000         MOVE 'Y' TO WS-FOUND-SW                                 00057000
057100     END-IF.                                                      00057100
057200 641-EXIT.                                                        00057200
057300     EXIT.                                                        00057300
057400*                                                                 00057400
057410* BUBBLE SORT ON TOTAL REVENUE DESCENDING - STABLE (SWAPS ONLY    00057410
057420* WHEN STRICTLY OUT OF ORDER) SO TIES KEEP THEIR ORIGINAL         00057420
057430* CATEGORY-MASTER DISCOVERY ORDER, SAME CONVENTION AS THE         00057430
057440* POPULAR-ITEMS SORT ABOVE.                                       00057440
057500 660-SORT-CS-TABLE.                                               00057500
057600     MOVE 'N' TO WS-SORT-DONE-SW.                                00057600
057700     PERFORM 661-ONE-CS-BUBBLE-PASS THRU 661-EXIT                00057700
057800             UNTIL SORT-IS-DONE.                                  00057800
057900 660-EXIT.                                                        00057900
058000     EXIT.                                                        00058000
058100*                                                                 00058100
058200 661-ONE-CS-BUBBLE-PASS.                                          00058200
058300     MOVE 'N' TO WS-SWAPPED-SW.                                  00058300
058400     PERFORM 662-COMPARE-ADJACENT-CS THRU 662-EXIT               00058400
058500             VARYING CS-IX FROM 1 BY 1                            00058500
058600             UNTIL CS-IX > WS-CS-COUNT - 1.                       00058600
058700     IF NOT A-SWAP-WAS-MADE                                       00058700
058800         MOVE 'Y' TO WS-SORT-DONE-SW                              00058800
058900     END-IF.                                                      00058900
059000 661-EXIT.                                                        00059000
059100     EXIT.                                                        00059100
059200*                                                                 00059200
059300 662-COMPARE-ADJACENT-CS.                                         00059300
059400     SET CS-IX UP BY 1.                                          00059400
059500     IF TBL-CS-REV(CS-IX) > TBL-CS-REV(CS-IX - 1)                00059500
059600         MOVE TBL-CS-CAT-NAME(CS-IX - 1) TO WS-CS-SWAP-CATNAME    00059600
059700         MOVE TBL-CS-QTY(CS-IX - 1)      TO WS-CS-SWAP-QTY        00059700
059800         MOVE TBL-CS-REV(CS-IX - 1)      TO WS-CS-SWAP-REV        00059800
059900         MOVE TBL-CS-ITEMS(CS-IX - 1)    TO WS-CS-SWAP-ITEMS      00059900
060000         MOVE TBL-CS-ORDCT(CS-IX - 1)    TO WS-CS-SWAP-ORDCT      00060000
060100         MOVE TBL-CS-CAT-NAME(CS-IX) TO TBL-CS-CAT-NAME(CS-IX - 1)00060100
060200         MOVE TBL-CS-QTY(CS-IX)      TO TBL-CS-QTY(CS-IX - 1)     00060200
060300         MOVE TBL-CS-REV(CS-IX)      TO TBL-CS-REV(CS-IX - 1)     00060300
060400         MOVE TBL-CS-ITEMS(CS-IX)    TO TBL-CS-ITEMS(CS-IX - 1)   00060400
060500         MOVE TBL-CS-ORDCT(CS-IX)    TO TBL-CS-ORDCT(CS-IX - 1)   00060500
060600         MOVE WS-CS-SWAP-CATNAME TO TBL-CS-CAT-NAME(CS-IX)        00060600
060700         MOVE WS-CS-SWAP-QTY    TO TBL-CS-QTY(CS-IX)              00060700
060800         MOVE WS-CS-SWAP-REV    TO TBL-CS-REV(CS-IX)              00060800
060900         MOVE WS-CS-SWAP-ITEMS  TO TBL-CS-ITEMS(CS-IX)            00060900
061000         MOVE WS-CS-SWAP-ORDCT  TO TBL-CS-ORDCT(CS-IX)            00061000
061100         MOVE 'Y' TO WS-SWAPPED-SW                                00061100
061200     END-IF.                                                      00061200
061300     SET CS-IX DOWN BY 1.                                         00061300
061400 662-EXIT.                                                        00061400
061500     EXIT.                                                        00061500
061600*                                                                 00061600
061700 670-PRINT-CS-TABLE.                                              00061700
061800     WRITE SALESRPT-REC FROM RPT-CATSALES-HDR1 AFTER 2.          00061800
061900     WRITE SALESRPT-REC FROM RPT-CATSALES-HDR2 AFTER 1.          00061900
062000     PERFORM 671-PRINT-ONE-CS-ROW THRU 671-EXIT                  00062000
062100             VARYING CS-IX FROM 1 BY 1                            00062100
062200             UNTIL CS-IX > WS-CS-COUNT.                           00062200
062300 670-EXIT.                                                        00062300
062400     EXIT.                                                        00062400
062500*                                                                 00062500
062600 671-PRINT-ONE-CS-ROW.                                            00062600
062700     MOVE TBL-CS-CAT-NAME(CS-IX) TO RPT-CS-NAME.                 00062700
062800     MOVE TBL-CS-QTY(CS-IX)      TO RPT-CS-QTY.                  00062800
062900     MOVE TBL-CS-REV(CS-IX)      TO RPT-PRICE-EDIT.              00062900
063000     MOVE RPT-PRICE-EDIT         TO RPT-CS-REV.                  00063000
063100     MOVE TBL-CS-ITEMS(CS-IX)    TO RPT-CS-ITEMS.                00063100
063200     MOVE TBL-CS-ORDCT(CS-IX)    TO RPT-CS-ORDCT.                00063200
063300     WRITE SALESRPT-REC FROM RPT-CATSALES-DETAIL AFTER 1.        00063300
063400 671-EXIT.                                                        00063400
063500     EXIT.                                                        00063500
063600****************************************************************00063600
