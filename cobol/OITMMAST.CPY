000100****************************************************************00000100
000200* OITMMAST  -  ORDER LINE ITEM MASTER RECORD LAYOUT             *00000200
000300*                                                                00000300
000400* PROPERTY OF MERIDIAN FOOD SERVICE SYSTEMS, INC.                00000400
000500* PROPRIETARY AND CONFIDENTIAL - ALL RIGHTS RESERVED             00000500
000600*                                                                00000600
000700* ONE RECORD PER LINE ITEM ON THE ORDERITEM-MASTER FILE.         00000700
000800* KEYED BY THE COMPOSITE (OI-ORD-ID, OI-ITEM-ID) - NO SEPARATE   00000800
000900* SURROGATE KEY.  NO PRICE IS STORED HERE - ORDPROC1 AND         00000900
001000* SALESRPT1 ALWAYS LOOK UP THE CURRENT ITEM-PRICE ON ITEMMAST.   00001000
001100*                                                                00001100
001200* 92/05/18  T.MBEKI     ORIGINAL LAYOUT                          00001200
001300****************************************************************00001300
001400 01  ORDERITEM-RECORD.                                          00001400
001500     05  OI-ORD-ID                   PIC 9(06).                 00001500
001600     05  OI-ITEM-ID                  PIC 9(06).                 00001600
001700     05  OI-QUANTITY                 PIC 9(04).                 00001700
001800     05  FILLER                      PIC X(04).                 00001800
001900****************************************************************00001900
