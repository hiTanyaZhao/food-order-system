000100****************************************************************00000100
000200* ORDMAST  -  ORDER MASTER RECORD LAYOUT                        *00000200
000300*                                                                00000300
000400* PROPERTY OF MERIDIAN FOOD SERVICE SYSTEMS, INC.                00000400
000500* PROPRIETARY AND CONFIDENTIAL - ALL RIGHTS RESERVED             00000500
000600*                                                                00000600
000700* ONE RECORD PER ORDER HEADER ON THE ORDER-MASTER FILE.          00000700
000800* ORD-TOTAL IS DERIVED - ALWAYS RECOMPUTED FROM THE LINE ITEMS   00000800
000900* ON OITMMAST, NEVER MAINTAINED INCREMENTALLY.  ORD-STATUS       00000900
001000* DRIVES THE STATE MACHINE ENFORCED IN ORDPROC1.                 00001000
001100*                                                                00001100
001200* 90/01/15  T.MBEKI     ORIGINAL LAYOUT                          00001200
001300* 96/09/30  P.QUIROGA   TICKET DP-4402 - SPLIT DATE/TIME REDEFINE00001300
001400* 98/11/02  P.QUIROGA   TICKET DP-5017 (Y2K) - ORD-DATE-CCYY IS  00001400
001500*                       4-DIGIT CENTURY-INCLUSIVE, NOT A 2-DIGIT 00001500
001600*                       YEAR AS ON THE OLDER ORDMAST LAYOUT      00001600
001700****************************************************************00001700
001800 01  ORDER-RECORD.                                              00001800
001900     05  ORD-ID                      PIC 9(06).                 00001900
002000     05  ORD-CUST-ID                 PIC 9(06).                 00002000
002100     05  ORD-EMP-ID                  PIC 9(06).                 00002100
002200     05  ORD-DATE                    PIC 9(08).                 00002200
002300     05  ORD-DATE-X REDEFINES ORD-DATE.                         00002300
002400         10  ORD-DATE-CCYY           PIC 9(04).                 00002400
002500         10  ORD-DATE-MM             PIC 9(02).                 00002500
002600         10  ORD-DATE-DD             PIC 9(02).                 00002600
002700     05  ORD-TIME                    PIC 9(06).                 00002700
002800     05  ORD-TIME-X REDEFINES ORD-TIME.                         00002800
002900         10  ORD-TIME-HH             PIC 9(02).                 00002900
003000         10  ORD-TIME-MM             PIC 9(02).                 00003000
003100         10  ORD-TIME-SS             PIC 9(02).                 00003100
003200     05  ORD-TOTAL                   PIC S9(08)V99 COMP-3.      00003200
003300     05  ORD-STATUS                  PIC X(09).                 00003300
003400         88  ORD-STATUS-PENDING       VALUE 'PENDING  '.         00003400
003500         88  ORD-STATUS-ACCEPTED      VALUE 'ACCEPTED '.         00003500
003600         88  ORD-STATUS-PREPARING     VALUE 'PREPARING'.         00003600
003700         88  ORD-STATUS-COMPLETED     VALUE 'COMPLETED'.         00003700
003800         88  ORD-STATUS-CANCELLED     VALUE 'CANCELLED'.         00003800
003900     05  FILLER                      PIC X(10).                 00003900
004000****************************************************************00004000
