000100****************************************************************00000100
000200* EMPMAST  -  EMPLOYEE MASTER RECORD LAYOUT                     *00000200
000300*                                                                00000300
000400* PROPERTY OF MERIDIAN FOOD SERVICE SYSTEMS, INC.                00000400
000500* PROPRIETARY AND CONFIDENTIAL - ALL RIGHTS RESERVED             00000500
000600*                                                                00000600
000700* ONE RECORD PER EMPLOYEE ON THE EMPLOYEE-MASTER FILE.           00000700
000800* EMP-AVAIL IS THE FLAG CHECKED WHEN ORDPROC1 AUTO-ASSIGNS       00000800
000900* AN EMPLOYEE TO A NEW ORDER.                                    00000900
001000*                                                                00001000
001100* 89/05/03  R.OKAFOR    ORIGINAL LAYOUT                          00001100
001200* 94/02/19  T.MBEKI     ADDED FILLER RESERVE FOR FUTURE EXPANSION00001200
001300****************************************************************00001300
001400 01  EMPLOYEE-RECORD.                                           00001400
001500     05  EMP-ID                      PIC 9(06).                 00001500
001600     05  EMP-NAME                    PIC X(20).                 00001600
001700     05  EMP-PHONE                   PIC X(15).                 00001700
001800     05  EMP-AVAIL                   PIC X(01).                 00001800
001900         88  EMP-IS-AVAILABLE         VALUE 'Y'.                 00001900
002000         88  EMP-IS-UNAVAILABLE       VALUE 'N'.                 00002000
002100     05  FILLER                      PIC X(08).                 00002100
002200****************************************************************00002200
