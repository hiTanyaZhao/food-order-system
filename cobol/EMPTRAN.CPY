000100****************************************************************00000100
000200* EMPTRAN  -  EMPLOYEE MAINTENANCE TRANSACTION LAYOUT           *00000200
000300*                                                                00000300
000400* PROPERTY OF MERIDIAN FOOD SERVICE SYSTEMS, INC.                00000400
000500* PROPRIETARY AND CONFIDENTIAL - ALL RIGHTS RESERVED             00000500
000600*                                                                00000600
000700* ET-TRAN-CODE VALUES:  ADD    -  NEW EMPLOYEE                   00000700
000800*                       UPDATE -  CHANGE NAME/PHONE               00000800
000900*                       AVAIL  -  CHANGE AVAILABILITY FLAG ONLY   00000900
001000*                                                                00001000
001100* 89/05/03  R.OKAFOR    ORIGINAL LAYOUT                          00001100
001200* 97/06/14  P.QUIROGA   TICKET DP-4890 - ADDED AVAIL TRAN CODE   00001200
001300****************************************************************00001300
001400 01  EMPLOYEE-TRAN-RECORD.                                      00001400
001500     05  ET-TRAN-CODE                PIC X(06).                 00001500
001600         88  ET-TRAN-IS-ADD           VALUE 'ADD   '.            00001600
001700         88  ET-TRAN-IS-UPDATE        VALUE 'UPDATE'.            00001700
001800         88  ET-TRAN-IS-AVAIL         VALUE 'AVAIL '.            00001800
001900     05  ET-EMP-ID                   PIC 9(06).                 00001900
002000     05  ET-EMP-NAME                 PIC X(20).                 00002000
002100     05  ET-EMP-PHONE                PIC X(15).                 00002100
002200     05  ET-EMP-AVAIL                PIC X(01).                 00002200
002300     05  FILLER                      PIC X(12).                 00002300
002400****************************************************************00002400
