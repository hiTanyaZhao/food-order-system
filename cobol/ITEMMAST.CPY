000100****************************************************************00000100
000200* ITEMMAST  -  MENU ITEM MASTER RECORD LAYOUT                   *00000200
000300*                                                                00000300
000400* PROPERTY OF MERIDIAN FOOD SERVICE SYSTEMS, INC.                00000400
000500* PROPRIETARY AND CONFIDENTIAL - ALL RIGHTS RESERVED             00000500
000600*                                                                00000600
000700* ONE RECORD PER MENU ITEM ON THE MENUITEM-MASTER FILE.          00000700
000800* ITEM-CAT-ID MUST EXIST ON CATMAST WHEN VALIDATED BY MENUMNT1.  00000800
000900* ITEM-PRICE IS PACKED - NO SEPARATE HISTORY OF PAST PRICES IS   00000900
001000* KEPT; ORDPROC1 ALWAYS LOOKS UP THE PRICE CURRENT AT THE TIME   00001000
001100* THE ORDER TOTAL IS RECOMPUTED.                                 00001100
001200*                                                                00001200
001300* 89/07/09  R.OKAFOR    ORIGINAL LAYOUT                          00001300
001400* 95/03/28  T.MBEKI     TICKET DP-3102 - WIDENED PRICE TO S9(6)  00001400
001500****************************************************************00001500
001600 01  MENUITEM-RECORD.                                           00001600
001700     05  ITEM-ID                     PIC 9(06).                 00001700
001800     05  ITEM-CAT-ID                 PIC 9(06).                 00001800
001900     05  ITEM-NAME                   PIC X(25).                 00001900
002000     05  ITEM-PRICE                  PIC S9(06)V99 COMP-3.      00002000
002100     05  ITEM-ACTIVE                 PIC X(01).                 00002100
002200         88  ITEM-IS-ACTIVE           VALUE 'Y'.                 00002200
002300         88  ITEM-IS-INACTIVE         VALUE 'N'.                 00002300
002400     05  FILLER                      PIC X(07).                 00002400
002500****************************************************************00002500
