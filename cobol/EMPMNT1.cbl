000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN FOOD SERVICE        *00000200
000300* SYSTEMS, INC.  PROPRIETARY AND CONFIDENTIAL.                  *00000300
000400* ALL RIGHTS RESERVED                                           *00000400
000500****************************************************************00000500
000600* PROGRAM :  EMPMNT1                                             00000600
000700* SYSTEM  :  MFO -  MERIDIAN FOOD ORDERING SYSTEM                00000700
000800*                                                                00000800
000900* READS EMPLOYEE MAINTENANCE TRANSACTIONS (ADD/UPDATE/AVAIL)     00000900
001000* AND APPLIES THEM AGAINST AN IN-MEMORY COPY OF THE EMPLOYEE     00001000
001100* MASTER, REWRITES THE MASTER IN FULL, THEN SCANS THE ORDER      00001100
001200* MASTER TO BUILD THE EMPLOYEE WORKLOAD REPORT.                  00001200
001300*                                                                00001300
001400* CHANGE LOG                                                     00001400
001500*   88/05/02  R.OKAFOR   ORIGINAL PROGRAM                       CL0010001500
001600*   90/07/22  R.OKAFOR   REQUEST DP-1187 - PHONE NO LONGER      CL0020001600
001700*             REQUIRED, MAY BE LEFT BLANK ON ADD OR UPDATE      CL0020001700
001800*   93/02/26  T.MBEKI    ADDED EMPLOYEE WORKLOAD REPORT AGAINST CL0030001800
001900*             ORDER-MASTER - TOTAL/PENDING/PREPARING/COMPLETED  CL0030001900
002000*   97/06/14  P.QUIROGA  REQUEST DP-4890 - ADDED AVAIL TRAN     CL0040002000
002100*             CODE FOR AVAILABILITY-ONLY CHANGES                CL0040002100
002200*   98/09/17  P.QUIROGA  Y2K - RUN DATE ON REPORT HEADER NOW    CL0050002200
002300*             CARRIES A 4-DIGIT CENTURY-INCLUSIVE YEAR          CL0050002300
002400*   00/02/11  J.FENUKU   REQUEST DP-5210 - WORKLOAD TABLE NOW   CL0060002400
002500*             SORTED TOTAL-ORDERS DESCENDING, NAME ASCENDING    CL0060002500
002550*   01/06/19  J.SAYLES   REQUEST DP-6480 - RUN TIME NOW SPLIT   CL0070002550
002560*             HH/MI/SS FOR THE START-OF-RUN DISPLAY MESSAGE     CL0070002560
002600****************************************************************00002600
002700 IDENTIFICATION DIVISION.                                       00002700
002800 PROGRAM-ID.    EMPMNT1.                                        00002800
002900 AUTHOR.        R. OKAFOR.                                      00002900
003000 INSTALLATION.  MERIDIAN FOOD SERVICE SYSTEMS - DATA PROCESSING.00003000
003100 DATE-WRITTEN.  05/02/88.                                       00003100
003200 DATE-COMPILED. 05/02/88.                                       00003200
003300 SECURITY.      COMPANY CONFIDENTIAL.                           00003300
003400****************************************************************00003400
003500 ENVIRONMENT DIVISION.                                          00003500
003600 CONFIGURATION SECTION.                                         00003600
003700 SOURCE-COMPUTER. IBM-390.                                      00003700
003800 OBJECT-COMPUTER. IBM-390.                                      00003800
003900 SPECIAL-NAMES.                                                 00003900
004000     C01 IS TOP-OF-FORM.                                        00004000
004100 INPUT-OUTPUT SECTION.                                          00004100
004200 FILE-CONTROL.                                                  00004200
004300     SELECT EMPLOYEE-MASTER    ASSIGN TO EMPMAST                00004300
004400            ACCESS IS SEQUENTIAL                                00004400
004500            FILE STATUS IS WS-EMPMAST-STATUS.                   00004500
004600     SELECT EMPLOYEE-MASTER-OUT ASSIGN TO EMPMOUT               00004600
004700            ACCESS IS SEQUENTIAL                                00004700
004800            FILE STATUS IS WS-EMPMOUT-STATUS.                   00004800
004900     SELECT EMPLOYEE-TRAN      ASSIGN TO EMPTRAN                00004900
005000            ACCESS IS SEQUENTIAL                                00005000
005100            FILE STATUS IS WS-EMPTRAN-STATUS.                   00005100
005200     SELECT ORDER-MASTER       ASSIGN TO ORDMAST                00005200
005300            ACCESS IS SEQUENTIAL                                00005300
005400            FILE STATUS IS WS-ORDMAST-STATUS.                   00005400
005500     SELECT EMPLOYEE-REPORT    ASSIGN TO EMPRPT                 00005500
005600            ACCESS IS SEQUENTIAL                                00005600
005700            FILE STATUS IS WS-EMPRPT-STATUS.                    00005700
005800****************************************************************00005800
005900 DATA DIVISION.                                                 00005900
006000 FILE SECTION.                                                  00006000
006100 FD  EMPLOYEE-MASTER                                            00006100
006200     RECORDING MODE IS F                                        00006200
006300     BLOCK CONTAINS 0 RECORDS.                                  00006300
006400 COPY EMPMAST.                                                  00006400
006500 FD  EMPLOYEE-MASTER-OUT                                        00006500
006600     RECORDING MODE IS F                                        00006600
006700     BLOCK CONTAINS 0 RECORDS.                                  00006700
006800 01  EMPMOUT-REC                     PIC X(50).                 00006800
006900 FD  EMPLOYEE-TRAN                                              00006900
007000     RECORDING MODE IS F.                                       00007000
007100 COPY EMPTRAN.                                                  00007100
007200 FD  ORDER-MASTER                                               00007200
007300     RECORDING MODE IS F.                                       00007300
007400 COPY ORDMAST.                                                  00007400
007500 FD  EMPLOYEE-REPORT                                            00007500
007600     RECORDING MODE IS F.                                       00007600
007700 01  EMPRPT-REC                      PIC X(132).                00007700
007800****************************************************************00007800
007900 WORKING-STORAGE SECTION.                                       00007900
008000****************************************************************00008000
008100 01  WS-FILE-STATUSES.                                          00008100
008200     05  WS-EMPMAST-STATUS           PIC X(02) VALUE SPACES.    00008200
008300     05  WS-EMPMOUT-STATUS           PIC X(02) VALUE SPACES.    00008300
008400     05  WS-EMPTRAN-STATUS           PIC X(02) VALUE SPACES.    00008400
008500     05  WS-ORDMAST-STATUS           PIC X(02) VALUE SPACES.    00008500
008600     05  WS-EMPRPT-STATUS            PIC X(02) VALUE SPACES.    00008600
008700*                                                                00008700
008800 77  WS-TRAN-EOF                 PIC X(01) VALUE 'N'.           00008800
008810     88  TRAN-EOF                 VALUE 'Y'.                    00008810
008820 77  WS-TRAN-OK                  PIC X(01) VALUE 'N'.           00008820
008830     88  TRAN-IS-OK               VALUE 'Y'.                    00008830
008840 77  WS-EMP-FOUND-SW             PIC X(01) VALUE 'N'.           00008840
008850     88  EMP-WAS-FOUND            VALUE 'Y'.                    00008850
009500*                                                                00009500
009600 01  WS-RUN-DATE-AND-TIME.                                       00009600
009700     05  WS-RUN-DATE                 PIC 9(06).                 00009700
009800     05  WS-RUN-TIME                 PIC 9(08).                 00009800
009900 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                       00009900
010000     05  WS-RUN-YY                   PIC 9(02).                 00010000
010100     05  WS-RUN-MM                   PIC 9(02).                 00010100
010200     05  WS-RUN-DD                   PIC 9(02).                 00010200
010210 01  WS-RUN-TIME-X REDEFINES WS-RUN-TIME.                         00010210
010220     05  WS-RUN-HH                   PIC 9(02).                   00010220
010230     05  WS-RUN-MI                   PIC 9(02).                   00010230
010240     05  WS-RUN-SS                   PIC 9(02).                   00010240
010250     05  WS-RUN-HUNDREDTHS           PIC 9(02).                   00010250
010300*                                                                00010300
010400 01  WS-DIAG-EMP-ID                  PIC X(06).                 00010400
010500 01  WS-DIAG-EMP-ID-N REDEFINES WS-DIAG-EMP-ID PIC 9(06).       00010500
010600*                                                                00010600
010650 77  WS-SUBSCR                   PIC S9(04) COMP  VALUE 0.       00010650
010660 77  WS-SUBSCR2                  PIC S9(04) COMP  VALUE 0.       00010660
010700 01  WS-COUNTERS.                                                00010700
011000     05  WS-EMP-COUNT                PIC S9(04) COMP  VALUE 0.  00011000
011100     05  WS-NEXT-EMP-ID              PIC S9(09) COMP  VALUE 0.  00011100
011200     05  WS-AVAIL-COUNT              PIC S9(04) COMP  VALUE 0.  00011200
011300     05  WS-UNAVAIL-COUNT            PIC S9(04) COMP  VALUE 0.  00011300
011400     05  WS-SORT-DONE-SW             PIC X(01) VALUE 'N'.       00011400
011500         88  SORT-IS-DONE             VALUE 'Y'.                 00011500
011600*                                                                00011600
011700 01  REPORT-TOTALS.                                              00011700
011800     05  NUM-TRAN-RECS               PIC S9(09) COMP-3 VALUE 0. 00011800
011900     05  NUM-TRAN-ERRORS             PIC S9(09) COMP-3 VALUE 0. 00011900
012000     05  NUM-ADD-REQUESTS            PIC S9(09) COMP-3 VALUE 0. 00012000
012100     05  NUM-ADD-PROCESSED           PIC S9(09) COMP-3 VALUE 0. 00012100
012200     05  NUM-UPDATE-REQUESTS         PIC S9(09) COMP-3 VALUE 0. 00012200
012300     05  NUM-UPDATE-PROCESSED        PIC S9(09) COMP-3 VALUE 0. 00012300
012400     05  NUM-AVAIL-REQUESTS          PIC S9(09) COMP-3 VALUE 0. 00012400
012500     05  NUM-AVAIL-PROCESSED         PIC S9(09) COMP-3 VALUE 0. 00012500
012600*                                                                00012600
012700 01  EMP-TABLE-AREA.                                             00012700
012800     05  EMP-TABLE OCCURS 999 TIMES                              00012800
012900                   INDEXED BY EMP-IX.                            00012900
013000         10  TBL-EMP-ID              PIC 9(06).                 00013000
013100         10  TBL-EMP-NAME            PIC X(20).                 00013100
013200         10  TBL-EMP-PHONE           PIC X(15).                 00013200
013300         10  TBL-EMP-AVAIL           PIC X(01).                 00013300
013400         10  TBL-EMP-TOTAL           PIC S9(05) COMP-3 VALUE 0. 00013400
013500         10  TBL-EMP-PENDING         PIC S9(05) COMP-3 VALUE 0. 00013500
013600         10  TBL-EMP-PREPARING       PIC S9(05) COMP-3 VALUE 0. 00013600
013700         10  TBL-EMP-COMPLETED       PIC S9(05) COMP-3 VALUE 0. 00013700
013800*                                                                00013800
013900 01  WS-SWAP-ENTRY.                                              00013900
014000     05  WS-SWAP-ID                  PIC 9(06).                 00014000
014100     05  WS-SWAP-NAME                PIC X(20).                 00014100
014200     05  WS-SWAP-PHONE               PIC X(15).                 00014200
014300     05  WS-SWAP-AVAIL               PIC X(01).                 00014300
014400     05  WS-SWAP-TOTAL               PIC S9(05) COMP-3.         00014400
014500     05  WS-SWAP-PENDING             PIC S9(05) COMP-3.         00014500
014600     05  WS-SWAP-PREPARING           PIC S9(05) COMP-3.         00014600
014700     05  WS-SWAP-COMPLETED           PIC S9(05) COMP-3.         00014700
014800*                                                                00014800
014900 01  ERR-MSG-BAD-TRAN.                                           00014900
015000     05  FILLER                      PIC X(31)                 00015000
015100                  VALUE 'ERROR PROCESSING TRANSACTION. '.       00015100
015200     05  ERR-MSG-DATA1               PIC X(35) VALUE SPACES.    00015200
015300     05  ERR-MSG-DATA2               PIC X(30) VALUE SPACES.    00015300
015400     05  FILLER                      PIC X(36) VALUE SPACES.    00015400
015500*                                                                00015500
015600 01  RPT-HEADER1.                                                00015600
015700     05  FILLER                      PIC X(40)                 00015700
015800               VALUE 'EMPLOYEE MAINTENANCE REPORT  DATE: '.     00015800
015900     05  RPT-MM                      PIC 99.                    00015900
016000     05  FILLER                      PIC X VALUE '/'.           00016000
016100     05  RPT-DD                      PIC 99.                    00016100
016200     05  FILLER                      PIC X VALUE '/'.           00016200
016300     05  RPT-YY                      PIC 99.                    00016300
016400     05  FILLER                      PIC X(58) VALUE SPACES.    00016400
016500*                                                                00016500
016600 01  RPT-STATS-HDR1.                                             00016600
016700     05  FILLER PIC X(30) VALUE 'EMPLOYEE STATISTICS:'.         00016700
016800     05  FILLER PIC X(102) VALUE SPACES.                        00016800
016900 01  RPT-STATS-DETAIL1.                                          00016900
017000     05  FILLER PIC X(30) VALUE 'TOTAL EMPLOYEES ON FILE. . . .'00017000
017100     05  RPT-TOTAL-EMP               PIC ZZZ,ZZ9.               00017100
017200     05  FILLER PIC X(95) VALUE SPACES.                         00017200
017300 01  RPT-STATS-DETAIL2.                                          00017300
017400     05  FILLER PIC X(30) VALUE 'AVAILABLE EMPLOYEES . . . . . .'00017400
017500     05  RPT-AVAIL-EMP               PIC ZZZ,ZZ9.               00017500
017600     05  FILLER PIC X(94) VALUE SPACES.                         00017600
017700 01  RPT-STATS-DETAIL3.                                          00017700
017800     05  FILLER PIC X(30) VALUE 'UNAVAILABLE EMPLOYEES . . . . .'00017800
017900     05  RPT-UNAVAIL-EMP             PIC ZZZ,ZZ9.               00017900
018000     05  FILLER PIC X(94) VALUE SPACES.                         00018000
018100*                                                                00018100
018200 01  RPT-WORKLOAD-HDR1.                                          00018200
018300     05  FILLER PIC X(20) VALUE 'EMPLOYEE WORKLOAD:'.           00018300
018400     05  FILLER PIC X(112) VALUE SPACES.                        00018400
018500 01  RPT-WORKLOAD-HDR2.                                          00018500
018600     05  FILLER PIC X(20) VALUE 'NAME'.                         00018600
018700     05  FILLER PIC X(13) VALUE 'AVAILABILITY'.                 00018700
018800     05  FILLER PIC X(13) VALUE 'TOTAL ORDERS'.                 00018800
018900     05  FILLER PIC X(09) VALUE 'PENDING'.                      00018900
019000     05  FILLER PIC X(11) VALUE 'PREPARING'.                    00019000
019100     05  FILLER PIC X(09) VALUE 'COMPLETED'.                    00019100
019200     05  FILLER PIC X(57) VALUE SPACES.                         00019200
019300 01  RPT-WORKLOAD-DETAIL.                                        00019300
019400     05  RPT-WL-NAME                 PIC X(20).                 00019400
019500     05  RPT-WL-AVAIL                PIC X(13).                 00019500
019600     05  RPT-WL-TOTAL                PIC ZZZ,ZZ9.               00019600
019700     05  FILLER                      PIC X(06) VALUE SPACES.    00019700
019800     05  RPT-WL-PENDING              PIC ZZ9.                   00019800
019900     05  FILLER                      PIC X(06) VALUE SPACES.    00019900
020000     05  RPT-WL-PREPARING            PIC ZZ9.                   00020000
020100     05  FILLER                      PIC X(08) VALUE SPACES.    00020100
020200     05  RPT-WL-COMPLETED            PIC ZZ9.                   00020200
020300     05  FILLER                      PIC X(57) VALUE SPACES.    00020300
020400****************************************************************00020400
020500 PROCEDURE DIVISION.                                             00020500
020600****************************************************************00020600
020700 000-MAIN.                                                       00020700
020800     ACCEPT WS-RUN-DATE FROM DATE.                              00020800
020900     ACCEPT WS-RUN-TIME FROM TIME.                              00020900
021000     DISPLAY 'EMPMNT1 STARTED - RUN DATE (YYMMDD) '             00021000
021100             WS-RUN-DATE ' TIME (HHMMSS) ' WS-RUN-HH            00021100
021110             WS-RUN-MI WS-RUN-SS.                                00021110
021200*                                                                00021200
021300     PERFORM 700-OPEN-FILES.                                    00021300
021400     PERFORM 710-LOAD-EMP-TABLE.                                00021400
021500     PERFORM 800-INIT-REPORT.                                    00021500
021600*                                                                00021600
021700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT             00021700
021800             UNTIL TRAN-EOF.                                     00021800
021900*                                                                00021900
022000     PERFORM 900-REWRITE-MASTER.                                 00022000
022100     PERFORM 850-EMPLOYEE-STATS-RTN.                            00022100
022200     PERFORM 860-BUILD-WORKLOAD-TABLE.                          00022200
022300     PERFORM 870-SORT-WORKLOAD-TABLE.                           00022300
022400     PERFORM 880-PRINT-WORKLOAD-RTN.                            00022400
022500     PERFORM 790-CLOSE-FILES.                                    00022500
022600*                                                                00022600
022700     GOBACK.                                                     00022700
022800*                                                                00022800
022900 100-PROCESS-TRANSACTIONS.                                       00022900
023000     PERFORM 720-READ-TRAN-FILE.                                 00023000
023100     IF TRAN-EOF                                                 00023100
023200         GO TO 100-EXIT                                          00023200
023300     END-IF.                                                     00023300
023400     ADD +1 TO NUM-TRAN-RECS.                                    00023400
023500     MOVE 'Y' TO WS-TRAN-OK.                                     00023500
023600     EVALUATE TRUE                                               00023600
023700         WHEN ET-TRAN-IS-ADD                                     00023700
023800             PERFORM 210-PROCESS-ADD-TRAN                        00023800
023900         WHEN ET-TRAN-IS-UPDATE                                  00023900
024000             PERFORM 200-PROCESS-UPDATE-TRAN                     00024000
024100         WHEN ET-TRAN-IS-AVAIL                                   00024100
024200             PERFORM 220-PROCESS-AVAIL-TRAN                      00024200
024300         WHEN OTHER                                              00024300
024400             MOVE 'INVALID TRAN CODE:' TO ERR-MSG-DATA1          00024400
024500             MOVE ET-TRAN-CODE TO ERR-MSG-DATA2                  00024500
024600             PERFORM 299-REPORT-BAD-TRAN                         00024600
024700     END-EVALUATE.                                               00024700
024800 100-EXIT.                                                       00024800
024900     EXIT.                                                       00024900
025000*                                                                00025000
025100 200-PROCESS-UPDATE-TRAN.                                        00025100
025200     ADD +1 TO NUM-UPDATE-REQUESTS.                              00025200
025300     MOVE ET-EMP-ID TO WS-DIAG-EMP-ID-N.                         00025300
025400     IF ET-EMP-NAME = SPACES                                     00025400
025500         MOVE 'EMPLOYEE NAME REQUIRED' TO ERR-MSG-DATA1          00025500
025600         MOVE SPACES TO ERR-MSG-DATA2                            00025600
025700         PERFORM 299-REPORT-BAD-TRAN                             00025700
025800         GO TO 200-EXIT                                          00025800
025900     END-IF.                                                     00025900
026000     PERFORM 740-FIND-EMP-BY-ID.                                00026000
026100     IF NOT EMP-WAS-FOUND                                        00026100
026200         MOVE 'NO MATCHING EMP-ID:  ' TO ERR-MSG-DATA1           00026200
026300         MOVE WS-DIAG-EMP-ID TO ERR-MSG-DATA2                    00026300
026400         PERFORM 299-REPORT-BAD-TRAN                             00026400
026500         GO TO 200-EXIT                                          00026500
026600     END-IF.                                                     00026600
026700     MOVE ET-EMP-NAME  TO TBL-EMP-NAME(EMP-IX).                  00026700
026800     MOVE ET-EMP-PHONE TO TBL-EMP-PHONE(EMP-IX).                 00026800
026900     ADD +1 TO NUM-UPDATE-PROCESSED.                             00026900
027000 200-EXIT.                                                       00027000
027100     EXIT.                                                       00027100
027200*                                                                00027200
027300 210-PROCESS-ADD-TRAN.                                           00027300
027400     ADD +1 TO NUM-ADD-REQUESTS.                                 00027400
027500     IF ET-EMP-NAME = SPACES                                     00027500
027600         MOVE 'EMPLOYEE NAME REQUIRED' TO ERR-MSG-DATA1          00027600
027700         MOVE SPACES TO ERR-MSG-DATA2                            00027700
027800         PERFORM 299-REPORT-BAD-TRAN                             00027800
027900         GO TO 210-EXIT                                          00027900
028000     END-IF.                                                     00028000
028100     IF WS-EMP-COUNT >= 999                                      00028100
028200         MOVE 'EMPLOYEE TABLE FULL   ' TO ERR-MSG-DATA1          00028200
028300         MOVE SPACES TO ERR-MSG-DATA2                            00028300
028400         PERFORM 299-REPORT-BAD-TRAN                             00028400
028500         GO TO 210-EXIT                                          00028500
028600     END-IF.                                                     00028600
028700     ADD +1 TO WS-NEXT-EMP-ID.                                   00028700
028800     ADD +1 TO WS-EMP-COUNT.                                     00028800
028900     SET EMP-IX TO WS-EMP-COUNT.                                 00028900
029000     MOVE WS-NEXT-EMP-ID TO TBL-EMP-ID(EMP-IX).                  00029000
029100     MOVE ET-EMP-NAME     TO TBL-EMP-NAME(EMP-IX).               00029100
029200     MOVE ET-EMP-PHONE    TO TBL-EMP-PHONE(EMP-IX).              00029200
029300     IF ET-EMP-AVAIL = 'Y' OR ET-EMP-AVAIL = 'N'                 00029300
029400         MOVE ET-EMP-AVAIL TO TBL-EMP-AVAIL(EMP-IX)              00029400
029500     ELSE                                                        00029500
029600         MOVE 'Y' TO TBL-EMP-AVAIL(EMP-IX)                       00029600
029700     END-IF.                                                     00029700
029800     ADD +1 TO NUM-ADD-PROCESSED.                                00029800
029900 210-EXIT.                                                       00029900
030000     EXIT.                                                       00030000
030100*                                                                00030100
030200 220-PROCESS-AVAIL-TRAN.                                         00030200
030300     ADD +1 TO NUM-AVAIL-REQUESTS.                               00030300
030400     MOVE ET-EMP-ID TO WS-DIAG-EMP-ID-N.                         00030400
030500     PERFORM 740-FIND-EMP-BY-ID.                                00030500
030600     IF NOT EMP-WAS-FOUND                                        00030600
030700         MOVE 'NO MATCHING EMP-ID:  ' TO ERR-MSG-DATA1           00030700
030800         MOVE WS-DIAG-EMP-ID TO ERR-MSG-DATA2                    00030800
030900         PERFORM 299-REPORT-BAD-TRAN                             00030900
031000         GO TO 220-EXIT                                          00031000
031100     END-IF.                                                     00031100
031200     MOVE ET-EMP-AVAIL TO TBL-EMP-AVAIL(EMP-IX).                 00031200
031300     ADD +1 TO NUM-AVAIL-PROCESSED.                              00031300
031400 220-EXIT.                                                       00031400
031500     EXIT.                                                       00031500
031600*                                                                00031600
031700 299-REPORT-BAD-TRAN.                                            00031700
031800     ADD +1 TO NUM-TRAN-ERRORS.                                  00031800
031900     MOVE 'N' TO WS-TRAN-OK.                                     00031900
032000     WRITE EMPRPT-REC FROM ERR-MSG-BAD-TRAN AFTER 1.             00032000
032100 299-EXIT.                                                       00032100
032200     EXIT.                                                       00032200
032300*                                                                00032300
032400 700-OPEN-FILES.                                                 00032400
032500     OPEN INPUT  EMPLOYEE-MASTER                                 00032500
032600                 EMPLOYEE-TRAN                                   00032600
032700          OUTPUT EMPLOYEE-MASTER-OUT                             00032700
032800                 EMPLOYEE-REPORT.                                00032800
032900     IF WS-EMPMAST-STATUS NOT = '00'                             00032900
033000         DISPLAY 'ERROR OPENING EMPLOYEE-MASTER. RC: '           00033000
033100                 WS-EMPMAST-STATUS                               00033100
033200         MOVE 16 TO RETURN-CODE                                  00033200
033300         MOVE 'Y' TO WS-TRAN-EOF                                 00033300
033400     END-IF.                                                     00033400
033500*                                                                00033500
033600 710-LOAD-EMP-TABLE.                                             00033600
033700     MOVE 0 TO WS-EMP-COUNT.                                     00033700
033800     MOVE 0 TO WS-NEXT-EMP-ID.                                   00033800
033900     PERFORM 711-LOAD-ONE-EMP THRU 711-EXIT                      00033900
034000             UNTIL WS-EMPMAST-STATUS = '10'.                     00034000
034100*                                                                00034100
034200 711-LOAD-ONE-EMP.                                               00034200
034300     READ EMPLOYEE-MASTER.                                       00034300
034400     IF WS-EMPMAST-STATUS = '00'                                 00034400
034500         ADD +1 TO WS-EMP-COUNT                                  00034500
034600         SET EMP-IX TO WS-EMP-COUNT                              00034600
034700         MOVE EMP-ID    TO TBL-EMP-ID(EMP-IX)                    00034700
034800         MOVE EMP-NAME  TO TBL-EMP-NAME(EMP-IX)                  00034800
034900         MOVE EMP-PHONE TO TBL-EMP-PHONE(EMP-IX)                 00034900
035000         MOVE EMP-AVAIL TO TBL-EMP-AVAIL(EMP-IX)                 00035000
035100         IF EMP-ID > WS-NEXT-EMP-ID                              00035100
035200             MOVE EMP-ID TO WS-NEXT-EMP-ID                       00035200
035300         END-IF                                                  00035300
035400     END-IF.                                                     00035400
035500 711-EXIT.                                                       00035500
035600     EXIT.                                                       00035600
035700*                                                                00035700
035800 720-READ-TRAN-FILE.                                             00035800
035900     READ EMPLOYEE-TRAN.                                         00035900
036000     EVALUATE WS-EMPTRAN-STATUS                                  00036000
036100         WHEN '00'                                               00036100
036200             CONTINUE                                            00036200
036300         WHEN '10'                                               00036300
036400             MOVE 'Y' TO WS-TRAN-EOF                             00036400
036500         WHEN OTHER                                              00036500
036600             MOVE 'TRAN FILE I/O ERROR. CODE:' TO ERR-MSG-DATA1  00036600
036700             MOVE WS-EMPTRAN-STATUS TO ERR-MSG-DATA2             00036700
036800             PERFORM 299-REPORT-BAD-TRAN                         00036800
036900             MOVE 'Y' TO WS-TRAN-EOF                             00036900
037000     END-EVALUATE.                                               00037000
037100*                                                                00037100
037200 740-FIND-EMP-BY-ID.                                             00037200
037300     MOVE 'N' TO WS-EMP-FOUND-SW.                                00037300
037350     PERFORM 741-SCAN-ONE-EMP THRU 741-EXIT                      00037350
037360             VARYING EMP-IX FROM 1 BY 1                          00037360
037370             UNTIL EMP-IX > WS-EMP-COUNT                         00037370
037380                OR EMP-WAS-FOUND.                                00037380
038100     IF EMP-WAS-FOUND                                            00038100
038200         SET EMP-IX DOWN BY 1                                    00038200
038300     END-IF.                                                     00038300
038350*                                                                00038350
038360 741-SCAN-ONE-EMP.                                                00038360
038370     IF TBL-EMP-ID(EMP-IX) = ET-EMP-ID                           00038370
038380         MOVE 'Y' TO WS-EMP-FOUND-SW                             00038380
038390     END-IF.                                                     00038390
038395 741-EXIT.                                                        00038395
038398     EXIT.                                                        00038398
038400*                                                                00038400
038500 790-CLOSE-FILES.                                                00038500
038600     CLOSE EMPLOYEE-MASTER                                       00038600
038700           EMPLOYEE-MASTER-OUT                                   00038700
038800           EMPLOYEE-TRAN                                         00038800
038900           EMPLOYEE-REPORT.                                      00038900
039000*                                                                00039000
039100 800-INIT-REPORT.                                                00039100
039200     MOVE WS-RUN-MM TO RPT-MM.                                   00039200
039300     MOVE WS-RUN-DD TO RPT-DD.                                   00039300
039400     MOVE WS-RUN-YY TO RPT-YY.                                   00039400
039500     WRITE EMPRPT-REC FROM RPT-HEADER1 AFTER PAGE.               00039500
039600*                                                                00039600
039700 850-EMPLOYEE-STATS-RTN.                                         00039700
039800     MOVE 0 TO WS-AVAIL-COUNT.                                   00039800
039900     MOVE 0 TO WS-UNAVAIL-COUNT.                                 00039900
039950     PERFORM 851-COUNT-ONE-EMP THRU 851-EXIT                     00039950
039960             VARYING WS-SUBSCR FROM 1 BY 1                       00039960
039970             UNTIL WS-SUBSCR > WS-EMP-COUNT.                     00039970
040800     WRITE EMPRPT-REC FROM RPT-STATS-HDR1 AFTER 2.               00040800
040900     MOVE WS-EMP-COUNT TO RPT-TOTAL-EMP.                         00040900
041000     WRITE EMPRPT-REC FROM RPT-STATS-DETAIL1 AFTER 2.            00041000
041100     MOVE WS-AVAIL-COUNT TO RPT-AVAIL-EMP.                       00041100
041200     WRITE EMPRPT-REC FROM RPT-STATS-DETAIL2 AFTER 1.            00041200
041300     MOVE WS-UNAVAIL-COUNT TO RPT-UNAVAIL-EMP.                   00041300
041400     WRITE EMPRPT-REC FROM RPT-STATS-DETAIL3 AFTER 1.            00041400
041420*                                                                00041420
041430 851-COUNT-ONE-EMP.                                               00041430
041440     IF TBL-EMP-AVAIL(WS-SUBSCR) = 'Y'                           00041440
041450         ADD +1 TO WS-AVAIL-COUNT                                00041450
041460     ELSE                                                        00041460
041470         ADD +1 TO WS-UNAVAIL-COUNT                              00041470
041480     END-IF.                                                     00041480
041485 851-EXIT.                                                        00041485
041490     EXIT.                                                        00041490
041500*                                                                00041500
041600 860-BUILD-WORKLOAD-TABLE.                                       00041600
041700     PERFORM 861-SCAN-ONE-ORDER THRU 861-EXIT                    00041700
041800             UNTIL WS-ORDMAST-STATUS = '10'.                     00041800
041900*                                                                00041900
042000 861-SCAN-ONE-ORDER.                                             00042000
042100     READ ORDER-MASTER.                                          00042100
042200     IF WS-ORDMAST-STATUS = '00'                                 00042200
042250         PERFORM 862-ACCUM-ONE-EMP THRU 862-EXIT                 00042250
042260                 VARYING EMP-IX FROM 1 BY 1                      00042260
042270                 UNTIL EMP-IX > WS-EMP-COUNT                     00042270
042800     END-IF.                                                     00042800
042900 861-EXIT.                                                       00042900
042950     EXIT.                                                       00042950
042960*                                                                00042960
042970 862-ACCUM-ONE-EMP.                                               00042970
042980     IF TBL-EMP-ID(EMP-IX) = ORD-EMP-ID                          00042980
042990         ADD +1 TO TBL-EMP-TOTAL(EMP-IX)                         00042990
043000         IF ORD-STATUS-PENDING                                   00043000
043100             ADD +1 TO TBL-EMP-PENDING(EMP-IX)                   00043100
043200         END-IF                                                  00043200
043300         IF ORD-STATUS-PREPARING                                 00043300
043400             ADD +1 TO TBL-EMP-PREPARING(EMP-IX)                 00043400
043500         END-IF                                                  00043500
043600         IF ORD-STATUS-COMPLETED                                 00043600
043700             ADD +1 TO TBL-EMP-COMPLETED(EMP-IX)                 00043700
043800         END-IF                                                  00043800
043850     END-IF.                                                     00043850
043900 862-EXIT.                                                       00043900
044000     EXIT.                                                       00044000
044100*                                                                00044100
044200* BUBBLE SORT ON THE IN-MEMORY WORKLOAD TABLE - TOTAL ORDERS     00044200
044300* DESCENDING, NAME ASCENDING WITHIN TIES.  TABLE IS SMALL        00044300
044400* (ONE ENTRY PER EMPLOYEE) SO A SIMPLE PASS-AND-SWAP IS ADEQUATE.00044400
044500 870-SORT-WORKLOAD-TABLE.                                        00044500
044600     MOVE 'N' TO WS-SORT-DONE-SW.                                00044600
044700     PERFORM 871-ONE-BUBBLE-PASS THRU 871-EXIT                   00044700
044800             UNTIL SORT-IS-DONE.                                 00044800
044900*                                                                00044900
045000 871-ONE-BUBBLE-PASS.                                            00045000
045100     MOVE 'Y' TO WS-SORT-DONE-SW.                                00045100
045150     PERFORM 872-COMPARE-ADJ-EMP THRU 872-EXIT                   00045150
045160             VARYING WS-SUBSCR FROM 1 BY 1                       00045160
045170             UNTIL WS-SUBSCR >= WS-EMP-COUNT.                    00045170
045180 871-EXIT.                                                       00045180
045190     EXIT.                                                       00045190
045195*                                                                00045195
045198 872-COMPARE-ADJ-EMP.                                             00045198
045200     COMPUTE WS-SUBSCR2 = WS-SUBSCR + 1.                         00045200
045500     IF TBL-EMP-TOTAL(WS-SUBSCR) < TBL-EMP-TOTAL(WS-SUBSCR2)     00045500
045600        OR (TBL-EMP-TOTAL(WS-SUBSCR) = TBL-EMP-TOTAL(WS-SUBSCR2) 00045600
045700            AND TBL-EMP-NAME(WS-SUBSCR) >                        00045700
045800                TBL-EMP-NAME(WS-SUBSCR2))                        00045800
045900         MOVE TBL-EMP-ID(WS-SUBSCR)        TO WS-SWAP-ID         00045900
046000         MOVE TBL-EMP-NAME(WS-SUBSCR)      TO WS-SWAP-NAME       00046000
046100         MOVE TBL-EMP-PHONE(WS-SUBSCR)     TO WS-SWAP-PHONE      00046100
046200         MOVE TBL-EMP-AVAIL(WS-SUBSCR)     TO WS-SWAP-AVAIL      00046200
046300         MOVE TBL-EMP-TOTAL(WS-SUBSCR)     TO WS-SWAP-TOTAL      00046300
046400         MOVE TBL-EMP-PENDING(WS-SUBSCR)   TO WS-SWAP-PENDING    00046400
046500         MOVE TBL-EMP-PREPARING(WS-SUBSCR) TO WS-SWAP-PREPARING  00046500
046600         MOVE TBL-EMP-COMPLETED(WS-SUBSCR) TO WS-SWAP-COMPLETED  00046600
046700         MOVE TBL-EMP-ID(WS-SUBSCR2)  TO TBL-EMP-ID(WS-SUBSCR)   00046700
046800         MOVE TBL-EMP-NAME(WS-SUBSCR2) TO TBL-EMP-NAME(WS-SUBSCR)00046800
046900         MOVE TBL-EMP-PHONE(WS-SUBSCR2) TO TBL-EMP-PHONE(WS-SUBSCR)00046900
047000         MOVE TBL-EMP-AVAIL(WS-SUBSCR2) TO TBL-EMP-AVAIL(WS-SUBSCR)00047000
047100         MOVE TBL-EMP-TOTAL(WS-SUBSCR2) TO TBL-EMP-TOTAL(WS-SUBSCR)00047100
047200         MOVE TBL-EMP-PENDING(WS-SUBSCR2) TO                     00047200
047300              TBL-EMP-PENDING(WS-SUBSCR)                         00047300
047400         MOVE TBL-EMP-PREPARING(WS-SUBSCR2) TO                   00047400
047500              TBL-EMP-PREPARING(WS-SUBSCR)                       00047500
047600         MOVE TBL-EMP-COMPLETED(WS-SUBSCR2) TO                   00047600
047700              TBL-EMP-COMPLETED(WS-SUBSCR)                       00047700
047800         MOVE WS-SWAP-ID        TO TBL-EMP-ID(WS-SUBSCR2)        00047800
047900         MOVE WS-SWAP-NAME      TO TBL-EMP-NAME(WS-SUBSCR2)      00047900
048000         MOVE WS-SWAP-PHONE     TO TBL-EMP-PHONE(WS-SUBSCR2)     00048000
048100         MOVE WS-SWAP-AVAIL     TO TBL-EMP-AVAIL(WS-SUBSCR2)     00048100
048200         MOVE WS-SWAP-TOTAL     TO TBL-EMP-TOTAL(WS-SUBSCR2)     00048200
048300         MOVE WS-SWAP-PENDING   TO TBL-EMP-PENDING(WS-SUBSCR2)   00048300
048400         MOVE WS-SWAP-PREPARING TO                               00048400
048500              TBL-EMP-PREPARING(WS-SUBSCR2)                      00048500
048600         MOVE WS-SWAP-COMPLETED TO                               00048600
048700              TBL-EMP-COMPLETED(WS-SUBSCR2)                      00048700
048800         MOVE 'N' TO WS-SORT-DONE-SW                             00048800
048900     END-IF.                                                     00048900
049000 872-EXIT.                                                        00049000
049050     EXIT.                                                        00049050
049100*                                                                00049100
049400 880-PRINT-WORKLOAD-RTN.                                         00049400
049500     WRITE EMPRPT-REC FROM RPT-WORKLOAD-HDR1 AFTER 2.            00049500
049600     WRITE EMPRPT-REC FROM RPT-WORKLOAD-HDR2 AFTER 1.            00049600
049650     PERFORM 881-PRINT-ONE-WORKLOAD THRU 881-EXIT                00049650
049660             VARYING WS-SUBSCR FROM 1 BY 1                       00049660
049670             UNTIL WS-SUBSCR > WS-EMP-COUNT.                     00049670
049680*                                                                00049680
049690 881-PRINT-ONE-WORKLOAD.                                          00049690
049900     MOVE TBL-EMP-NAME(WS-SUBSCR) TO RPT-WL-NAME.                00049900
050000     IF TBL-EMP-AVAIL(WS-SUBSCR) = 'Y'                           00050000
050100         MOVE 'AVAILABLE' TO RPT-WL-AVAIL                        00050100
050200     ELSE                                                        00050200
050300         MOVE 'UNAVAILABLE' TO RPT-WL-AVAIL                      00050300
050400     END-IF.                                                     00050400
050500     MOVE TBL-EMP-TOTAL(WS-SUBSCR)     TO RPT-WL-TOTAL.          00050500
050600     MOVE TBL-EMP-PENDING(WS-SUBSCR)   TO RPT-WL-PENDING.        00050600
050700     MOVE TBL-EMP-PREPARING(WS-SUBSCR) TO RPT-WL-PREPARING.      00050700
050800     MOVE TBL-EMP-COMPLETED(WS-SUBSCR) TO RPT-WL-COMPLETED.      00050800
050900     WRITE EMPRPT-REC FROM RPT-WORKLOAD-DETAIL AFTER 1.          00050900
050950 881-EXIT.                                                        00050950
050980     EXIT.                                                        00050980
051100*                                                                00051100
051200 900-REWRITE-MASTER.                                             00051200
051250     PERFORM 901-REWRITE-ONE-EMP THRU 901-EXIT                   00051250
051260             VARYING WS-SUBSCR FROM 1 BY 1                       00051260
051270             UNTIL WS-SUBSCR > WS-EMP-COUNT.                     00051270
051280*                                                                00051280
051290 901-REWRITE-ONE-EMP.                                             00051290
051500     MOVE SPACES         TO EMPLOYEE-RECORD.                     00051500
051600     MOVE TBL-EMP-ID(WS-SUBSCR)    TO EMP-ID.                    00051600
051700     MOVE TBL-EMP-NAME(WS-SUBSCR)  TO EMP-NAME.                  00051700
051800     MOVE TBL-EMP-PHONE(WS-SUBSCR) TO EMP-PHONE.                 00051800
051900     MOVE TBL-EMP-AVAIL(WS-SUBSCR) TO EMP-AVAIL.                 00051900
052000     WRITE EMPMOUT-REC FROM EMPLOYEE-RECORD.                     00052000
052050 901-EXIT.                                                        00052050
052080     EXIT.                                                        00052080
052200****************************************************************00052200
