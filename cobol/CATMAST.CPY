000100****************************************************************00000100
000200* CATMAST  -  MENU CATEGORY MASTER RECORD LAYOUT                *00000200
000300*                                                                00000300
000400* PROPERTY OF MERIDIAN FOOD SERVICE SYSTEMS, INC.                00000400
000500* PROPRIETARY AND CONFIDENTIAL - ALL RIGHTS RESERVED             00000500
000600*                                                                00000600
000700* REFERENCE FILE ONLY - MAINTAINED BY THE MENU PLANNING OFFICE   00000700
000800* OFF-LINE.  NO BATCH MAINTENANCE PROGRAM UPDATES THIS FILE;     00000800
000900* MENUMNT1 AND SALESRPT1 READ IT FOR VALIDATION AND REPORTING.   00000900
001000*                                                                00001000
001100* 89/06/22  R.OKAFOR    ORIGINAL LAYOUT                          00001100
001200****************************************************************00001200
001300 01  CATEGORY-RECORD.                                           00001300
001400     05  CAT-ID                      PIC 9(06).                 00001400
001500     05  CAT-NAME                    PIC X(20).                 00001500
001550     05  FILLER                      PIC X(04).                 00001550
001600****************************************************************00001600
