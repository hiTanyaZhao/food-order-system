000100****************************************************************00000100
000200* ITEMTRAN  -  MENU MAINTENANCE TRANSACTION LAYOUT              *00000200
000300*                                                                00000300
000400* PROPERTY OF MERIDIAN FOOD SERVICE SYSTEMS, INC.                00000400
000500* PROPRIETARY AND CONFIDENTIAL - ALL RIGHTS RESERVED             00000500
000600*                                                                00000600
000700* IT-TRAN-CODE VALUES:  ADD     -  NEW MENU ITEM                 00000700
000800*                       UPDATE  -  CHANGE NAME/CATEGORY          00000800
000900*                       PRICE   -  CHANGE PRICE ONLY             00000900
001000*                       ACTIVE  -  CHANGE ACTIVE FLAG ONLY       00001000
001100*                                                                00001100
001200* 89/07/09  R.OKAFOR    ORIGINAL LAYOUT                          00001200
001300* 95/03/28  T.MBEKI     TICKET DP-3102 - ADDED PRICE/ACTIVE CODES00001300
001400****************************************************************00001400
001500 01  MENUITEM-TRAN-RECORD.                                      00001500
001600     05  IT-TRAN-CODE                PIC X(06).                 00001600
001700         88  IT-TRAN-IS-ADD           VALUE 'ADD   '.            00001700
001800         88  IT-TRAN-IS-UPDATE        VALUE 'UPDATE'.            00001800
001900         88  IT-TRAN-IS-PRICE         VALUE 'PRICE '.            00001900
002000         88  IT-TRAN-IS-ACTIVE-CHG    VALUE 'ACTIVE'.            00002000
002100     05  IT-ITEM-ID                  PIC 9(06).                 00002100
002200     05  IT-ITEM-CAT-ID              PIC 9(06).                 00002200
002300     05  IT-ITEM-NAME                PIC X(25).                 00002300
002400     05  IT-ITEM-PRICE               PIC S9(06)V99.             00002400
002500     05  IT-ITEM-ACTIVE              PIC X(01).                 00002500
002600     05  FILLER                      PIC X(10).                 00002600
002700****************************************************************00002700
