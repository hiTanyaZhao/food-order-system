000100****************************************************************00000100
000200* CUSTMAST  -  CUSTOMER MASTER RECORD LAYOUT                    *00000200
000300*                                                                00000300
000400* PROPERTY OF MERIDIAN FOOD SERVICE SYSTEMS, INC.                00000400
000500* PROPRIETARY AND CONFIDENTIAL - ALL RIGHTS RESERVED             00000500
000600*                                                                00000600
000700* ONE RECORD PER CUSTOMER ON THE CUSTOMER-MASTER FILE.           00000700
000800* KEY (CUST-ID) IS ASSIGNED BY CUSTMNT1 ON THE ADD TRANSACTION   00000800
000900* AND IS ENFORCED UNIQUE BY APPLICATION LOGIC, NOT BY FILE       00000900
001000* ORGANIZATION -  THE FILE ITSELF IS A PLAIN SEQUENTIAL FILE.    00001000
001100*                                                                00001100
001200* 89/04/11  R.OKAFOR    ORIGINAL LAYOUT                          00001200
001300* 91/08/02  R.OKAFOR    WIDENED CUST-EMAIL FOR LONGER ADDRESSES  00001300
001400* 94/02/19  T.MBEKI     ADDED FILLER RESERVE FOR FUTURE EXPANSION00001400
001500****************************************************************00001500
001600 01  CUSTOMER-RECORD.                                           00001600
001700     05  CUST-ID                     PIC 9(06).                 00001700
001800     05  CUST-NAME                   PIC X(20).                 00001800
001900     05  CUST-EMAIL                  PIC X(30).                 00001900
002000     05  CUST-PHONE                  PIC X(15).                 00002000
002100     05  FILLER                      PIC X(09).                 00002100
002200****************************************************************00002200
