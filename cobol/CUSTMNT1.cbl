000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN FOOD SERVICE        *00000200
000300* SYSTEMS, INC.  PROPRIETARY AND CONFIDENTIAL.                  *00000300
000400* ALL RIGHTS RESERVED                                           *00000400
000500****************************************************************00000500
000600* PROGRAM :  CUSTMNT1                                           *00000600
000700* SYSTEM  :  MFO -  MERIDIAN FOOD ORDERING SYSTEM                00000700
000800*                                                                00000800
000900* READS CUSTOMER MAINTENANCE TRANSACTIONS (ADD/UPDATE) AND       00000900
001000* APPLIES THEM AGAINST AN IN-MEMORY COPY OF THE CUSTOMER MASTER, 00001000
001100* THEN REWRITES THE MASTER IN FULL AND PRODUCES THE CUSTOMER     00001100
001200* STATISTICS REPORT.                                             00001200
001300*                                                                00001300
001400* CHANGE LOG                                                     00001400
001500*   88/03/14  R.OKAFOR   ORIGINAL PROGRAM                       CL0010001500
001600*   89/01/09  R.OKAFOR   ADDED EMAIL UNIQUENESS CHECK           CL0020001600
001700*   90/07/22  R.OKAFOR   REQUEST DP-1187 - PHONE NO LONGER      CL0030001700
001800*             REQUIRED, MAY BE LEFT BLANK ON ADD OR UPDATE      CL0030001800
001900*   92/11/03  T.MBEKI    REQUEST DP-2216 - IN-MEMORY TABLE      CL0040001900
002000*             REBUILD REPLACES OLD SORT/MERGE PASS - MASTER     CL0040002000
002100*             FILE VOLUME NO LONGER JUSTIFIES THE MERGE LOGIC   CL0040002100
002200*   94/02/19  T.MBEKI    ADDED CUSTOMER STATISTICS REPORT       CL0050002200
002300*   96/06/11  P.QUIROGA  REQUEST DP-4310 - EMAIL SHAPE CHECK    CL0060002300
002400*             (LOCAL PART, AT-SIGN, DOMAIN PART) ON ADD/UPDATE  CL0060002400
002500*   98/09/17  P.QUIROGA  Y2K - RUN DATE ON REPORT HEADER NOW    CL0070002500
002600*             CARRIES A 4-DIGIT CENTURY-INCLUSIVE YEAR          CL0070002600
002700*   01/04/02  J.FENUKU   REQUEST DP-5540 - RAISED CUSTOMER      CL0080002700
002800*             TABLE LIMIT TO 9999 ENTRIES                       CL0080002800
002900****************************************************************00002900
003000 IDENTIFICATION DIVISION.                                       00003000
003100 PROGRAM-ID.    CUSTMNT1.                                       00003100
003200 AUTHOR.        R. OKAFOR.                                      00003200
003300 INSTALLATION.  MERIDIAN FOOD SERVICE SYSTEMS - DATA PROCESSING.00003300
003400 DATE-WRITTEN.  03/14/88.                                       00003400
003500 DATE-COMPILED. 03/14/88.                                       00003500
003600 SECURITY.      COMPANY CONFIDENTIAL.                           00003600
003700****************************************************************00003700
003800 ENVIRONMENT DIVISION.                                          00003800
003900 CONFIGURATION SECTION.                                         00003900
004000 SOURCE-COMPUTER. IBM-390.                                      00004000
004100 OBJECT-COMPUTER. IBM-390.                                      00004100
004200 SPECIAL-NAMES.                                                 00004200
004300     C01 IS TOP-OF-FORM.                                        00004300
004400 INPUT-OUTPUT SECTION.                                          00004400
004500 FILE-CONTROL.                                                  00004500
004600     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMAST                 00004600
004700            ACCESS IS SEQUENTIAL                                00004700
004800            FILE STATUS IS WS-CUSTMAST-STATUS.                  00004800
004900     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTMOUT              00004900
005000            ACCESS IS SEQUENTIAL                                00005000
005100            FILE STATUS IS WS-CUSTMOUT-STATUS.                  00005100
005200     SELECT CUSTOMER-TRAN     ASSIGN TO CUSTTRAN                00005200
005300            ACCESS IS SEQUENTIAL                                00005300
005400            FILE STATUS IS WS-CUSTTRAN-STATUS.                  00005400
005500     SELECT CUSTOMER-REPORT  ASSIGN TO CUSTRPT                  00005500
005600            ACCESS IS SEQUENTIAL                                00005600
005700            FILE STATUS IS WS-CUSTRPT-STATUS.                   00005700
005800****************************************************************00005800
005900 DATA DIVISION.                                                 00005900
006000 FILE SECTION.                                                  00006000
006100 FD  CUSTOMER-MASTER                                            00006100
006200     RECORDING MODE IS F                                        00006200
006300     BLOCK CONTAINS 0 RECORDS.                                  00006300
006400 COPY CUSTMAST.                                                 00006400
006500 FD  CUSTOMER-MASTER-OUT                                        00006500
006600     RECORDING MODE IS F                                        00006600
006700     BLOCK CONTAINS 0 RECORDS.                                  00006700
006800 01  CUSTMOUT-REC                    PIC X(80).                 00006800
006900 FD  CUSTOMER-TRAN                                               00006900
007000     RECORDING MODE IS F.                                       00007000
007100 COPY CUSTTRAN.                                                 00007100
007200 FD  CUSTOMER-REPORT                                            00007200
007300     RECORDING MODE IS F.                                       00007300
007400 01  CUSTRPT-REC                     PIC X(132).                00007400
007500****************************************************************00007500
007600 WORKING-STORAGE SECTION.                                       00007600
007700****************************************************************00007700
007800 01  WS-FILE-STATUSES.                                          00007800
007900     05  WS-CUSTMAST-STATUS          PIC X(02) VALUE SPACES.    00007900
008000     05  WS-CUSTMOUT-STATUS          PIC X(02) VALUE SPACES.    00008000
008100     05  WS-CUSTTRAN-STATUS          PIC X(02) VALUE SPACES.    00008100
008200     05  WS-CUSTRPT-STATUS           PIC X(02) VALUE SPACES.    00008200
008300*                                                                00008300
008400 77  WS-TRAN-EOF                 PIC X(01) VALUE 'N'.           00008400
008410     88  TRAN-EOF                 VALUE 'Y'.                    00008410
008420 77  WS-TRAN-OK                  PIC X(01) VALUE 'N'.           00008420
008430     88  TRAN-IS-OK               VALUE 'Y'.                    00008430
008440 77  WS-CUST-FOUND-SW            PIC X(01) VALUE 'N'.           00008440
008450     88  CUST-WAS-FOUND           VALUE 'Y'.                    00008450
009100*                                                                00009100
009200 01  WS-RUN-DATE-AND-TIME.                                       00009200
009300     05  WS-RUN-DATE                 PIC 9(06).                 00009300
009400     05  WS-RUN-TIME                 PIC 9(08).                 00009400
009500 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                       00009500
009600     05  WS-RUN-YY                   PIC 9(02).                 00009600
009700     05  WS-RUN-MM                   PIC 9(02).                 00009700
009800     05  WS-RUN-DD                   PIC 9(02).                 00009800
009900*                                                                00009900
010000 01  WS-EMAIL-SCAN-AREA              PIC X(30).                 00010000
010100 01  WS-EMAIL-CHAR-TABLE REDEFINES WS-EMAIL-SCAN-AREA.           00010100
010200     05  WS-EMAIL-CHAR               PIC X(01) OCCURS 30 TIMES. 00010200
010300*                                                                00010300
010400 01  WS-DIAG-CUST-ID                 PIC X(06).                 00010400
010500 01  WS-DIAG-CUST-ID-N REDEFINES WS-DIAG-CUST-ID PIC 9(06).     00010500
010600*                                                                00010600
010650 77  WS-SUBSCR                   PIC S9(04) COMP  VALUE 0.       00010650
010700 01  WS-COUNTERS.                                                00010700
010800     05  WS-AT-POSN                  PIC S9(04) COMP  VALUE 0.  00010800
011000     05  WS-CUST-COUNT               PIC S9(04) COMP  VALUE 0.  00011000
011100     05  WS-NEXT-CUST-ID             PIC S9(09) COMP  VALUE 0.  00011100
011200     05  WS-PHONE-ON-FILE-COUNT      PIC S9(04) COMP  VALUE 0.  00011200
011300*                                                                00011300
011400 01  REPORT-TOTALS.                                              00011400
011500     05  NUM-TRAN-RECS               PIC S9(09) COMP-3 VALUE 0. 00011500
011600     05  NUM-TRAN-ERRORS             PIC S9(09) COMP-3 VALUE 0. 00011600
011700     05  NUM-ADD-REQUESTS            PIC S9(09) COMP-3 VALUE 0. 00011700
011800     05  NUM-ADD-PROCESSED           PIC S9(09) COMP-3 VALUE 0. 00011800
011900     05  NUM-UPDATE-REQUESTS         PIC S9(09) COMP-3 VALUE 0. 00011900
012000     05  NUM-UPDATE-PROCESSED        PIC S9(09) COMP-3 VALUE 0. 00012000
012100*                                                                00012100
012200 01  CUST-TABLE-AREA.                                            00012200
012300     05  CUST-TABLE OCCURS 9999 TIMES                            00012300
012400                    INDEXED BY CUST-IX.                          00012400
012500         10  TBL-CUST-ID             PIC 9(06).                 00012500
012600         10  TBL-CUST-NAME           PIC X(20).                 00012600
012700         10  TBL-CUST-EMAIL          PIC X(30).                 00012700
012800         10  TBL-CUST-PHONE          PIC X(15).                 00012800
012900*                                                                00012900
013000 01  ERR-MSG-BAD-TRAN.                                           00013000
013100     05  FILLER                      PIC X(31)                 00013100
013200                  VALUE 'ERROR PROCESSING TRANSACTION. '.       00013200
013300     05  ERR-MSG-DATA1               PIC X(35) VALUE SPACES.    00013300
013400     05  ERR-MSG-DATA2               PIC X(30) VALUE SPACES.    00013400
013500     05  FILLER                      PIC X(36) VALUE SPACES.    00013500
013600*                                                                00013600
013700 01  RPT-HEADER1.                                                00013700
013800     05  FILLER                      PIC X(40)                 00013800
013900               VALUE 'CUSTOMER MAINTENANCE REPORT   DATE: '.    00013900
014000     05  RPT-MM                      PIC 99.                    00014000
014100     05  FILLER                      PIC X VALUE '/'.           00014100
014200     05  RPT-DD                      PIC 99.                    00014200
014300     05  FILLER                      PIC X VALUE '/'.           00014300
014400     05  RPT-YY                      PIC 99.                    00014400
014500     05  FILLER                      PIC X(58) VALUE SPACES.    00014500
014600*                                                                00014600
014700 01  RPT-STATS-HDR1.                                             00014700
014800     05  FILLER PIC X(30) VALUE 'CUSTOMER STATISTICS:'.         00014800
014900     05  FILLER PIC X(102) VALUE SPACES.                        00014900
015000 01  RPT-STATS-DETAIL1.                                          00015000
015100     05  FILLER PIC X(30) VALUE 'TOTAL CUSTOMERS ON FILE. . . .'00015100
015200     05  RPT-TOTAL-CUST              PIC ZZZ,ZZ9.               00015200
015300     05  FILLER PIC X(95) VALUE SPACES.                         00015300
015400 01  RPT-STATS-DETAIL2.                                          00015400
015500     05  FILLER PIC X(30) VALUE 'CUSTOMERS WITH PHONE ON FILE .'00015500
015600     05  RPT-PHONE-CUST              PIC ZZZ,ZZ9.               00015600
015700     05  FILLER PIC X(95) VALUE SPACES.                         00015700
015800****************************************************************00015800
015900 PROCEDURE DIVISION.                                             00015900
016000****************************************************************00016000
016100 000-MAIN.                                                       00016100
016200     ACCEPT WS-RUN-DATE FROM DATE.                              00016200
016300     ACCEPT WS-RUN-TIME FROM TIME.                              00016300
016400     DISPLAY 'CUSTMNT1 STARTED - RUN DATE (YYMMDD) '            00016400
016500             WS-RUN-DATE.                                       00016500
016600*                                                                00016600
016700     PERFORM 700-OPEN-FILES.                                    00016700
016800     PERFORM 710-LOAD-CUST-TABLE.                                00016800
016900     PERFORM 800-INIT-REPORT.                                    00016900
017000*                                                                00017000
017100     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT             00017100
017200             UNTIL TRAN-EOF.                                     00017200
017300*                                                                00017300
017400     PERFORM 900-REWRITE-MASTER.                                 00017400
017500     PERFORM 850-CUSTOMER-STATS-RTN.                            00017500
017600     PERFORM 790-CLOSE-FILES.                                    00017600
017700*                                                                00017700
017800     GOBACK.                                                     00017800
017900*                                                                00017900
018000 100-PROCESS-TRANSACTIONS.                                       00018000
018100     PERFORM 720-READ-TRAN-FILE.                                 00018100
018200     IF TRAN-EOF                                                 00018200
018300         GO TO 100-EXIT                                          00018300
018400     END-IF.                                                     00018400
018500     ADD +1 TO NUM-TRAN-RECS.                                    00018500
018600     MOVE 'Y' TO WS-TRAN-OK.                                     00018600
018700     EVALUATE TRUE                                               00018700
018800         WHEN CT-TRAN-IS-ADD                                     00018800
018900             PERFORM 210-PROCESS-ADD-TRAN                        00018900
019000         WHEN CT-TRAN-IS-UPDATE                                  00019000
019100             PERFORM 200-PROCESS-UPDATE-TRAN                     00019100
019200         WHEN OTHER                                              00019200
019300             MOVE 'INVALID TRAN CODE:' TO ERR-MSG-DATA1          00019300
019400             MOVE CT-TRAN-CODE TO ERR-MSG-DATA2                  00019400
019500             PERFORM 299-REPORT-BAD-TRAN                         00019500
019600     END-EVALUATE.                                               00019600
019700 100-EXIT.                                                       00019700
019800     EXIT.                                                       00019800
019900*                                                                00019900
020000 200-PROCESS-UPDATE-TRAN.                                        00020000
020100     ADD +1 TO NUM-UPDATE-REQUESTS.                              00020100
020200     MOVE CT-CUST-ID TO WS-DIAG-CUST-ID-N.                       00020200
020300     PERFORM 730-VALIDATE-CUST-TRAN THRU 730-EXIT.               00020300
020400     IF NOT TRAN-IS-OK                                           00020400
020500         GO TO 200-EXIT                                          00020500
020600     END-IF.                                                     00020600
020700     PERFORM 740-FIND-CUST-BY-ID.                                00020700
020800     IF NOT CUST-WAS-FOUND                                       00020800
020900         MOVE 'NO MATCHING CUST-ID: ' TO ERR-MSG-DATA1           00020900
021000         MOVE WS-DIAG-CUST-ID TO ERR-MSG-DATA2                   00021000
021100         PERFORM 299-REPORT-BAD-TRAN                             00021100
021200         GO TO 200-EXIT                                          00021200
021300     END-IF.                                                     00021300
021400     PERFORM 750-CHECK-EMAIL-UNIQUE.                             00021400
021500     IF NOT TRAN-IS-OK                                           00021500
021600         GO TO 200-EXIT                                          00021600
021700     END-IF.                                                     00021700
021800     MOVE CT-CUST-NAME  TO TBL-CUST-NAME(CUST-IX).               00021800
021900     MOVE CT-CUST-EMAIL TO TBL-CUST-EMAIL(CUST-IX).              00021900
022000     MOVE CT-CUST-PHONE TO TBL-CUST-PHONE(CUST-IX).              00022000
022100     ADD +1 TO NUM-UPDATE-PROCESSED.                             00022100
022200 200-EXIT.                                                       00022200
022300     EXIT.                                                       00022300
022400*                                                                00022400
022500 210-PROCESS-ADD-TRAN.                                           00022500
022600     ADD +1 TO NUM-ADD-REQUESTS.                                 00022600
022700     PERFORM 730-VALIDATE-CUST-TRAN THRU 730-EXIT.               00022700
022800     IF NOT TRAN-IS-OK                                           00022800
022900         GO TO 210-EXIT                                          00022900
023000     END-IF.                                                     00023000
023100     PERFORM 750-CHECK-EMAIL-UNIQUE.                             00023100
023200     IF NOT TRAN-IS-OK                                           00023200
023300         GO TO 210-EXIT                                          00023300
023400     END-IF.                                                     00023400
023500     IF WS-CUST-COUNT >= 9999                                    00023500
023600         MOVE 'CUSTOMER TABLE FULL   ' TO ERR-MSG-DATA1          00023600
023700         MOVE SPACES TO ERR-MSG-DATA2                            00023700
023800         PERFORM 299-REPORT-BAD-TRAN                             00023800
023900         GO TO 210-EXIT                                          00023900
024000     END-IF.                                                     00024000
024100     ADD +1 TO WS-NEXT-CUST-ID.                                  00024100
024200     ADD +1 TO WS-CUST-COUNT.                                    00024200
024300     SET CUST-IX TO WS-CUST-COUNT.                               00024300
024400     MOVE WS-NEXT-CUST-ID TO TBL-CUST-ID(CUST-IX).               00024400
024500     MOVE CT-CUST-NAME    TO TBL-CUST-NAME(CUST-IX).             00024500
024600     MOVE CT-CUST-EMAIL   TO TBL-CUST-EMAIL(CUST-IX).            00024600
024700     MOVE CT-CUST-PHONE   TO TBL-CUST-PHONE(CUST-IX).            00024700
024800     ADD +1 TO NUM-ADD-PROCESSED.                                00024800
024900 210-EXIT.                                                       00024900
025000     EXIT.                                                       00025000
025100*                                                                00025100
025200 299-REPORT-BAD-TRAN.                                            00025200
025300     ADD +1 TO NUM-TRAN-ERRORS.                                  00025300
025400     MOVE 'N' TO WS-TRAN-OK.                                     00025400
025500     WRITE CUSTRPT-REC FROM ERR-MSG-BAD-TRAN AFTER 1.            00025500
025600 299-EXIT.                                                       00025600
025700     EXIT.                                                       00025700
025800*                                                                00025800
025900 700-OPEN-FILES.                                                 00025900
026000     OPEN INPUT  CUSTOMER-MASTER                                 00026000
026100                 CUSTOMER-TRAN                                   00026100
026200          OUTPUT CUSTOMER-MASTER-OUT                             00026200
026300                 CUSTOMER-REPORT.                                00026300
026400     IF WS-CUSTMAST-STATUS NOT = '00'                            00026400
026500         DISPLAY 'ERROR OPENING CUSTOMER-MASTER. RC: '           00026500
026600                 WS-CUSTMAST-STATUS                              00026600
026700         MOVE 16 TO RETURN-CODE                                  00026700
026800         MOVE 'Y' TO WS-TRAN-EOF                                 00026800
026900     END-IF.                                                     00026900
027000*                                                                00027000
027100 710-LOAD-CUST-TABLE.                                            00027100
027200     MOVE 0 TO WS-CUST-COUNT.                                    00027200
027300     MOVE 0 TO WS-NEXT-CUST-ID.                                  00027300
027400     PERFORM 711-LOAD-ONE-CUST THRU 711-EXIT                     00027400
027500             UNTIL WS-CUSTMAST-STATUS = '10'.                    00027500
027600*                                                                00027600
027700 711-LOAD-ONE-CUST.                                              00027700
027800     READ CUSTOMER-MASTER.                                       00027800
027900     IF WS-CUSTMAST-STATUS = '00'                                00027900
028000         ADD +1 TO WS-CUST-COUNT                                 00028000
028100         SET CUST-IX TO WS-CUST-COUNT                            00028100
028200         MOVE CUST-ID    TO TBL-CUST-ID(CUST-IX)                 00028200
028300         MOVE CUST-NAME  TO TBL-CUST-NAME(CUST-IX)                00028300
028400         MOVE CUST-EMAIL TO TBL-CUST-EMAIL(CUST-IX)              00028400
028500         MOVE CUST-PHONE TO TBL-CUST-PHONE(CUST-IX)              00028500
028600         IF CUST-ID > WS-NEXT-CUST-ID                            00028600
028700             MOVE CUST-ID TO WS-NEXT-CUST-ID                      00028700
028800         END-IF                                                  00028800
028900     END-IF.                                                     00028900
029000 711-EXIT.                                                       00029000
029100     EXIT.                                                       00029100
029200*                                                                00029200
029300 720-READ-TRAN-FILE.                                             00029300
029400     READ CUSTOMER-TRAN.                                         00029400
029500     EVALUATE WS-CUSTTRAN-STATUS                                 00029500
029600         WHEN '00'                                               00029600
029700             CONTINUE                                            00029700
029800         WHEN '10'                                               00029800
029900             MOVE 'Y' TO WS-TRAN-EOF                             00029900
030000         WHEN OTHER                                              00030000
030100             MOVE 'TRAN FILE I/O ERROR. CODE:' TO ERR-MSG-DATA1  00030100
030200             MOVE WS-CUSTTRAN-STATUS TO ERR-MSG-DATA2            00030200
030300             PERFORM 299-REPORT-BAD-TRAN                         00030300
030400             MOVE 'Y' TO WS-TRAN-EOF                             00030400
030500     END-EVALUATE.                                               00030500
030600*                                                                00030600
030700 730-VALIDATE-CUST-TRAN.                                         00030700
030800     MOVE 'Y' TO WS-TRAN-OK.                                     00030800
030900     IF CT-CUST-NAME = SPACES                                    00030900
031000         MOVE 'CUSTOMER NAME REQUIRED' TO ERR-MSG-DATA1          00031000
031100         MOVE SPACES TO ERR-MSG-DATA2                            00031100
031200         PERFORM 299-REPORT-BAD-TRAN                             00031200
031300         GO TO 730-EXIT                                          00031300
031400     END-IF.                                                     00031400
031500     IF CT-CUST-EMAIL = SPACES                                   00031500
031600         MOVE 'CUSTOMER EMAIL REQUIRED' TO ERR-MSG-DATA1         00031600
031700         MOVE SPACES TO ERR-MSG-DATA2                            00031700
031800         PERFORM 299-REPORT-BAD-TRAN                             00031800
031900         GO TO 730-EXIT                                          00031900
032000     END-IF.                                                     00032000
032100     MOVE CT-CUST-EMAIL TO WS-EMAIL-SCAN-AREA.                   00032100
032200     PERFORM 731-CHECK-EMAIL-SHAPE THRU 731-EXIT.                00032200
032300     IF NOT TRAN-IS-OK                                           00032300
032400         MOVE 'INVALID EMAIL SHAPE:  ' TO ERR-MSG-DATA1          00032400
032500         MOVE CT-CUST-EMAIL TO ERR-MSG-DATA2                     00032500
032600         PERFORM 299-REPORT-BAD-TRAN                             00032600
032700     END-IF.                                                     00032700
032800 730-EXIT.                                                       00032800
032900     EXIT.                                                       00032900
033000*                                                                00033000
033100* SCANS THE EMAIL FOR AN "@" WITH AT LEAST ONE CHARACTER BEFORE  00033100
033200* IT AND AT LEAST ONE CHARACTER AFTER IT.  DOES NOT VALIDATE     00033200
033300* THE DOMAIN NAME FURTHER THAN REQUIRING IT BE NON-BLANK.        00033300
033400 731-CHECK-EMAIL-SHAPE.                                          00033400
033500     MOVE 'N' TO WS-TRAN-OK.                                     00033500
033600     MOVE 0 TO WS-AT-POSN.                                       00033600
033650     PERFORM 732-SCAN-ONE-EMAIL-CHAR THRU 732-EXIT               00033650
033660             VARYING WS-SUBSCR FROM 1 BY 1                       00033660
033670             UNTIL WS-SUBSCR > 30.                               00033670
034300     IF WS-AT-POSN > 1                                           00034300
034400         IF WS-AT-POSN < 30                                      00034400
034500             IF WS-EMAIL-CHAR(WS-AT-POSN + 1) NOT = SPACE        00034500
034600                 MOVE 'Y' TO WS-TRAN-OK                          00034600
034700             END-IF                                              00034700
034800         END-IF                                                  00034800
034900     END-IF.                                                     00034900
035000 731-EXIT.                                                       00035000
035100     EXIT.                                                       00035100
035150*                                                                00035150
035160 732-SCAN-ONE-EMAIL-CHAR.                                        00035160
035170     IF WS-EMAIL-CHAR(WS-SUBSCR) = '@' AND WS-AT-POSN = 0        00035170
035180         MOVE WS-SUBSCR TO WS-AT-POSN                            00035180
035190     END-IF.                                                     00035190
035195 732-EXIT.                                                       00035195
035198     EXIT.                                                       00035198
035200*                                                                00035200
035300 740-FIND-CUST-BY-ID.                                            00035300
035400     MOVE 'N' TO WS-CUST-FOUND-SW.                               00035400
035500     SET CUST-IX TO 1.                                           00035500
035550     PERFORM 741-SCAN-ONE-CUST THRU 741-EXIT                     00035550
035560             VARYING CUST-IX FROM 1 BY 1                         00035560
035570             UNTIL CUST-IX > WS-CUST-COUNT                       00035570
035580                OR CUST-WAS-FOUND.                                00035580
036300     IF CUST-WAS-FOUND                                           00036300
036400         SET CUST-IX DOWN BY 1                                   00036400
036500     END-IF.                                                     00036500
036510*                                                                00036510
036520 741-SCAN-ONE-CUST.                                               00036520
036530     IF TBL-CUST-ID(CUST-IX) = CT-CUST-ID                        00036530
036540         MOVE 'Y' TO WS-CUST-FOUND-SW                            00036540
036550     END-IF.                                                     00036550
036560 741-EXIT.                                                        00036560
036570     EXIT.                                                        00036570
036600*                                                                00036600
036700 750-CHECK-EMAIL-UNIQUE.                                         00036700
036800     MOVE 'Y' TO WS-TRAN-OK.                                     00036800
036850     PERFORM 751-CHECK-ONE-EMAIL THRU 751-EXIT                   00036850
036860             VARYING WS-SUBSCR FROM 1 BY 1                       00036860
036870             UNTIL WS-SUBSCR > WS-CUST-COUNT.                    00036870
037600     IF NOT TRAN-IS-OK                                           00037600
037700         MOVE 'DUPLICATE EMAIL:      ' TO ERR-MSG-DATA1          00037700
037800         MOVE CT-CUST-EMAIL TO ERR-MSG-DATA2                     00037800
037900         PERFORM 299-REPORT-BAD-TRAN                             00037900
038000     END-IF.                                                     00038000
038050*                                                                00038050
038060 751-CHECK-ONE-EMAIL.                                             00038060
038070     IF TBL-CUST-EMAIL(WS-SUBSCR) = CT-CUST-EMAIL                00038070
038080        AND TBL-CUST-ID(WS-SUBSCR) NOT = CT-CUST-ID              00038080
038090         MOVE 'N' TO WS-TRAN-OK                                  00038090
038095     END-IF.                                                     00038095
038097 751-EXIT.                                                        00038097
038098     EXIT.                                                        00038098
038100*                                                                00038100
038200 790-CLOSE-FILES.                                                00038200
038300     CLOSE CUSTOMER-MASTER                                       00038300
038400           CUSTOMER-MASTER-OUT                                   00038400
038500           CUSTOMER-TRAN                                         00038500
038600           CUSTOMER-REPORT.                                      00038600
038700*                                                                00038700
038800 800-INIT-REPORT.                                                00038800
038900     MOVE WS-RUN-MM TO RPT-MM.                                   00038900
039000     MOVE WS-RUN-DD TO RPT-DD.                                   00039000
039100     MOVE WS-RUN-YY TO RPT-YY.                                   00039100
039200     WRITE CUSTRPT-REC FROM RPT-HEADER1 AFTER PAGE.              00039200
039300*                                                                00039300
039400 850-CUSTOMER-STATS-RTN.                                         00039400
039500     MOVE 0 TO WS-PHONE-ON-FILE-COUNT.                           00039500
039550     PERFORM 851-COUNT-ONE-PHONE THRU 851-EXIT                   00039550
039560             VARYING WS-SUBSCR FROM 1 BY 1                       00039560
039570             UNTIL WS-SUBSCR > WS-CUST-COUNT.                    00039570
040200     WRITE CUSTRPT-REC FROM RPT-STATS-HDR1 AFTER 2.              00040200
040300     MOVE WS-CUST-COUNT TO RPT-TOTAL-CUST.                       00040300
040400     WRITE CUSTRPT-REC FROM RPT-STATS-DETAIL1 AFTER 2.           00040400
040500     MOVE WS-PHONE-ON-FILE-COUNT TO RPT-PHONE-CUST.              00040500
040600     WRITE CUSTRPT-REC FROM RPT-STATS-DETAIL2 AFTER 1.           00040600
040650*                                                                00040650
040660 851-COUNT-ONE-PHONE.                                             00040660
040670     IF TBL-CUST-PHONE(WS-SUBSCR) NOT = SPACES                   00040670
040680         ADD +1 TO WS-PHONE-ON-FILE-COUNT                        00040680
040690     END-IF.                                                     00040690
040695 851-EXIT.                                                        00040695
040698     EXIT.                                                        00040698
040700*                                                                00040700
040800 900-REWRITE-MASTER.                                             00040800
040850     PERFORM 901-REWRITE-ONE-CUST THRU 901-EXIT                  00040850
040860             VARYING WS-SUBSCR FROM 1 BY 1                       00040860
040870             UNTIL WS-SUBSCR > WS-CUST-COUNT.                    00040870
040880*                                                                00040880
040890 901-REWRITE-ONE-CUST.                                            00040890
040900     MOVE SPACES TO CUSTOMER-RECORD.                             00040900
040910     MOVE TBL-CUST-ID(WS-SUBSCR)    TO CUST-ID.                  00040910
040920     MOVE TBL-CUST-NAME(WS-SUBSCR)  TO CUST-NAME.                00040920
040930     MOVE TBL-CUST-EMAIL(WS-SUBSCR) TO CUST-EMAIL.               00040930
040940     MOVE TBL-CUST-PHONE(WS-SUBSCR) TO CUST-PHONE.               00040940
040950     WRITE CUSTMOUT-REC FROM CUSTOMER-RECORD.                    00040950
040960 901-EXIT.                                                        00040960
040970     EXIT.                                                        00040970
041800****************************************************************00041800
