000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN FOOD SERVICE        *00000200
000300* SYSTEMS, INC.  PROPRIETARY AND CONFIDENTIAL.                  *00000300
000400* ALL RIGHTS RESERVED                                           *00000400
000500****************************************************************00000500
000600* PROGRAM :  ORDPROC1                                            00000600
000700* SYSTEM  :  MFO -  MERIDIAN FOOD ORDERING SYSTEM                00000700
000800*                                                                00000800
000900* CORE ORDER PROCESSING BATCH.  READS ORDER TRANSACTIONS         00000900
001000* (CREATE/ADDITEM/SETQTY/STATUS/DELETE) AND APPLIES THEM AGAINST 00001000
001100* IN-MEMORY COPIES OF THE ORDER MASTER AND ORDER LINE ITEM       00001100
001200* MASTER, VALIDATING CUSTOMER/EMPLOYEE/MENU ITEM REFERENCES AND  00001200
001300* ENFORCING THE ORDER STATUS STATE MACHINE, THEN REWRITES BOTH   00001300
001400* MASTERS AND PRODUCES THE ORDER STATUS SUMMARY AND TODAY'S      00001400
001500* SUMMARY REPORTS.                                               00001500
001600*                                                                00001600
001700* CHANGE LOG                                                     00001700
001800*   90/01/22  T.MBEKI    ORIGINAL PROGRAM (CREATE/ADDITEM/       CL0010001800
001900*             DELETE ONLY - NO STATUS STATE MACHINE YET)        CL0010001900
002000*   92/07/09  T.MBEKI    ADDED ORDER STATUS SUMMARY REPORT WITH  CL0020002000
002100*             CONTROL BREAK ON ORD-STATUS AND GRAND TOTAL LINE   CL0020002100
002200*   96/09/30  P.QUIROGA  TICKET DP-4402 - ADDED SETQTY AND       CL0030002200
002300*             STATUS TRAN CODES, FULL STATE MACHINE VALIDATION   CL0030002300
002400*   96/10/14  P.QUIROGA  TICKET DP-4402 - ADDED TODAY'S SUMMARY  CL0040002400
002500*             REPORT (COUNT/COMPLETED-COUNT/COMPLETED-REVENUE)   CL0040002500
002600*   98/11/02  P.QUIROGA  Y2K - RUN DATE NOW WINDOWED TO A        CL0050002600
002700*             4-DIGIT CENTURY-INCLUSIVE YEAR BEFORE BEING        CL0050002700
002800*             STAMPED ON NEW ORDERS OR COMPARED FOR TODAY'S RPT  CL0050002800
002900*   01/04/17  J.FENUKU   TICKET DP-6215 - ORDER TOTAL ALWAYS     CL0060002900
003000*             RECOMPUTED FROM SCRATCH OFF THE LINE ITEM TABLE,   CL0060003000
003100*             NEVER ADJUSTED INCREMENTALLY (ROUNDING DRIFT FIX)  CL0060003100
003200****************************************************************00003200
003300 IDENTIFICATION DIVISION.                                       00003300
003400 PROGRAM-ID.    ORDPROC1.                                       00003400
003500 AUTHOR.        T. MBEKI.                                       00003500
003600 INSTALLATION.  MERIDIAN FOOD SERVICE SYSTEMS - DATA PROCESSING.00003600
003700 DATE-WRITTEN.  01/22/90.                                       00003700
003800 DATE-COMPILED. 01/22/90.                                       00003800
003900 SECURITY.      COMPANY CONFIDENTIAL.                           00003900
004000****************************************************************00004000
004100 ENVIRONMENT DIVISION.                                          00004100
004200 CONFIGURATION SECTION.                                         00004200
004300 SOURCE-COMPUTER. IBM-390.                                      00004300
004400 OBJECT-COMPUTER. IBM-390.                                      00004400
004500 SPECIAL-NAMES.                                                 00004500
004600     C01 IS TOP-OF-FORM.                                        00004600
004700 INPUT-OUTPUT SECTION.                                          00004700
004800 FILE-CONTROL.                                                  00004800
004900     SELECT ORDER-MASTER       ASSIGN TO ORDMAST                00004900
005000            ACCESS IS SEQUENTIAL                                00005000
005100            FILE STATUS IS WS-ORDMAST-STATUS.                   00005100
005200     SELECT ORDER-MASTER-OUT   ASSIGN TO ORDMOUT                00005200
005300            ACCESS IS SEQUENTIAL                                00005300
005400            FILE STATUS IS WS-ORDMOUT-STATUS.                   00005400
005500     SELECT ORDERITEM-MASTER  ASSIGN TO OITMMAST                00005500
005600            ACCESS IS SEQUENTIAL                                00005600
005700            FILE STATUS IS WS-OITMMAST-STATUS.                  00005700
005800     SELECT ORDERITEM-MAST-OUT ASSIGN TO OITMOUT                00005800
005900            ACCESS IS SEQUENTIAL                                00005900
006000            FILE STATUS IS WS-OITMOUT-STATUS.                   00006000
006100     SELECT ORDER-TRAN         ASSIGN TO ORDTRAN                00006100
006200            ACCESS IS SEQUENTIAL                                00006200
006300            FILE STATUS IS WS-ORDTRAN-STATUS.                   00006300
006400     SELECT CUSTOMER-MASTER    ASSIGN TO CUSTMAST               00006400
006500            ACCESS IS SEQUENTIAL                                00006500
006600            FILE STATUS IS WS-CUSTMAST-STATUS.                  00006600
006700     SELECT EMPLOYEE-MASTER    ASSIGN TO EMPMAST                00006700
006800            ACCESS IS SEQUENTIAL                                00006800
006900            FILE STATUS IS WS-EMPMAST-STATUS.                   00006900
007000     SELECT MENUITEM-MASTER    ASSIGN TO ITEMMAST               00007000
007100            ACCESS IS SEQUENTIAL                                00007100
007200            FILE STATUS IS WS-ITEMMAST-STATUS.                  00007200
007300     SELECT ORDER-REPORT       ASSIGN TO ORDRPT                 00007300
007400            ACCESS IS SEQUENTIAL                                00007400
007500            FILE STATUS IS WS-ORDRPT-STATUS.                    00007500
007600****************************************************************00007600
007700 DATA DIVISION.                                                 00007700
007800 FILE SECTION.                                                  00007800
007900 FD  ORDER-MASTER                                               00007900
008000     RECORDING MODE IS F.                                       00008000
008100 COPY ORDMAST.                                                  00008100
008200 FD  ORDER-MASTER-OUT                                           00008200
008300     RECORDING MODE IS F.                                       00008300
008400 01  ORDMOUT-REC                     PIC X(50).                 00008400
008500 FD  ORDERITEM-MASTER                                           00008500
008600     RECORDING MODE IS F.                                       00008600
008700 COPY OITMMAST.                                                 00008700
008800 FD  ORDERITEM-MAST-OUT                                         00008800
008900     RECORDING MODE IS F.                                       00008900
009000 01  OITMOUT-REC                     PIC X(16).                 00009000
009100 FD  ORDER-TRAN                                                 00009100
009200     RECORDING MODE IS F.                                       00009200
009300 COPY ORDTRAN.                                                  00009300
009400 FD  CUSTOMER-MASTER                                            00009400
009500     RECORDING MODE IS F.                                       00009500
009600 COPY CUSTMAST.                                                 00009600
009700 FD  EMPLOYEE-MASTER                                            00009700
009800     RECORDING MODE IS F.                                       00009800
009900 COPY EMPMAST.                                                  00009900
010000 FD  MENUITEM-MASTER                                            00010000
010100     RECORDING MODE IS F.                                       00010100
010200 COPY ITEMMAST.                                                 00010200
010300 FD  ORDER-REPORT                                                00010300
010400     RECORDING MODE IS F.                                       00010400
010500 01  ORDRPT-REC                      PIC X(132).                00010500
010600****************************************************************00010600
010700 WORKING-STORAGE SECTION.                                       00010700
010800****************************************************************00010800
010900 01  WS-FILE-STATUSES.                                          00010900
011000     05  WS-ORDMAST-STATUS           PIC X(02) VALUE SPACES.    00011000
011100     05  WS-ORDMOUT-STATUS           PIC X(02) VALUE SPACES.    00011100
011200     05  WS-OITMMAST-STATUS          PIC X(02) VALUE SPACES.    00011200
011300     05  WS-OITMOUT-STATUS           PIC X(02) VALUE SPACES.    00011300
011400     05  WS-ORDTRAN-STATUS           PIC X(02) VALUE SPACES.    00011400
011500     05  WS-CUSTMAST-STATUS          PIC X(02) VALUE SPACES.    00011500
011600     05  WS-EMPMAST-STATUS           PIC X(02) VALUE SPACES.    00011600
011700     05  WS-ITEMMAST-STATUS          PIC X(02) VALUE SPACES.    00011700
011800     05  WS-ORDRPT-STATUS            PIC X(02) VALUE SPACES.    00011800
011900*                                                                00011900
012000 77  WS-TRAN-EOF                 PIC X(01) VALUE 'N'.           00012000
012010     88  TRAN-EOF                 VALUE 'Y'.                    00012010
012020 77  WS-TRAN-OK                  PIC X(01) VALUE 'N'.           00012020
012030     88  TRAN-IS-OK               VALUE 'Y'.                    00012030
012040 77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.           00012040
012050     88  ROW-WAS-FOUND            VALUE 'Y'.                    00012050
012060*                                                               00012060
012800 01  WS-RUN-DATE-AND-TIME.                                       00012800
012900     05  WS-RUN-DATE-6               PIC 9(06).                 00012900
013000     05  WS-RUN-TIME-8               PIC 9(08).                 00013000
013100 01  WS-RUN-DATE-6-X REDEFINES WS-RUN-DATE-6.                   00013100
013200     05  WS-RUN-YY                   PIC 9(02).                 00013200
013300     05  WS-RUN-MM                   PIC 9(02).                 00013300
013400     05  WS-RUN-DD                   PIC 9(02).                 00013400
013500 01  WS-RUN-TIME-8-X REDEFINES WS-RUN-TIME-8.                   00013500
013600     05  WS-RUN-HH                   PIC 9(02).                 00013600
013700     05  WS-RUN-MI                   PIC 9(02).                 00013700
013800     05  WS-RUN-SS                   PIC 9(02).                 00013800
013900     05  WS-RUN-HUNDREDTHS           PIC 9(02).                 00013900
014000*                                                                00014000
014100 01  WS-RUN-CENTURY                  PIC 9(02) COMP.            00014100
014200 01  WS-RUN-DATE-CCYYMMDD            PIC 9(08).                 00014200
014300 01  WS-RUN-TIME-HHMMSS              PIC 9(06).                 00014300
014400*                                                                00014400
014500 01  WS-DIAG-ORD-ID                  PIC X(06).                 00014500
014600 01  WS-DIAG-ORD-ID-N REDEFINES WS-DIAG-ORD-ID PIC 9(06).       00014600
014700*                                                                00014700
014750 77  WS-SUBSCR                   PIC S9(05) COMP  VALUE 0.      00014750
014800 01  WS-COUNTERS.                                                00014800
015000     05  WS-ORD-COUNT                PIC S9(05) COMP  VALUE 0.  00015000
015100     05  WS-NEXT-ORD-ID              PIC S9(09) COMP  VALUE 0.  00015100
015200     05  WS-OI-COUNT                 PIC S9(05) COMP  VALUE 0.  00015200
015300     05  WS-CUST-COUNT               PIC S9(05) COMP  VALUE 0.  00015300
015400     05  WS-EMP-COUNT                PIC S9(05) COMP  VALUE 0.  00015400
015500     05  WS-ITEM-COUNT               PIC S9(05) COMP  VALUE 0.  00015500
015600*                                                                00015600
015700 01  REPORT-TOTALS.                                              00015700
015800     05  NUM-TRAN-RECS               PIC S9(09) COMP-3 VALUE 0. 00015800
015900     05  NUM-TRAN-ERRORS             PIC S9(09) COMP-3 VALUE 0. 00015900
016000     05  NUM-CREATE-REQUESTS         PIC S9(09) COMP-3 VALUE 0. 00016000
016100     05  NUM-CREATE-PROCESSED        PIC S9(09) COMP-3 VALUE 0. 00016100
016200     05  NUM-ADDITEM-REQUESTS        PIC S9(09) COMP-3 VALUE 0. 00016200
016300     05  NUM-ADDITEM-PROCESSED       PIC S9(09) COMP-3 VALUE 0. 00016300
016400     05  NUM-SETQTY-REQUESTS         PIC S9(09) COMP-3 VALUE 0. 00016400
016500     05  NUM-SETQTY-PROCESSED        PIC S9(09) COMP-3 VALUE 0. 00016500
016600     05  NUM-STATUS-REQUESTS         PIC S9(09) COMP-3 VALUE 0. 00016600
016700     05  NUM-STATUS-PROCESSED        PIC S9(09) COMP-3 VALUE 0. 00016700
016800     05  NUM-DELETE-REQUESTS         PIC S9(09) COMP-3 VALUE 0. 00016800
016900     05  NUM-DELETE-PROCESSED        PIC S9(09) COMP-3 VALUE 0. 00016900
017000*                                                                00017000
017100 01  ORDER-TABLE-AREA.                                           00017100
017200     05  ORDER-TABLE OCCURS 9999 TIMES                           00017200
017300                    INDEXED BY ORD-IX.                           00017300
017400         10  TBL-ORD-ID              PIC 9(06).                 00017400
017500         10  TBL-ORD-CUST-ID         PIC 9(06).                 00017500
017600         10  TBL-ORD-EMP-ID          PIC 9(06).                 00017600
017700         10  TBL-ORD-DATE            PIC 9(08).                 00017700
017800         10  TBL-ORD-TIME            PIC 9(06).                 00017800
017900         10  TBL-ORD-TOTAL           PIC S9(08)V99 COMP-3.      00017900
018000         10  TBL-ORD-STATUS          PIC X(09).                 00018000
018100             88  TBL-ORD-IS-PENDING    VALUE 'PENDING  '.        00018100
018200             88  TBL-ORD-IS-ACCEPTED   VALUE 'ACCEPTED '.        00018200
018300             88  TBL-ORD-IS-PREPARING  VALUE 'PREPARING'.        00018300
018400             88  TBL-ORD-IS-COMPLETED  VALUE 'COMPLETED'.        00018400
018500             88  TBL-ORD-IS-CANCELLED  VALUE 'CANCELLED'.        00018500
018600         10  TBL-ORD-DELETED-SW      PIC X(01) VALUE 'N'.       00018600
018700             88  TBL-ORD-IS-DELETED    VALUE 'Y'.                00018700
018800*                                                                00018800
018900 01  OI-TABLE-AREA.                                              00018900
019000     05  OI-TABLE OCCURS 49999 TIMES                             00019000
019100                  INDEXED BY OI-IX.                              00019100
019200         10  TBL-OI-ORD-ID           PIC 9(06).                 00019200
019300         10  TBL-OI-ITEM-ID          PIC 9(06).                 00019300
019400         10  TBL-OI-QUANTITY         PIC 9(04).                 00019400
019500         10  TBL-OI-DELETED-SW       PIC X(01) VALUE 'N'.       00019500
019600             88  TBL-OI-IS-DELETED     VALUE 'Y'.                00019600
019700*                                                                00019700
019800 01  CUST-TABLE-AREA.                                            00019800
019900     05  CUST-TABLE OCCURS 9999 TIMES                            00019900
020000                    INDEXED BY CUST-IX.                          00020000
020100         10  TBL-CUST-ID             PIC 9(06).                 00020100
020200*                                                                00020200
020300 01  EMP-TABLE-AREA.                                             00020300
020400     05  EMP-TABLE OCCURS 999 TIMES                              00020400
020500                   INDEXED BY EMP-IX.                            00020500
020600         10  TBL-EMP-ID              PIC 9(06).                 00020600
020700         10  TBL-EMP-AVAIL           PIC X(01).                 00020700
020800             88  TBL-EMP-IS-AVAILABLE  VALUE 'Y'.                00020800
020900*                                                                00020900
021000 01  ITEM-TABLE-AREA.                                            00021000
021100     05  ITEM-TABLE OCCURS 9999 TIMES                            00021100
021200                    INDEXED BY ITEM-IX.                          00021200
021300         10  TBL-ITEM-ID             PIC 9(06).                 00021300
021400         10  TBL-ITEM-PRICE          PIC S9(06)V99 COMP-3.      00021400
021500         10  TBL-ITEM-ACTIVE         PIC X(01).                 00021500
021600             88  TBL-ITEM-IS-ACTIVE    VALUE 'Y'.                00021600
021700*                                                                00021700
021800 01  WS-NEW-TOTAL                    PIC S9(08)V99 COMP-3.       00021800
021810 01  WS-STATUS-SCAN-FIELDS.                                     00021810
021820     05  WS-SCAN-STATUS              PIC X(09).                 00021820
021830     05  WS-STAT-COUNT               PIC S9(05) COMP  VALUE 0.  00021830
021840     05  WS-STAT-SUM                 PIC S9(08)V99 COMP-3 VALUE 000021840
021850                                     .                          00021850
021860     05  WS-STAT-AVG                 PIC S9(08)V99 COMP-3 VALUE 000021860
021870                                     .                          00021870
021880     05  WS-GRAND-COUNT              PIC S9(05) COMP  VALUE 0.  00021880
021890     05  WS-GRAND-TOTAL              PIC S9(08)V99 COMP-3 VALUE 000021890
021895                                     .                          00021895
021900*                                                                00021900
021910 01  WS-TODAY-FIELDS.                                            00021910
021920     05  WS-TODAY-COUNT              PIC S9(05) COMP  VALUE 0.  00021920
021930     05  WS-TODAY-COMP-COUNT         PIC S9(05) COMP  VALUE 0.  00021930
021940     05  WS-TODAY-COMP-REV           PIC S9(08)V99 COMP-3 VALUE 000021940
021950                                     .                          00021950
021960*                                                                00021960
022000 01  ERR-MSG-BAD-TRAN.                                           00022000
022100     05  FILLER                      PIC X(31)                 00022100
022200                  VALUE 'ERROR PROCESSING TRANSACTION. '.       00022200
022300     05  ERR-MSG-DATA1               PIC X(35) VALUE SPACES.    00022300
022400     05  ERR-MSG-DATA2               PIC X(30) VALUE SPACES.    00022400
022500     05  FILLER                      PIC X(36) VALUE SPACES.    00022500
022600*                                                                00022600
022700 01  RPT-HEADER1.                                                00022700
022800     05  FILLER                      PIC X(40)                 00022800
022900               VALUE 'ORDER PROCESSING REPORT      DATE: '.     00022900
023000     05  RPT-MM                      PIC 99.                    00023000
023100     05  FILLER                      PIC X VALUE '/'.           00023100
023200     05  RPT-DD                      PIC 99.                    00023200
023300     05  FILLER                      PIC X VALUE '/'.           00023300
023400     05  RPT-YY                      PIC 99.                    00023400
023500     05  FILLER                      PIC X(58) VALUE SPACES.    00023500
023600*                                                                00023600
023700 01  RPT-STATUS-HDR1.                                            00023700
023800     05  FILLER PIC X(25) VALUE 'ORDER STATUS SUMMARY:'.        00023800
023900     05  FILLER PIC X(107) VALUE SPACES.                        00023900
024000 01  RPT-STATUS-HDR2.                                            00024000
024100     05  FILLER PIC X(15) VALUE 'STATUS'.                       00024100
024200     05  FILLER PIC X(08) VALUE 'COUNT'.                        00024200
024300     05  FILLER PIC X(12) VALUE 'AVG AMOUNT'.                   00024300
024400     05  FILLER PIC X(12) VALUE 'TOTAL REV'.                    00024400
024500     05  FILLER PIC X(85) VALUE SPACES.                         00024500
024600 01  RPT-STATUS-DETAIL.                                          00024600
024700     05  RPT-STATUS-NAME             PIC X(15).                 00024700
024800     05  RPT-STATUS-COUNT            PIC ZZZ9.                  00024800
024900     05  FILLER                      PIC X(04) VALUE SPACES.    00024900
025000     05  RPT-STATUS-AVG              PIC X(12).                 00025000
025100     05  RPT-STATUS-TOT              PIC X(12).                 00025100
025200     05  FILLER                      PIC X(85) VALUE SPACES.    00025200
025300 01  RPT-STATUS-TOTAL-LINE.                                      00025300
025400     05  FILLER PIC X(07) VALUE 'TOTAL:'.                       00025400
025500     05  RPT-GRAND-COUNT             PIC ZZZ9.                  00025500
025600     05  FILLER PIC X(09) VALUE ' ORDERS, '.                    00025600
025700     05  FILLER PIC X(23) VALUE 'TOTAL REVENUE: '.              00025700
025800     05  RPT-GRAND-TOTAL             PIC X(14).                 00025800
025900     05  FILLER PIC X(70) VALUE SPACES.                         00025900
026000*                                                                00026000
026100 01  RPT-TODAY-HDR1.                                             00026100
026200     05  FILLER PIC X(23) VALUE "TODAY'S SUMMARY:".              00026200
026300     05  FILLER PIC X(109) VALUE SPACES.                        00026300
026400 01  RPT-TODAY-DETAIL.                                           00026400
026500     05  FILLER PIC X(22) VALUE 'ORDERS TODAY:'.                00026500
026600     05  RPT-TODAY-COUNT             PIC ZZZ9.                  00026600
026700     05  FILLER PIC X(04) VALUE SPACES.                         00026700
026800     05  FILLER PIC X(24) VALUE 'COMPLETED TODAY:'.             00026800
026900     05  RPT-TODAY-COMP-COUNT        PIC ZZZ9.                  00026900
027000     05  FILLER PIC X(04) VALUE SPACES.                         00027000
027100     05  FILLER PIC X(24) VALUE 'COMPLETED REVENUE:'.           00027100
027200     05  RPT-TODAY-COMP-REV          PIC X(14).                 00027200
027300     05  FILLER PIC X(36) VALUE SPACES.                         00027300
027400 01  RPT-PRICE-EDIT                  PIC $$$$,$$9.99.           00027400
027500****************************************************************00027500
027600 PROCEDURE DIVISION.                                             00027600
027700****************************************************************00027700
027800 000-MAIN.                                                       00027800
027900     ACCEPT WS-RUN-DATE-6 FROM DATE.                            00027900
028000     ACCEPT WS-RUN-TIME-8 FROM TIME.                            00028000
028100     PERFORM 705-WINDOW-RUN-DATE.                                00028100
028200     DISPLAY 'ORDPROC1 STARTED - RUN DATE (CCYYMMDD) '          00028200
028300             WS-RUN-DATE-CCYYMMDD.                              00028300
028400*                                                                00028400
028500     PERFORM 700-OPEN-FILES.                                    00028500
028600     PERFORM 710-LOAD-CUST-TABLE THRU 710-EXIT.                 00028600
028700     PERFORM 712-LOAD-EMP-TABLE THRU 712-EXIT.                  00028700
028800     PERFORM 714-LOAD-ITEM-TABLE THRU 714-EXIT.                 00028800
028900     PERFORM 716-LOAD-ORDER-TABLE THRU 716-EXIT.                00028900
029000     PERFORM 718-LOAD-OI-TABLE THRU 718-EXIT.                   00029000
029100     PERFORM 800-INIT-REPORT.                                    00029100
029200*                                                                00029200
029300     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT             00029300
029400             UNTIL TRAN-EOF.                                     00029400
029500*                                                                00029500
029600     PERFORM 900-REWRITE-ORDER-MASTER THRU 900-EXIT.            00029600
029700     PERFORM 910-REWRITE-OI-MASTER THRU 910-EXIT.               00029700
029800     PERFORM 850-STATUS-SUMMARY-RTN THRU 850-EXIT.              00029800
029900     PERFORM 870-TODAY-SUMMARY-RTN THRU 870-EXIT.               00029900
030000     PERFORM 790-CLOSE-FILES.                                    00030000
030100*                                                                00030100
030200     GOBACK.                                                     00030200
030300*                                                                00030300
030400 100-PROCESS-TRANSACTIONS.                                       00030400
030500     PERFORM 720-READ-TRAN-FILE.                                 00030500
030600     IF TRAN-EOF                                                 00030600
030700         GO TO 100-EXIT                                          00030700
030800     END-IF.                                                     00030800
030900     ADD +1 TO NUM-TRAN-RECS.                                    00030900
031000     MOVE 'Y' TO WS-TRAN-OK.                                     00031000
031100     EVALUATE TRUE                                               00031100
031200         WHEN XT-TRAN-IS-CREATE                                  00031200
031300             PERFORM 200-CREATE-ORDER-TRAN THRU 200-EXIT         00031300
031400         WHEN XT-TRAN-IS-ADDITEM                                 00031400
031500             PERFORM 210-ADD-ITEM-TRAN THRU 210-EXIT             00031500
031600         WHEN XT-TRAN-IS-SETQTY                                  00031600
031700             PERFORM 220-SET-QTY-TRAN THRU 220-EXIT              00031700
031800         WHEN XT-TRAN-IS-STATUS                                  00031800
031900             PERFORM 230-STATUS-TRAN THRU 230-EXIT               00031900
032000         WHEN XT-TRAN-IS-DELETE                                  00032000
032100             PERFORM 240-DELETE-TRAN THRU 240-EXIT               00032100
032200         WHEN OTHER                                              00032200
032300             MOVE 'INVALID TRAN CODE:   ' TO ERR-MSG-DATA1       00032300
032400             MOVE XT-TRAN-CODE TO ERR-MSG-DATA2                  00032400
032500             PERFORM 299-REPORT-BAD-TRAN                         00032500
032600     END-EVALUATE.                                               00032600
032700 100-EXIT.                                                       00032700
032800     EXIT.                                                       00032800
032900*                                                                00032900
033000 200-CREATE-ORDER-TRAN.                                          00033000
033100     ADD +1 TO NUM-CREATE-REQUESTS.                              00033100
033200     PERFORM 730-FIND-CUST-BY-ID THRU 730-EXIT.                 00033200
033300     IF NOT ROW-WAS-FOUND                                        00033300
033400         MOVE 'NO MATCHING CUST-ID:  ' TO ERR-MSG-DATA1          00033400
033500         MOVE SPACES TO ERR-MSG-DATA2                            00033500
033600         PERFORM 299-REPORT-BAD-TRAN                             00033600
033700         GO TO 200-EXIT                                          00033700
033800     END-IF.                                                     00033800
033900     IF XT-EMP-ID = 0                                            00033900
034000         PERFORM 735-AUTO-ASSIGN-EMP THRU 735-EXIT               00034000
034100         IF NOT ROW-WAS-FOUND                                    00034100
034200             MOVE 'NO EMPLOYEE AVAILABLE ' TO ERR-MSG-DATA1      00034200
034300             MOVE SPACES TO ERR-MSG-DATA2                        00034300
034400             PERFORM 299-REPORT-BAD-TRAN                         00034400
034500             GO TO 200-EXIT                                      00034500
034600         END-IF                                                  00034600
034700     ELSE                                                        00034700
034800         PERFORM 740-FIND-EMP-BY-ID THRU 740-EXIT                00034800
034900         IF NOT ROW-WAS-FOUND OR NOT TBL-EMP-IS-AVAILABLE(EMP-IX)00034900
035000             MOVE 'EMPLOYEE NOT AVAILABLE' TO ERR-MSG-DATA1      00035000
035100             MOVE SPACES TO ERR-MSG-DATA2                        00035100
035200             PERFORM 299-REPORT-BAD-TRAN                         00035200
035300             GO TO 200-EXIT                                      00035300
035400         END-IF                                                  00035400
035500     END-IF.                                                     00035500
035600     IF WS-ORD-COUNT >= 9999                                     00035600
035700         MOVE 'ORDER TABLE FULL      ' TO ERR-MSG-DATA1          00035700
035800         MOVE SPACES TO ERR-MSG-DATA2                            00035800
035900         PERFORM 299-REPORT-BAD-TRAN                             00035900
036000         GO TO 200-EXIT                                          00036000
036100     END-IF.                                                     00036100
036200     ADD +1 TO WS-NEXT-ORD-ID.                                   00036200
036300     ADD +1 TO WS-ORD-COUNT.                                     00036300
036400     SET ORD-IX TO WS-ORD-COUNT.                                 00036400
036500     MOVE WS-NEXT-ORD-ID       TO TBL-ORD-ID(ORD-IX).            00036500
036600     MOVE XT-CUST-ID           TO TBL-ORD-CUST-ID(ORD-IX).       00036600
036700     MOVE TBL-EMP-ID(EMP-IX)   TO TBL-ORD-EMP-ID(ORD-IX).        00036700
036800     MOVE WS-RUN-DATE-CCYYMMDD TO TBL-ORD-DATE(ORD-IX).          00036800
036900     MOVE WS-RUN-TIME-HHMMSS   TO TBL-ORD-TIME(ORD-IX).          00036900
037000     MOVE 0                    TO TBL-ORD-TOTAL(ORD-IX).         00037000
037100     MOVE 'PENDING  '          TO TBL-ORD-STATUS(ORD-IX).        00037100
037200     MOVE 'N'                  TO TBL-ORD-DELETED-SW(ORD-IX).    00037200
037300     ADD +1 TO NUM-CREATE-PROCESSED.                             00037300
037400 200-EXIT.                                                       00037400
037500     EXIT.                                                       00037500
037600*                                                                00037600
037700 210-ADD-ITEM-TRAN.                                              00037700
037800     ADD +1 TO NUM-ADDITEM-REQUESTS.                             00037800
037900     MOVE XT-ORD-ID TO WS-DIAG-ORD-ID-N.                         00037900
038000     PERFORM 750-FIND-ORDER-BY-ID THRU 750-EXIT.                 00038000
038100     IF NOT ROW-WAS-FOUND                                        00038100
038200         MOVE 'NO MATCHING ORD-ID:   ' TO ERR-MSG-DATA1          00038200
038300         MOVE WS-DIAG-ORD-ID TO ERR-MSG-DATA2                    00038300
038400         PERFORM 299-REPORT-BAD-TRAN                             00038400
038500         GO TO 210-EXIT                                          00038500
038600     END-IF.                                                     00038600
038700     IF NOT TBL-ORD-IS-PENDING(ORD-IX)                           00038700
038800        AND NOT TBL-ORD-IS-ACCEPTED(ORD-IX)                      00038800
038900         MOVE 'ORDER NOT MODIFIABLE  ' TO ERR-MSG-DATA1          00038900
039000         MOVE SPACES TO ERR-MSG-DATA2                            00039000
039100         PERFORM 299-REPORT-BAD-TRAN                             00039100
039200         GO TO 210-EXIT                                          00039200
039300     END-IF.                                                     00039300
039400     PERFORM 745-FIND-ITEM-BY-ID THRU 745-EXIT.                  00039400
039500     IF NOT ROW-WAS-FOUND OR NOT TBL-ITEM-IS-ACTIVE(ITEM-IX)     00039500
039600         MOVE 'ITEM NOT FOUND/ACTIVE ' TO ERR-MSG-DATA1          00039600
039700         MOVE SPACES TO ERR-MSG-DATA2                            00039700
039800         PERFORM 299-REPORT-BAD-TRAN                             00039800
039900         GO TO 210-EXIT                                          00039900
040000     END-IF.                                                     00040000
040100     PERFORM 760-FIND-OI-ROW THRU 760-EXIT.                      00040100
040200     IF ROW-WAS-FOUND                                            00040200
040300         ADD XT-QUANTITY TO TBL-OI-QUANTITY(OI-IX)               00040300
040400     ELSE                                                        00040400
040500         IF WS-OI-COUNT >= 49999                                 00040500
040600             MOVE 'LINE ITEM TABLE FULL  ' TO ERR-MSG-DATA1      00040600
040700             MOVE SPACES TO ERR-MSG-DATA2                        00040700
040800             PERFORM 299-REPORT-BAD-TRAN                         00040800
040900             GO TO 210-EXIT                                      00040900
041000         END-IF                                                  00041000
041100         ADD +1 TO WS-OI-COUNT                                   00041100
041200         SET OI-IX TO WS-OI-COUNT                                00041200
041300         MOVE XT-ORD-ID    TO TBL-OI-ORD-ID(OI-IX)               00041300
041400         MOVE XT-ITEM-ID   TO TBL-OI-ITEM-ID(OI-IX)               00041400
041500         MOVE XT-QUANTITY  TO TBL-OI-QUANTITY(OI-IX)              00041500
041600         MOVE 'N'          TO TBL-OI-DELETED-SW(OI-IX)           00041600
041700     END-IF.                                                     00041700
041800     PERFORM 600-RECOMPUTE-ORDER-TOTAL THRU 600-EXIT.            00041800
041900     ADD +1 TO NUM-ADDITEM-PROCESSED.                            00041900
042000 210-EXIT.                                                       00042000
042100     EXIT.                                                       00042100
042200*                                                                00042200
042300 220-SET-QTY-TRAN.                                               00042300
042400     ADD +1 TO NUM-SETQTY-REQUESTS.                              00042400
042500     MOVE XT-ORD-ID TO WS-DIAG-ORD-ID-N.                         00042500
042600     PERFORM 750-FIND-ORDER-BY-ID THRU 750-EXIT.                 00042600
042700     IF NOT ROW-WAS-FOUND                                        00042700
042800         MOVE 'NO MATCHING ORD-ID:   ' TO ERR-MSG-DATA1          00042800
042900         MOVE WS-DIAG-ORD-ID TO ERR-MSG-DATA2                    00042900
043000         PERFORM 299-REPORT-BAD-TRAN                             00043000
043100         GO TO 220-EXIT                                          00043100
043200     END-IF.                                                     00043200
043300     IF NOT TBL-ORD-IS-PENDING(ORD-IX)                           00043300
043400        AND NOT TBL-ORD-IS-ACCEPTED(ORD-IX)                      00043400
043500         MOVE 'ORDER NOT MODIFIABLE  ' TO ERR-MSG-DATA1          00043500
043600         MOVE SPACES TO ERR-MSG-DATA2                            00043600
043700         PERFORM 299-REPORT-BAD-TRAN                             00043700
043800         GO TO 220-EXIT                                          00043800
043900     END-IF.                                                     00043900
044000     PERFORM 760-FIND-OI-ROW THRU 760-EXIT.                      00044000
044100     IF NOT ROW-WAS-FOUND                                        00044100
044200         MOVE 'NO MATCHING LINE ITEM ' TO ERR-MSG-DATA1          00044200
044300         MOVE SPACES TO ERR-MSG-DATA2                            00044300
044400         PERFORM 299-REPORT-BAD-TRAN                             00044400
044500         GO TO 220-EXIT                                          00044500
044600     END-IF.                                                     00044600
044700     IF XT-QUANTITY = 0                                          00044700
044800         MOVE 'Y' TO TBL-OI-DELETED-SW(OI-IX)                    00044800
044900     ELSE                                                        00044900
045000         MOVE XT-QUANTITY TO TBL-OI-QUANTITY(OI-IX)              00045000
045100     END-IF.                                                     00045100
045200     PERFORM 600-RECOMPUTE-ORDER-TOTAL THRU 600-EXIT.            00045200
045300     ADD +1 TO NUM-SETQTY-PROCESSED.                             00045300
045400 220-EXIT.                                                       00045400
045500     EXIT.                                                       00045500
045600*                                                                00045600
045700 230-STATUS-TRAN.                                                00045700
045800     ADD +1 TO NUM-STATUS-REQUESTS.                              00045800
045900     MOVE XT-ORD-ID TO WS-DIAG-ORD-ID-N.                         00045900
046000     PERFORM 750-FIND-ORDER-BY-ID THRU 750-EXIT.                 00046000
046100     IF NOT ROW-WAS-FOUND                                        00046100
046200         MOVE 'NO MATCHING ORD-ID:   ' TO ERR-MSG-DATA1          00046200
046300         MOVE WS-DIAG-ORD-ID TO ERR-MSG-DATA2                    00046300
046400         PERFORM 299-REPORT-BAD-TRAN                             00046400
046500         GO TO 230-EXIT                                          00046500
046600     END-IF.                                                     00046600
046700     IF XT-NEW-STATUS = TBL-ORD-STATUS(ORD-IX)                   00046700
046800         ADD +1 TO NUM-STATUS-PROCESSED                          00046800
046900         GO TO 230-EXIT                                          00046900
047000     END-IF.                                                     00047000
047100     MOVE 'N' TO WS-TRAN-OK.                                     00047100
047200     EVALUATE TRUE                                               00047200
047300         WHEN TBL-ORD-IS-PENDING(ORD-IX)                         00047300
047400              AND (XT-NEW-STATUS = 'ACCEPTED ' OR                00047400
047500                   XT-NEW-STATUS = 'CANCELLED')                  00047500
047600             MOVE 'Y' TO WS-TRAN-OK                              00047600
047700         WHEN TBL-ORD-IS-ACCEPTED(ORD-IX)                        00047700
047800              AND (XT-NEW-STATUS = 'PREPARING' OR                00047800
047900                   XT-NEW-STATUS = 'CANCELLED')                  00047900
048000             MOVE 'Y' TO WS-TRAN-OK                              00048000
048100         WHEN TBL-ORD-IS-PREPARING(ORD-IX)                       00048100
048200              AND (XT-NEW-STATUS = 'COMPLETED' OR                00048200
048300                   XT-NEW-STATUS = 'CANCELLED')                  00048300
048400             MOVE 'Y' TO WS-TRAN-OK                              00048400
048500         WHEN OTHER                                              00048500
048600             MOVE 'N' TO WS-TRAN-OK                              00048600
048700     END-EVALUATE.                                               00048700
048800     IF NOT TRAN-IS-OK                                           00048800
048900         MOVE 'ILLEGAL STATUS CHANGE ' TO ERR-MSG-DATA1          00048900
049000         MOVE SPACES TO ERR-MSG-DATA2                            00049000
049100         PERFORM 299-REPORT-BAD-TRAN                             00049100
049200         GO TO 230-EXIT                                          00049200
049300     END-IF.                                                     00049300
049400     MOVE XT-NEW-STATUS TO TBL-ORD-STATUS(ORD-IX).               00049400
049500     ADD +1 TO NUM-STATUS-PROCESSED.                             00049500
049600 230-EXIT.                                                       00049600
049700     EXIT.                                                       00049700
049800*                                                                00049800
049900 240-DELETE-TRAN.                                                00049900
050000     ADD +1 TO NUM-DELETE-REQUESTS.                              00050000
050100     MOVE XT-ORD-ID TO WS-DIAG-ORD-ID-N.                         00050100
050200     PERFORM 750-FIND-ORDER-BY-ID THRU 750-EXIT.                 00050200
050300     IF NOT ROW-WAS-FOUND                                        00050300
050400         MOVE 'NO MATCHING ORD-ID:   ' TO ERR-MSG-DATA1          00050400
050500         MOVE WS-DIAG-ORD-ID TO ERR-MSG-DATA2                    00050500
050600         PERFORM 299-REPORT-BAD-TRAN                             00050600
050700         GO TO 240-EXIT                                          00050700
050800     END-IF.                                                     00050800
050900     IF NOT TBL-ORD-IS-PENDING(ORD-IX)                           00050900
051000         MOVE 'ONLY PENDING DELETABLE' TO ERR-MSG-DATA1          00051000
051100         MOVE SPACES TO ERR-MSG-DATA2                            00051100
051200         PERFORM 299-REPORT-BAD-TRAN                             00051200
051300         GO TO 240-EXIT                                          00051300
051400     END-IF.                                                     00051400
051500     MOVE 'Y' TO TBL-ORD-DELETED-SW(ORD-IX).                     00051500
051600     MOVE XT-ORD-ID TO WS-DIAG-ORD-ID-N.                         00051600
051700     PERFORM 765-DELETE-OI-FOR-ORDER THRU 765-EXIT.              00051700
051800     ADD +1 TO NUM-DELETE-PROCESSED.                             00051800
051900 240-EXIT.                                                       00051900
052000     EXIT.                                                       00052000
052100*                                                                00052100
052200 299-REPORT-BAD-TRAN.                                            00052200
052300     ADD +1 TO NUM-TRAN-ERRORS.                                  00052300
052400     MOVE 'N' TO WS-TRAN-OK.                                     00052400
052500     WRITE ORDRPT-REC FROM ERR-MSG-BAD-TRAN AFTER 1.             00052500
052600 299-EXIT.                                                       00052600
052700     EXIT.                                                       00052700
052800*                                                                00052800
052900 600-RECOMPUTE-ORDER-TOTAL.                                      00052900
053000     MOVE 0 TO WS-NEW-TOTAL.                                     00053000
053100     PERFORM 610-ADD-ONE-LINE-VALUE THRU 610-EXIT                00053100
053200         VARYING OI-IX FROM 1 BY 1 UNTIL OI-IX > WS-OI-COUNT.    00053200
053300     IF WS-NEW-TOTAL < 0                                         00053300
053400         MOVE 0 TO WS-NEW-TOTAL                                  00053400
053500     END-IF.                                                     00053500
053600     MOVE WS-NEW-TOTAL TO TBL-ORD-TOTAL(ORD-IX).                 00053600
053700 600-EXIT.                                                       00053700
053800     EXIT.                                                       00053800
053900*                                                                00053900
054000 610-ADD-ONE-LINE-VALUE.                                         00054000
054100     IF TBL-OI-ORD-ID(OI-IX) = XT-ORD-ID                         00054100
054200        AND NOT TBL-OI-IS-DELETED(OI-IX)                         00054200
054300         PERFORM 745-FIND-ITEM-BY-ID-FOR-OI THRU 745-B-EXIT      00054300
054400         IF ROW-WAS-FOUND                                        00054400
054500             COMPUTE WS-NEW-TOTAL ROUNDED = WS-NEW-TOTAL +       00054500
054600                 (TBL-OI-QUANTITY(OI-IX) * TBL-ITEM-PRICE(ITEM-IX)) 00054600
054700         END-IF                                                  00054700
054800     END-IF.                                                     00054800
054900 610-EXIT.                                                       00054900
055000     EXIT.                                                       00055000
055100*                                                                00055100
055200 700-OPEN-FILES.                                                 00055200
055300     OPEN INPUT  ORDER-MASTER                                    00055300
055400                 ORDERITEM-MASTER                                00055400
055500                 ORDER-TRAN                                      00055500
055600                 CUSTOMER-MASTER                                 00055600
055700                 EMPLOYEE-MASTER                                 00055700
055800                 MENUITEM-MASTER                                 00055800
055900          OUTPUT ORDER-MASTER-OUT                                00055900
056000                 ORDERITEM-MAST-OUT                              00056000
056100                 ORDER-REPORT.                                   00056100
056200     IF WS-ORDMAST-STATUS NOT = '00'                             00056200
056300         DISPLAY 'ERROR OPENING ORDER-MASTER. RC: '             00056300
056400                 WS-ORDMAST-STATUS                               00056400
056500         MOVE 16 TO RETURN-CODE                                  00056500
056600         MOVE 'Y' TO WS-TRAN-EOF                                 00056600
056700     END-IF.                                                     00056700
056800*                                                                00056800
056900 705-WINDOW-RUN-DATE.                                            00056900
057000     IF WS-RUN-YY < 50                                           00057000
057100         MOVE 20 TO WS-RUN-CENTURY                               00057100
057200     ELSE                                                        00057200
057300         MOVE 19 TO WS-RUN-CENTURY                               00057300
057400     END-IF.                                                     00057400
057500     COMPUTE WS-RUN-DATE-CCYYMMDD =                              00057500
057600         WS-RUN-CENTURY * 1000000 + WS-RUN-YY * 10000            00057600
057700         + WS-RUN-MM * 100 + WS-RUN-DD.                          00057700
057800     COMPUTE WS-RUN-TIME-HHMMSS =                                00057800
057900         WS-RUN-HH * 10000 + WS-RUN-MI * 100 + WS-RUN-SS.        00057900
058000*                                                                00058000
058100 710-LOAD-CUST-TABLE.                                             00058100
058200     MOVE 0 TO WS-CUST-COUNT.                                     00058200
058300     PERFORM 711-LOAD-ONE-CUST THRU 711-EXIT                     00058300
058400             UNTIL WS-CUSTMAST-STATUS = '10'.                    00058400
058500 710-EXIT.                                                       00058500
058600     EXIT.                                                       00058600
058700*                                                                00058700
058800 711-LOAD-ONE-CUST.                                               00058800
058900     READ CUSTOMER-MASTER.                                       00058900
059000     IF WS-CUSTMAST-STATUS = '00'                                00059000
059100         ADD +1 TO WS-CUST-COUNT                                 00059100
059200         SET CUST-IX TO WS-CUST-COUNT                            00059200
059300         MOVE CUST-ID TO TBL-CUST-ID(CUST-IX)                    00059300
059400     END-IF.                                                     00059400
059500 711-EXIT.                                                       00059500
059600     EXIT.                                                       00059600
059700*                                                                00059700
059800 712-LOAD-EMP-TABLE.                                              00059800
059900     MOVE 0 TO WS-EMP-COUNT.                                      00059900
060000     PERFORM 713-LOAD-ONE-EMP THRU 713-EXIT                      00060000
060100             UNTIL WS-EMPMAST-STATUS = '10'.                     00060100
060200 712-EXIT.                                                        00060200
060300     EXIT.                                                        00060300
060400*                                                                 00060400
060500 713-LOAD-ONE-EMP.                                                00060500
060600     READ EMPLOYEE-MASTER.                                        00060600
060700     IF WS-EMPMAST-STATUS = '00'                                 00060700
060800         ADD +1 TO WS-EMP-COUNT                                  00060800
060900         SET EMP-IX TO WS-EMP-COUNT                              00060900
061000         MOVE EMP-ID    TO TBL-EMP-ID(EMP-IX)                    00061000
061100         MOVE EMP-AVAIL TO TBL-EMP-AVAIL(EMP-IX)                 00061100
061200     END-IF.                                                     00061200
061300 713-EXIT.                                                        00061300
061400     EXIT.                                                        00061400
061500*                                                                 00061500
061600 714-LOAD-ITEM-TABLE.                                             00061600
061700     MOVE 0 TO WS-ITEM-COUNT.                                    00061700
061800     PERFORM 715-LOAD-ONE-ITEM THRU 715-EXIT                     00061800
061900             UNTIL WS-ITEMMAST-STATUS = '10'.                    00061900
062000 714-EXIT.                                                        00062000
062100     EXIT.                                                        00062100
062200*                                                                 00062200
062300 715-LOAD-ONE-ITEM.                                               00062300
062400     READ MENUITEM-MASTER.                                        00062400
062500     IF WS-ITEMMAST-STATUS = '00'                                00062500
062600         ADD +1 TO WS-ITEM-COUNT                                 00062600
062700         SET ITEM-IX TO WS-ITEM-COUNT                            00062700
062800         MOVE ITEM-ID     TO TBL-ITEM-ID(ITEM-IX)                00062800
062900         MOVE ITEM-PRICE  TO TBL-ITEM-PRICE(ITEM-IX)             00062900
063000         MOVE ITEM-ACTIVE TO TBL-ITEM-ACTIVE(ITEM-IX)            00063000
063100     END-IF.                                                     00063100
063200 715-EXIT.                                                        00063200
063300     EXIT.                                                        00063300
063400*                                                                 00063400
063500 716-LOAD-ORDER-TABLE.                                            00063500
063600     MOVE 0 TO WS-ORD-COUNT.                                     00063600
063700     MOVE 0 TO WS-NEXT-ORD-ID.                                   00063700
063800     PERFORM 717-LOAD-ONE-ORDER THRU 717-EXIT                    00063800
063900             UNTIL WS-ORDMAST-STATUS = '10'.                     00063900
064000 716-EXIT.                                                        00064000
064100     EXIT.                                                        00064100
064200*                                                                 00064200
064300 717-LOAD-ONE-ORDER.                                              00064300
064400     READ ORDER-MASTER.                                          00064400
064500     IF WS-ORDMAST-STATUS = '00'                                 00064500
064600         ADD +1 TO WS-ORD-COUNT                                  00064600
064700         SET ORD-IX TO WS-ORD-COUNT                              00064700
064800         MOVE ORD-ID     TO TBL-ORD-ID(ORD-IX)                   00064800
064900         MOVE ORD-CUST-ID TO TBL-ORD-CUST-ID(ORD-IX)             00064900
065000         MOVE ORD-EMP-ID  TO TBL-ORD-EMP-ID(ORD-IX)              00065000
065100         MOVE ORD-DATE    TO TBL-ORD-DATE(ORD-IX)                00065100
065200         MOVE ORD-TIME    TO TBL-ORD-TIME(ORD-IX)                00065200
065300         MOVE ORD-TOTAL   TO TBL-ORD-TOTAL(ORD-IX)               00065300
065400         MOVE ORD-STATUS  TO TBL-ORD-STATUS(ORD-IX)              00065400
065500         MOVE 'N'         TO TBL-ORD-DELETED-SW(ORD-IX)          00065500
065600         IF ORD-ID > WS-NEXT-ORD-ID                              00065600
065700             MOVE ORD-ID TO WS-NEXT-ORD-ID                       00065700
065800         END-IF                                                  00065800
065900     END-IF.                                                     00065900
066000 717-EXIT.                                                        00066000
066100     EXIT.                                                        00066100
066200*                                                                 00066200
066300 718-LOAD-OI-TABLE.                                               00066300
066400     MOVE 0 TO WS-OI-COUNT.                                      00066400
066500     PERFORM 719-LOAD-ONE-OI THRU 719-EXIT                       00066500
066600             UNTIL WS-OITMMAST-STATUS = '10'.                    00066600
066700 718-EXIT.                                                        00066700
066800     EXIT.                                                        00066800
066900*                                                                 00066900
067000 719-LOAD-ONE-OI.                                                 00067000
067100     READ ORDERITEM-MASTER.                                       00067100
067200     IF WS-OITMMAST-STATUS = '00'                                00067200
067300         ADD +1 TO WS-OI-COUNT                                   00067300
067400         SET OI-IX TO WS-OI-COUNT                                00067400
067500         MOVE OI-ORD-ID   TO TBL-OI-ORD-ID(OI-IX)                00067500
067600         MOVE OI-ITEM-ID  TO TBL-OI-ITEM-ID(OI-IX)               00067600
067700         MOVE OI-QUANTITY TO TBL-OI-QUANTITY(OI-IX)              00067700
067800         MOVE 'N'         TO TBL-OI-DELETED-SW(OI-IX)            00067800
067900     END-IF.                                                     00067900
068000 719-EXIT.                                                        00068000
068100     EXIT.                                                        00068100
068200*                                                                 00068200
068300 720-READ-TRAN-FILE.                                              00068300
068400     READ ORDER-TRAN.                                             00068400
068500     EVALUATE WS-ORDTRAN-STATUS                                  00068500
068600         WHEN '00'                                                00068600
068700             CONTINUE                                             00068700
068800         WHEN '10'                                                00068800
068900             MOVE 'Y' TO WS-TRAN-EOF                              00068900
069000         WHEN OTHER                                               00069000
069100             MOVE 'TRAN FILE I/O ERROR. CODE:' TO ERR-MSG-DATA1  00069100
069200             MOVE WS-ORDTRAN-STATUS TO ERR-MSG-DATA2             00069200
069300             PERFORM 299-REPORT-BAD-TRAN                         00069300
069400             MOVE 'Y' TO WS-TRAN-EOF                              00069400
069500     END-EVALUATE.                                                00069500
069600*                                                                 00069600
069700 730-FIND-CUST-BY-ID.                                             00069700
069800     MOVE 'N' TO WS-FOUND-SW.                                     00069800
069900     PERFORM 731-SCAN-CUST THRU 731-EXIT                         00069900
070000             VARYING CUST-IX FROM 1 BY 1                          00070000
070100             UNTIL CUST-IX > WS-CUST-COUNT OR ROW-WAS-FOUND.      00070100
070200 730-EXIT.                                                        00070200
070300     EXIT.                                                        00070300
070400*                                                                 00070400
070500 731-SCAN-CUST.                                                   00070500
070600     IF TBL-CUST-ID(CUST-IX) = XT-CUST-ID                        00070600
070700         MOVE 'Y' TO WS-FOUND-SW                                 00070700
070800     END-IF.                                                     00070800
070900 731-EXIT.                                                        00070900
071000     EXIT.                                                        00071000
071100*                                                                 00071100
071200 735-AUTO-ASSIGN-EMP.                                             00071200
071300     MOVE 'N' TO WS-FOUND-SW.                                     00071300
071400     PERFORM 736-SCAN-AVAIL-EMP THRU 736-EXIT                    00071400
071500             VARYING EMP-IX FROM 1 BY 1                           00071500
071600             UNTIL EMP-IX > WS-EMP-COUNT OR ROW-WAS-FOUND.        00071600
071700 735-EXIT.                                                        00071700
071800     EXIT.                                                        00071800
071900*                                                                 00071900
072000 736-SCAN-AVAIL-EMP.                                              00072000
072100     IF TBL-EMP-IS-AVAILABLE(EMP-IX)                             00072100
072200         MOVE 'Y' TO WS-FOUND-SW                                 00072200
072300     END-IF.                                                     00072300
072400 736-EXIT.                                                        00072400
072500     EXIT.                                                        00072500
072600*                                                                 00072600
072700 740-FIND-EMP-BY-ID.                                              00072700
072800     MOVE 'N' TO WS-FOUND-SW.                                     00072800
072900     PERFORM 741-SCAN-EMP THRU 741-EXIT                          00072900
073000             VARYING EMP-IX FROM 1 BY 1                           00073000
073100             UNTIL EMP-IX > WS-EMP-COUNT OR ROW-WAS-FOUND.        00073100
073200 740-EXIT.                                                        00073200
073300     EXIT.                                                        00073300
073400*                                                                 00073400
073500 741-SCAN-EMP.                                                    00073500
073600     IF TBL-EMP-ID(EMP-IX) = XT-EMP-ID                           00073600
073700         MOVE 'Y' TO WS-FOUND-SW                                 00073700
073800     END-IF.                                                     00073800
073900 741-EXIT.                                                        00073900
074000     EXIT.                                                        00074000
074100*                                                                 00074100
074200 745-FIND-ITEM-BY-ID.                                             00074200
074300     MOVE 'N' TO WS-FOUND-SW.                                     00074300
074400     PERFORM 746-SCAN-ITEM THRU 746-EXIT                         00074400
074500             VARYING ITEM-IX FROM 1 BY 1                          00074500
074600             UNTIL ITEM-IX > WS-ITEM-COUNT OR ROW-WAS-FOUND.      00074600
074700 745-EXIT.                                                        00074700
074800     EXIT.                                                        00074800
074900*                                                                 00074900
075000 745-FIND-ITEM-BY-ID-FOR-OI.                                      00075000
075100     MOVE 'N' TO WS-FOUND-SW.                                     00075100
075200     PERFORM 746-B-SCAN-ITEM-FOR-OI THRU 746-B-EXIT              00075200
075300             VARYING ITEM-IX FROM 1 BY 1                          00075300
075400             UNTIL ITEM-IX > WS-ITEM-COUNT OR ROW-WAS-FOUND.      00075400
075500 745-B-EXIT.                                                      00075500
075600     EXIT.                                                        00075600
075700*                                                                 00075700
075800 746-SCAN-ITEM.                                                   00075800
075900     IF TBL-ITEM-ID(ITEM-IX) = XT-ITEM-ID                        00075900
076000         MOVE 'Y' TO WS-FOUND-SW                                 00076000
076100     END-IF.                                                     00076100
076200 746-EXIT.                                                        00076200
076300     EXIT.                                                        00076300
076400*                                                                 00076400
076500 746-B-SCAN-ITEM-FOR-OI.                                          00076500
076600     IF TBL-ITEM-ID(ITEM-IX) = TBL-OI-ITEM-ID(OI-IX)             00076600
076700         MOVE 'Y' TO WS-FOUND-SW                                 00076700
076800     END-IF.                                                     00076800
076900 746-B-EXIT.                                                      00076900
077000     EXIT.                                                        00077000
077100*                                                                 00077100
077200 750-FIND-ORDER-BY-ID.                                            00077200
077300     MOVE 'N' TO WS-FOUND-SW.                                     00077300
077400     PERFORM 751-SCAN-ORDER THRU 751-EXIT                        00077400
077500             VARYING ORD-IX FROM 1 BY 1                           00077500
077600             UNTIL ORD-IX > WS-ORD-COUNT OR ROW-WAS-FOUND.        00077600
077700 750-EXIT.                                                        00077700
077800     EXIT.                                                        00077800
077900*                                                                 00077900
078000 751-SCAN-ORDER.                                                  00078000
078100     IF TBL-ORD-ID(ORD-IX) = XT-ORD-ID                           00078100
078200        AND NOT TBL-ORD-IS-DELETED(ORD-IX)                       00078200
078300         MOVE 'Y' TO WS-FOUND-SW                                 00078300
078400     END-IF.                                                     00078400
078500 751-EXIT.                                                        00078500
078600     EXIT.                                                        00078600
078700*                                                                 00078700
078800 760-FIND-OI-ROW.                                                 00078800
078900     MOVE 'N' TO WS-FOUND-SW.                                     00078900
079000     PERFORM 761-SCAN-OI-ROW THRU 761-EXIT                       00079000
079100             VARYING OI-IX FROM 1 BY 1                            00079100
079200             UNTIL OI-IX > WS-OI-COUNT OR ROW-WAS-FOUND.          00079200
079300 760-EXIT.                                                        00079300
079400     EXIT.                                                        00079400
079500*                                                                 00079500
079600 761-SCAN-OI-ROW.                                                 00079600
079700     IF TBL-OI-ORD-ID(OI-IX) = XT-ORD-ID                         00079700
079800        AND TBL-OI-ITEM-ID(OI-IX) = XT-ITEM-ID                   00079800
079900        AND NOT TBL-OI-IS-DELETED(OI-IX)                         00079900
080000         MOVE 'Y' TO WS-FOUND-SW                                 00080000
080100     END-IF.                                                     00080100
080200 761-EXIT.                                                        00080200
080300     EXIT.                                                        00080300
080400*                                                                 00080400
080500 765-DELETE-OI-FOR-ORDER.                                         00080500
080600     PERFORM 766-DELETE-ONE-OI THRU 766-EXIT                     00080600
080700             VARYING OI-IX FROM 1 BY 1 UNTIL OI-IX > WS-OI-COUNT. 00080700
080800 765-EXIT.                                                        00080800
080900     EXIT.                                                        00080900
081000*                                                                 00081000
081100 766-DELETE-ONE-OI.                                                00081100
081200     IF TBL-OI-ORD-ID(OI-IX) = XT-ORD-ID                         00081200
081300         MOVE 'Y' TO TBL-OI-DELETED-SW(OI-IX)                    00081300
081400     END-IF.                                                     00081400
081500 766-EXIT.                                                        00081500
081600     EXIT.                                                        00081600
081700*                                                                 00081700
081800 790-CLOSE-FILES.                                                 00081800
081900     CLOSE ORDER-MASTER                                          00081900
082000           ORDER-MASTER-OUT                                      00082000
082100           ORDERITEM-MASTER                                      00082100
082200           ORDERITEM-MAST-OUT                                    00082200
082300           ORDER-TRAN                                            00082300
082400           CUSTOMER-MASTER                                       00082400
082500           EMPLOYEE-MASTER                                       00082500
082600           MENUITEM-MASTER                                       00082600
082700           ORDER-REPORT.                                         00082700
082800*                                                                 00082800
082900 800-INIT-REPORT.                                                00082900
083000     MOVE WS-RUN-MM TO RPT-MM.                                   00083000
083100     MOVE WS-RUN-DD TO RPT-DD.                                   00083100
083200     MOVE WS-RUN-YY TO RPT-YY.                                   00083200
083300     WRITE ORDRPT-REC FROM RPT-HEADER1 AFTER PAGE.               00083300
083400*                                                                 00083400
083500* STATUS SUMMARY REPORT - FIXED DISPLAY ORDER PENDING/ACCEPTED/  00083500
083600* PREPARING/COMPLETED/CANCELLED, THEN A GRAND TOTAL LINE.        00083600
083700 850-STATUS-SUMMARY-RTN.                                          00083700
083800     WRITE ORDRPT-REC FROM RPT-STATUS-HDR1 AFTER 2.              00083800
083900     WRITE ORDRPT-REC FROM RPT-STATUS-HDR2 AFTER 1.              00083900
084000     MOVE 0 TO WS-GRAND-COUNT.                                    00084000
084100     MOVE 0 TO WS-GRAND-TOTAL.                                    00084100
084200     MOVE 'PENDING  ' TO WS-SCAN-STATUS.                          00084200
084300     PERFORM 851-ONE-STATUS-LINE THRU 851-EXIT.                  00084300
084400     MOVE 'ACCEPTED ' TO WS-SCAN-STATUS.                          00084400
084500     PERFORM 851-ONE-STATUS-LINE THRU 851-EXIT.                  00084500
084600     MOVE 'PREPARING' TO WS-SCAN-STATUS.                          00084600
084700     PERFORM 851-ONE-STATUS-LINE THRU 851-EXIT.                  00084700
084800     MOVE 'COMPLETED' TO WS-SCAN-STATUS.                          00084800
084900     PERFORM 851-ONE-STATUS-LINE THRU 851-EXIT.                  00084900
085000     MOVE 'CANCELLED' TO WS-SCAN-STATUS.                          00085000
085100     PERFORM 851-ONE-STATUS-LINE THRU 851-EXIT.                  00085100
085200     MOVE WS-GRAND-COUNT TO RPT-GRAND-COUNT.                      00085200
085300     MOVE WS-GRAND-TOTAL TO RPT-PRICE-EDIT.                      00085300
085400     MOVE RPT-PRICE-EDIT TO RPT-GRAND-TOTAL.                     00085400
085500     WRITE ORDRPT-REC FROM RPT-STATUS-TOTAL-LINE AFTER 1.        00085500
085600 850-EXIT.                                                        00085600
085700     EXIT.                                                        00085700
085800*                                                                 00085800
085900 851-ONE-STATUS-LINE.                                             00085900
086000     MOVE 0 TO WS-STAT-COUNT.                                     00086000
086100     MOVE 0 TO WS-STAT-SUM.                                       00086100
086200     PERFORM 852-ACCUM-ONE-ORDER THRU 852-EXIT                   00086200
086300             VARYING ORD-IX FROM 1 BY 1 UNTIL ORD-IX > WS-ORD-COUNT.00086300
086400     MOVE WS-SCAN-STATUS TO RPT-STATUS-NAME.                      00086400
086500     MOVE WS-STAT-COUNT TO RPT-STATUS-COUNT.                      00086500
086600     IF WS-STAT-COUNT = 0                                         00086600
086700         MOVE 'N/A' TO RPT-STATUS-AVG                            00086700
086800         MOVE 'N/A' TO RPT-STATUS-TOT                            00086800
086900     ELSE                                                         00086900
087000         COMPUTE WS-STAT-AVG ROUNDED = WS-STAT-SUM / WS-STAT-COUNT00087000
087100         MOVE WS-STAT-AVG TO RPT-PRICE-EDIT                      00087100
087200         MOVE RPT-PRICE-EDIT TO RPT-STATUS-AVG                   00087200
087300         MOVE WS-STAT-SUM TO RPT-PRICE-EDIT                      00087300
087400         MOVE RPT-PRICE-EDIT TO RPT-STATUS-TOT                   00087400
087500     END-IF.                                                      00087500
087600     WRITE ORDRPT-REC FROM RPT-STATUS-DETAIL AFTER 1.            00087600
087700     ADD WS-STAT-COUNT TO WS-GRAND-COUNT.                        00087700
087800     ADD WS-STAT-SUM   TO WS-GRAND-TOTAL.                        00087800
087900 851-EXIT.                                                        00087900
088000     EXIT.                                                        00088000
088100*                                                                 00088100
088200 852-ACCUM-ONE-ORDER.                                             00088200
088300     IF NOT TBL-ORD-IS-DELETED(ORD-IX)                           00088300
088400        AND TBL-ORD-STATUS(ORD-IX) = WS-SCAN-STATUS              00088400
088500         ADD +1 TO WS-STAT-COUNT                                 00088500
088600         ADD TBL-ORD-TOTAL(ORD-IX) TO WS-STAT-SUM                00088600
088700     END-IF.                                                     00088700
088800 852-EXIT.                                                        00088800
088900     EXIT.                                                        00088900
089000*                                                                 00089000
089100* TODAY'S SUMMARY - ORDERS WHOSE ORD-DATE MATCHES THE RUN DATE.   00089100
089200 870-TODAY-SUMMARY-RTN.                                           00089200
089300     MOVE 0 TO WS-TODAY-COUNT.                                    00089300
089400     MOVE 0 TO WS-TODAY-COMP-COUNT.                               00089400
089500     MOVE 0 TO WS-TODAY-COMP-REV.                                 00089500
089600     PERFORM 871-ACCUM-ONE-TODAY THRU 871-EXIT                   00089600
089700             VARYING ORD-IX FROM 1 BY 1 UNTIL ORD-IX > WS-ORD-COUNT.00089700
089800     WRITE ORDRPT-REC FROM RPT-TODAY-HDR1 AFTER 2.               00089800
089900     MOVE WS-TODAY-COUNT TO RPT-TODAY-COUNT.                     00089900
090000     MOVE WS-TODAY-COMP-COUNT TO RPT-TODAY-COMP-COUNT.           00090000
090100     MOVE WS-TODAY-COMP-REV TO RPT-PRICE-EDIT.                   00090100
090200     MOVE RPT-PRICE-EDIT TO RPT-TODAY-COMP-REV.                  00090200
090300     WRITE ORDRPT-REC FROM RPT-TODAY-DETAIL AFTER 1.             00090300
090400 870-EXIT.                                                        00090400
090500     EXIT.                                                        00090500
090600*                                                                 00090600
090700 871-ACCUM-ONE-TODAY.                                             00090700
090800     IF NOT TBL-ORD-IS-DELETED(ORD-IX)                           00090800
090900        AND TBL-ORD-DATE(ORD-IX) = WS-RUN-DATE-CCYYMMDD          00090900
091000         ADD +1 TO WS-TODAY-COUNT                                00091000
091100         IF TBL-ORD-IS-COMPLETED(ORD-IX)                         00091100
091200             ADD +1 TO WS-TODAY-COMP-COUNT                       00091200
091300             ADD TBL-ORD-TOTAL(ORD-IX) TO WS-TODAY-COMP-REV      00091300
091400         END-IF                                                  00091400
091500     END-IF.                                                     00091500
091600 871-EXIT.                                                        00091600
091700     EXIT.                                                        00091700
091800*                                                                 00091800
091900 900-REWRITE-ORDER-MASTER.                                        00091900
092000     PERFORM 901-REWRITE-ONE-ORDER THRU 901-EXIT                 00092000
092100             VARYING WS-SUBSCR FROM 1 BY 1                        00092100
092200             UNTIL WS-SUBSCR > WS-ORD-COUNT.                      00092200
092300 900-EXIT.                                                        00092300
092400     EXIT.                                                        00092400
092500*                                                                 00092500
092600 901-REWRITE-ONE-ORDER.                                           00092600
092700     IF NOT TBL-ORD-IS-DELETED(WS-SUBSCR)                        00092700
092800         MOVE SPACES TO ORDER-RECORD                             00092800
092900         MOVE TBL-ORD-ID(WS-SUBSCR)      TO ORD-ID               00092900
093000         MOVE TBL-ORD-CUST-ID(WS-SUBSCR) TO ORD-CUST-ID          00093000
093100         MOVE TBL-ORD-EMP-ID(WS-SUBSCR)  TO ORD-EMP-ID           00093100
093200         MOVE TBL-ORD-DATE(WS-SUBSCR)    TO ORD-DATE             00093200
093300         MOVE TBL-ORD-TIME(WS-SUBSCR)    TO ORD-TIME             00093300
093400         MOVE TBL-ORD-TOTAL(WS-SUBSCR)   TO ORD-TOTAL            00093400
093500         MOVE TBL-ORD-STATUS(WS-SUBSCR)  TO ORD-STATUS           00093500
093600         WRITE ORDMOUT-REC FROM ORDER-RECORD                     00093600
093700     END-IF.                                                     00093700
093800 901-EXIT.                                                        00093800
093900     EXIT.                                                        00093900
094000*                                                                 00094000
094100 910-REWRITE-OI-MASTER.                                           00094100
094200     PERFORM 911-REWRITE-ONE-OI THRU 911-EXIT                    00094200
094300             VARYING WS-SUBSCR FROM 1 BY 1                        00094300
094400             UNTIL WS-SUBSCR > WS-OI-COUNT.                       00094400
094500 910-EXIT.                                                        00094500
094600     EXIT.                                                        00094600
094700*                                                                 00094700
094800 911-REWRITE-ONE-OI.                                              00094800
094900     IF NOT TBL-OI-IS-DELETED(WS-SUBSCR)                         00094900
095000         MOVE SPACES TO ORDERITEM-RECORD                         00095000
095100         MOVE TBL-OI-ORD-ID(WS-SUBSCR)   TO OI-ORD-ID            00095100
095200         MOVE TBL-OI-ITEM-ID(WS-SUBSCR)  TO OI-ITEM-ID           00095200
095300         MOVE TBL-OI-QUANTITY(WS-SUBSCR) TO OI-QUANTITY          00095300
095400         WRITE OITMOUT-REC FROM ORDERITEM-RECORD                 00095400
095500     END-IF.                                                     00095500
095600 911-EXIT.                                                        00095600
095700     EXIT.                                                        00095700
095800****************************************************************00095800
