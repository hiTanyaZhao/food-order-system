000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF MERIDIAN FOOD SERVICE        *00000200
000300* SYSTEMS, INC.  PROPRIETARY AND CONFIDENTIAL.                  *00000300
000400* ALL RIGHTS RESERVED                                           *00000400
000500****************************************************************00000500
000600* PROGRAM :  MENUMNT1                                            00000600
000700* SYSTEM  :  MFO -  MERIDIAN FOOD ORDERING SYSTEM                00000700
000800*                                                                00000800
000900* READS MENU ITEM MAINTENANCE TRANSACTIONS (ADD/UPDATE/PRICE/    00000900
001000* ACTIVE) AND APPLIES THEM AGAINST AN IN-MEMORY COPY OF THE      00001000
001100* MENU ITEM MASTER, VALIDATING THE CATEGORY REFERENCE AGAINST    00001100
001200* THE CATEGORY MASTER, THEN REWRITES THE MASTER AND PRODUCES     00001200
001300* THE MENU STATISTICS REPORT (COUNT/AVG/MIN/MAX PRICE BY         00001300
001400* CATEGORY).                                                     00001400
001500*                                                                00001500
001600* CHANGE LOG                                                     00001600
001700*   88/06/20  J.SAYLES   ORIGINAL PROGRAM                       CL0010001700
001800*   90/03/11  J.SAYLES   REQUEST DP-1090 - PRICE MUST BE        CL0020001800
001900*             GREATER THAN OR EQUAL TO ZERO ON ADD/PRICE CHANGE CL0020001900
002000*   93/02/26  T.MBEKI    ADDED MENU STATISTICS REPORT WITH      CL0030002000
002100*             MIN/AVG/MAX PRICE BY CATEGORY, N/A WHEN EMPTY     CL0030002100
002200*   95/03/28  T.MBEKI    REQUEST DP-3102 - ADDED PRICE AND      CL0040002200
002300*             ACTIVE TRAN CODES FOR SINGLE-FIELD CHANGES        CL0040002300
002400*   98/09/17  P.QUIROGA  Y2K - RUN DATE ON REPORT HEADER NOW    CL0050002400
002500*             CARRIES A 4-DIGIT CENTURY-INCLUSIVE YEAR          CL0050002500
002600****************************************************************00002600
002700 IDENTIFICATION DIVISION.                                       00002700
002800 PROGRAM-ID.    MENUMNT1.                                       00002800
002900 AUTHOR.        J. SAYLES.                                      00002900
003000 INSTALLATION.  MERIDIAN FOOD SERVICE SYSTEMS - DATA PROCESSING.00003000
003100 DATE-WRITTEN.  06/20/88.                                       00003100
003200 DATE-COMPILED. 06/20/88.                                       00003200
003300 SECURITY.      COMPANY CONFIDENTIAL.                           00003300
003400****************************************************************00003400
003500 ENVIRONMENT DIVISION.                                          00003500
003600 CONFIGURATION SECTION.                                         00003600
003700 SOURCE-COMPUTER. IBM-390.                                      00003700
003800 OBJECT-COMPUTER. IBM-390.                                      00003800
003900 SPECIAL-NAMES.                                                 00003900
004000     C01 IS TOP-OF-FORM.                                        00004000
004100 INPUT-OUTPUT SECTION.                                          00004100
004200 FILE-CONTROL.                                                  00004200
004300     SELECT MENUITEM-MASTER    ASSIGN TO ITEMMAST               00004300
004400            ACCESS IS SEQUENTIAL                                00004400
004500            FILE STATUS IS WS-ITEMMAST-STATUS.                  00004500
004600     SELECT MENUITEM-MASTER-OUT ASSIGN TO ITEMMOUT              00004600
004700            ACCESS IS SEQUENTIAL                                00004700
004800            FILE STATUS IS WS-ITEMMOUT-STATUS.                  00004800
004900     SELECT MENUITEM-TRAN      ASSIGN TO ITEMTRAN               00004900
005000            ACCESS IS SEQUENTIAL                                00005000
005100            FILE STATUS IS WS-ITEMTRAN-STATUS.                  00005100
005200     SELECT CATEGORY-MASTER    ASSIGN TO CATMAST                00005200
005300            ACCESS IS SEQUENTIAL                                00005300
005400            FILE STATUS IS WS-CATMAST-STATUS.                   00005400
005500     SELECT MENU-REPORT        ASSIGN TO MENURPT                00005500
005600            ACCESS IS SEQUENTIAL                                00005600
005700            FILE STATUS IS WS-MENURPT-STATUS.                   00005700
005800****************************************************************00005800
005900 DATA DIVISION.                                                 00005900
006000 FILE SECTION.                                                  00006000
006100 FD  MENUITEM-MASTER                                            00006100
006200     RECORDING MODE IS F                                        00006200
006300     BLOCK CONTAINS 0 RECORDS.                                  00006300
006400 COPY ITEMMAST.                                                 00006400
006500 FD  MENUITEM-MASTER-OUT                                        00006500
006600     RECORDING MODE IS F                                        00006600
006700     BLOCK CONTAINS 0 RECORDS.                                  00006700
006800 01  ITEMMOUT-REC                    PIC X(50).                 00006800
006900 FD  MENUITEM-TRAN                                              00006900
007000     RECORDING MODE IS F.                                       00007000
007100 COPY ITEMTRAN.                                                 00007100
007200 FD  CATEGORY-MASTER                                            00007200
007300     RECORDING MODE IS F.                                       00007300
007400 COPY CATMAST.                                                  00007400
007500 FD  MENU-REPORT                                                00007500
007600     RECORDING MODE IS F.                                       00007600
007700 01  MENURPT-REC                     PIC X(132).                00007700
007800****************************************************************00007800
007900 WORKING-STORAGE SECTION.                                       00007900
008000****************************************************************00008000
008100 01  WS-FILE-STATUSES.                                          00008100
008200     05  WS-ITEMMAST-STATUS          PIC X(02) VALUE SPACES.    00008200
008300     05  WS-ITEMMOUT-STATUS          PIC X(02) VALUE SPACES.    00008300
008400     05  WS-ITEMTRAN-STATUS          PIC X(02) VALUE SPACES.    00008400
008500     05  WS-CATMAST-STATUS           PIC X(02) VALUE SPACES.    00008500
008600     05  WS-MENURPT-STATUS           PIC X(02) VALUE SPACES.    00008600
008700*                                                                00008700
008800 77  WS-TRAN-EOF                 PIC X(01) VALUE 'N'.           00008800
008810     88  TRAN-EOF                 VALUE 'Y'.                    00008810
008820 77  WS-TRAN-OK                  PIC X(01) VALUE 'N'.           00008820
008830     88  TRAN-IS-OK               VALUE 'Y'.                    00008830
008840 77  WS-ITEM-FOUND-SW            PIC X(01) VALUE 'N'.           00008840
008850     88  ITEM-WAS-FOUND           VALUE 'Y'.                    00008850
008860 77  WS-CAT-FOUND-SW             PIC X(01) VALUE 'N'.           00008860
008870     88  CAT-WAS-FOUND            VALUE 'Y'.                    00008870
009700*                                                                00009700
009800 01  WS-RUN-DATE-AND-TIME.                                       00009800
009900     05  WS-RUN-DATE                 PIC 9(06).                 00009900
010000     05  WS-RUN-TIME                 PIC 9(08).                 00010000
010100 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.                       00010100
010200     05  WS-RUN-YY                   PIC 9(02).                 00010200
010300     05  WS-RUN-MM                   PIC 9(02).                 00010300
010400     05  WS-RUN-DD                   PIC 9(02).                 00010400
010500*                                                                00010500
010600 01  WS-DIAG-ITEM-ID                 PIC X(06).                 00010600
010700 01  WS-DIAG-ITEM-ID-N REDEFINES WS-DIAG-ITEM-ID PIC 9(06).     00010700
010800*                                                                00010800
010900 01  WS-PRICE-EDIT-AREA              PIC S9(08)V99 COMP-3.      00010900
011000 01  WS-PRICE-DOLLARS REDEFINES WS-PRICE-EDIT-AREA              00011000
011100                      PIC S9(08)V99 COMP-3.                     00011100
011200 01  RPT-PRICE-EDIT                  PIC $$$$,$$9.99.           00011200
011300*                                                                00011300
011350 77  WS-SUBSCR                   PIC S9(04) COMP  VALUE 0.       00011350
011400 01  WS-COUNTERS.                                                00011400
011600     05  WS-ITEM-COUNT               PIC S9(04) COMP  VALUE 0.  00011600
011700     05  WS-NEXT-ITEM-ID             PIC S9(09) COMP  VALUE 0.  00011700
011800     05  WS-CAT-COUNT                PIC S9(04) COMP  VALUE 0.  00011800
011900     05  WS-CAT-ITEM-COUNT           PIC S9(04) COMP  VALUE 0.  00011900
012000     05  WS-CAT-SUM-PRICE            PIC S9(09)V99 COMP-3 VALUE 000012000
012100                                     .                          00012100
012200     05  WS-CAT-MIN-PRICE            PIC S9(06)V99 COMP-3 VALUE 000012200
012300                                     .                          00012300
012400     05  WS-CAT-MAX-PRICE            PIC S9(06)V99 COMP-3 VALUE 000012400
012500                                     .                          00012500
012600     05  WS-CAT-AVG-PRICE            PIC S9(06)V99 COMP-3 VALUE 000012600
012700                                     .                          00012700
012800*                                                                00012800
012900 01  REPORT-TOTALS.                                              00012900
013000     05  NUM-TRAN-RECS               PIC S9(09) COMP-3 VALUE 0. 00013000
013100     05  NUM-TRAN-ERRORS             PIC S9(09) COMP-3 VALUE 0. 00013100
013200     05  NUM-ADD-REQUESTS            PIC S9(09) COMP-3 VALUE 0. 00013200
013300     05  NUM-ADD-PROCESSED           PIC S9(09) COMP-3 VALUE 0. 00013300
013400     05  NUM-UPDATE-REQUESTS         PIC S9(09) COMP-3 VALUE 0. 00013400
013500     05  NUM-UPDATE-PROCESSED        PIC S9(09) COMP-3 VALUE 0. 00013500
013600     05  NUM-PRICE-REQUESTS          PIC S9(09) COMP-3 VALUE 0. 00013600
013700     05  NUM-PRICE-PROCESSED         PIC S9(09) COMP-3 VALUE 0. 00013700
013800     05  NUM-ACTIVE-REQUESTS         PIC S9(09) COMP-3 VALUE 0. 00013800
013900     05  NUM-ACTIVE-PROCESSED        PIC S9(09) COMP-3 VALUE 0. 00013900
014000*                                                                00014000
014100 01  ITEM-TABLE-AREA.                                            00014100
014200     05  ITEM-TABLE OCCURS 9999 TIMES                            00014200
014300                    INDEXED BY ITEM-IX.                          00014300
014400         10  TBL-ITEM-ID             PIC 9(06).                 00014400
014500         10  TBL-ITEM-CAT-ID         PIC 9(06).                 00014500
014600         10  TBL-ITEM-NAME           PIC X(25).                 00014600
014700         10  TBL-ITEM-PRICE          PIC S9(06)V99 COMP-3.      00014700
014800         10  TBL-ITEM-ACTIVE         PIC X(01).                 00014800
014900*                                                                00014900
015000 01  CAT-TABLE-AREA.                                             00015000
015100     05  CAT-TABLE OCCURS 999 TIMES                              00015100
015200                   INDEXED BY CAT-IX.                            00015200
015300         10  TBL-CAT-ID              PIC 9(06).                 00015300
015400         10  TBL-CAT-NAME            PIC X(20).                 00015400
015500*                                                                00015500
015600 01  ERR-MSG-BAD-TRAN.                                           00015600
015700     05  FILLER                      PIC X(31)                 00015700
015800                  VALUE 'ERROR PROCESSING TRANSACTION. '.       00015800
015900     05  ERR-MSG-DATA1               PIC X(35) VALUE SPACES.    00015900
016000     05  ERR-MSG-DATA2               PIC X(30) VALUE SPACES.    00016000
016100     05  FILLER                      PIC X(36) VALUE SPACES.    00016100
016200*                                                                00016200
016300 01  RPT-HEADER1.                                                00016300
016400     05  FILLER                      PIC X(40)                 00016400
016500               VALUE 'MENU MAINTENANCE REPORT      DATE: '.     00016500
016600     05  RPT-MM                      PIC 99.                    00016600
016700     05  FILLER                      PIC X VALUE '/'.           00016700
016800     05  RPT-DD                      PIC 99.                    00016800
016900     05  FILLER                      PIC X VALUE '/'.           00016900
017000     05  RPT-YY                      PIC 99.                    00017000
017100     05  FILLER                      PIC X(58) VALUE SPACES.    00017100
017200*                                                                00017200
017300 01  RPT-MENU-HDR1.                                              00017300
017400     05  FILLER PIC X(25) VALUE 'MENU STATISTICS BY CATEGORY:'. 00017400
017500     05  FILLER PIC X(107) VALUE SPACES.                        00017500
017600 01  RPT-MENU-HDR2.                                              00017600
017700     05  FILLER PIC X(15) VALUE 'CATEGORY'.                     00017700
017800     05  FILLER PIC X(08) VALUE 'COUNT'.                        00017800
017900     05  FILLER PIC X(12) VALUE 'AVG PRICE'.                    00017900
018000     05  FILLER PIC X(12) VALUE 'MIN PRICE'.                    00018000
018100     05  FILLER PIC X(12) VALUE 'MAX PRICE'.                    00018100
018200     05  FILLER PIC X(73) VALUE SPACES.                         00018200
018300 01  RPT-MENU-DETAIL.                                            00018300
018400     05  RPT-CAT-NAME                PIC X(15).                 00018400
018500     05  RPT-CAT-COUNT               PIC ZZZ9.                  00018500
018600     05  FILLER                      PIC X(04) VALUE SPACES.    00018600
018700     05  RPT-AVG-PRICE               PIC X(12).                 00018700
018800     05  RPT-MIN-PRICE               PIC X(12).                 00018800
018900     05  RPT-MAX-PRICE               PIC X(12).                 00018900
019000     05  FILLER                      PIC X(73) VALUE SPACES.    00019000
019100****************************************************************00019100
019200 PROCEDURE DIVISION.                                             00019200
019300****************************************************************00019300
019400 000-MAIN.                                                       00019400
019500     ACCEPT WS-RUN-DATE FROM DATE.                              00019500
019600     ACCEPT WS-RUN-TIME FROM TIME.                              00019600
019700     DISPLAY 'MENUMNT1 STARTED - RUN DATE (YYMMDD) '            00019700
019800             WS-RUN-DATE.                                       00019800
019900*                                                                00019900
020000     PERFORM 700-OPEN-FILES.                                    00020000
020100     PERFORM 710-LOAD-CAT-TABLE.                                00020100
020200     PERFORM 715-LOAD-ITEM-TABLE.                                00020200
020300     PERFORM 800-INIT-REPORT.                                    00020300
020400*                                                                00020400
020500     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT             00020500
020600             UNTIL TRAN-EOF.                                     00020600
020700*                                                                00020700
020800     PERFORM 900-REWRITE-MASTER.                                 00020800
020900     PERFORM 850-CATEGORY-STATS-RTN.                            00020900
021000     PERFORM 790-CLOSE-FILES.                                    00021000
021100*                                                                00021100
021200     GOBACK.                                                     00021200
021300*                                                                00021300
021400 100-PROCESS-TRANSACTIONS.                                       00021400
021500     PERFORM 720-READ-TRAN-FILE.                                 00021500
021600     IF TRAN-EOF                                                 00021600
021700         GO TO 100-EXIT                                          00021700
021800     END-IF.                                                     00021800
021900     ADD +1 TO NUM-TRAN-RECS.                                    00021900
022000     MOVE 'Y' TO WS-TRAN-OK.                                     00022000
022100     EVALUATE TRUE                                               00022100
022200         WHEN IT-TRAN-IS-ADD                                     00022200
022300             PERFORM 210-PROCESS-ADD-TRAN                        00022300
022400         WHEN IT-TRAN-IS-UPDATE                                  00022400
022500             PERFORM 200-PROCESS-UPDATE-TRAN                     00022500
022600         WHEN IT-TRAN-IS-PRICE                                   00022600
022700             PERFORM 220-PROCESS-PRICE-TRAN                      00022700
022800         WHEN IT-TRAN-IS-ACTIVE-CHG                              00022800
022900             PERFORM 230-PROCESS-ACTIVE-TRAN                     00022900
023000         WHEN OTHER                                              00023000
023100             MOVE 'INVALID TRAN CODE:' TO ERR-MSG-DATA1          00023100
023200             MOVE IT-TRAN-CODE TO ERR-MSG-DATA2                  00023200
023300             PERFORM 299-REPORT-BAD-TRAN                         00023300
023400     END-EVALUATE.                                               00023400
023500 100-EXIT.                                                       00023500
023600     EXIT.                                                       00023600
023700*                                                                00023700
023800 200-PROCESS-UPDATE-TRAN.                                        00023800
023900     ADD +1 TO NUM-UPDATE-REQUESTS.                              00023900
024000     MOVE IT-ITEM-ID TO WS-DIAG-ITEM-ID-N.                       00024000
024100     PERFORM 731-VALIDATE-NAME-AND-CAT THRU 731-EXIT.            00024100
024200     IF NOT TRAN-IS-OK                                           00024200
024300         GO TO 200-EXIT                                          00024300
024400     END-IF.                                                     00024400
024500     PERFORM 740-FIND-ITEM-BY-ID.                                00024500
024600     IF NOT ITEM-WAS-FOUND                                       00024600
024700         MOVE 'NO MATCHING ITEM-ID: ' TO ERR-MSG-DATA1           00024700
024800         MOVE WS-DIAG-ITEM-ID TO ERR-MSG-DATA2                   00024800
024900         PERFORM 299-REPORT-BAD-TRAN                             00024900
025000         GO TO 200-EXIT                                          00025000
025100     END-IF.                                                     00025100
025200     MOVE IT-ITEM-NAME   TO TBL-ITEM-NAME(ITEM-IX).              00025200
025300     MOVE IT-ITEM-CAT-ID TO TBL-ITEM-CAT-ID(ITEM-IX).            00025300
025400     ADD +1 TO NUM-UPDATE-PROCESSED.                             00025400
025500 200-EXIT.                                                       00025500
025600     EXIT.                                                       00025600
025700*                                                                00025700
025800 210-PROCESS-ADD-TRAN.                                           00025800
025900     ADD +1 TO NUM-ADD-REQUESTS.                                 00025900
026000     PERFORM 731-VALIDATE-NAME-AND-CAT THRU 731-EXIT.            00026000
026100     IF NOT TRAN-IS-OK                                           00026100
026200         GO TO 210-EXIT                                          00026200
026300     END-IF.                                                     00026300
026400     IF IT-ITEM-PRICE < 0                                        00026400
026500         MOVE 'PRICE MUST BE >= 0.00 ' TO ERR-MSG-DATA1          00026500
026600         MOVE SPACES TO ERR-MSG-DATA2                            00026600
026700         PERFORM 299-REPORT-BAD-TRAN                             00026700
026800         GO TO 210-EXIT                                          00026800
026900     END-IF.                                                     00026900
027000     IF WS-ITEM-COUNT >= 9999                                    00027000
027100         MOVE 'MENU ITEM TABLE FULL  ' TO ERR-MSG-DATA1          00027100
027200         MOVE SPACES TO ERR-MSG-DATA2                            00027200
027300         PERFORM 299-REPORT-BAD-TRAN                             00027300
027400         GO TO 210-EXIT                                          00027400
027500     END-IF.                                                     00027500
027600     ADD +1 TO WS-NEXT-ITEM-ID.                                  00027600
027700     ADD +1 TO WS-ITEM-COUNT.                                    00027700
027800     SET ITEM-IX TO WS-ITEM-COUNT.                               00027800
027900     MOVE WS-NEXT-ITEM-ID TO TBL-ITEM-ID(ITEM-IX).               00027900
028000     MOVE IT-ITEM-CAT-ID  TO TBL-ITEM-CAT-ID(ITEM-IX).           00028000
028100     MOVE IT-ITEM-NAME    TO TBL-ITEM-NAME(ITEM-IX).             00028100
028200     MOVE IT-ITEM-PRICE   TO TBL-ITEM-PRICE(ITEM-IX).            00028200
028300     IF IT-ITEM-ACTIVE = 'Y' OR IT-ITEM-ACTIVE = 'N'             00028300
028400         MOVE IT-ITEM-ACTIVE TO TBL-ITEM-ACTIVE(ITEM-IX)         00028400
028500     ELSE                                                        00028500
028600         MOVE 'Y' TO TBL-ITEM-ACTIVE(ITEM-IX)                    00028600
028700     END-IF.                                                     00028700
028800     ADD +1 TO NUM-ADD-PROCESSED.                                00028800
028900 210-EXIT.                                                       00028900
029000     EXIT.                                                       00029000
029100*                                                                00029100
029200 220-PROCESS-PRICE-TRAN.                                         00029200
029300     ADD +1 TO NUM-PRICE-REQUESTS.                               00029300
029400     MOVE IT-ITEM-ID TO WS-DIAG-ITEM-ID-N.                       00029400
029500     IF IT-ITEM-PRICE < 0                                        00029500
029600         MOVE 'PRICE MUST BE >= 0.00 ' TO ERR-MSG-DATA1          00029600
029700         MOVE SPACES TO ERR-MSG-DATA2                            00029700
029800         PERFORM 299-REPORT-BAD-TRAN                             00029800
029900         GO TO 220-EXIT                                          00029900
030000     END-IF.                                                     00030000
030100     PERFORM 740-FIND-ITEM-BY-ID.                                00030100
030200     IF NOT ITEM-WAS-FOUND                                       00030200
030300         MOVE 'NO MATCHING ITEM-ID: ' TO ERR-MSG-DATA1           00030300
030400         MOVE WS-DIAG-ITEM-ID TO ERR-MSG-DATA2                   00030400
030500         PERFORM 299-REPORT-BAD-TRAN                             00030500
030600         GO TO 220-EXIT                                          00030600
030700     END-IF.                                                     00030700
030800     MOVE IT-ITEM-PRICE TO TBL-ITEM-PRICE(ITEM-IX).              00030800
030900     ADD +1 TO NUM-PRICE-PROCESSED.                              00030900
031000 220-EXIT.                                                       00031000
031100     EXIT.                                                       00031100
031200*                                                                00031200
031300 230-PROCESS-ACTIVE-TRAN.                                        00031300
031400     ADD +1 TO NUM-ACTIVE-REQUESTS.                              00031400
031500     MOVE IT-ITEM-ID TO WS-DIAG-ITEM-ID-N.                       00031500
031600     PERFORM 740-FIND-ITEM-BY-ID.                                00031600
031700     IF NOT ITEM-WAS-FOUND                                       00031700
031800         MOVE 'NO MATCHING ITEM-ID: ' TO ERR-MSG-DATA1           00031800
031900         MOVE WS-DIAG-ITEM-ID TO ERR-MSG-DATA2                   00031900
032000         PERFORM 299-REPORT-BAD-TRAN                             00032000
032100         GO TO 230-EXIT                                          00032100
032200     END-IF.                                                     00032200
032300     MOVE IT-ITEM-ACTIVE TO TBL-ITEM-ACTIVE(ITEM-IX).            00032300
032400     ADD +1 TO NUM-ACTIVE-PROCESSED.                             00032400
032500 230-EXIT.                                                       00032500
032600     EXIT.                                                       00032600
032700*                                                                00032700
032800 299-REPORT-BAD-TRAN.                                            00032800
032900     ADD +1 TO NUM-TRAN-ERRORS.                                  00032900
033000     MOVE 'N' TO WS-TRAN-OK.                                     00033000
033100     WRITE MENURPT-REC FROM ERR-MSG-BAD-TRAN AFTER 1.            00033100
033200 299-EXIT.                                                       00033200
033300     EXIT.                                                       00033300
033400*                                                                00033400
033500 700-OPEN-FILES.                                                 00033500
033600     OPEN INPUT  MENUITEM-MASTER                                 00033600
033700                 MENUITEM-TRAN                                   00033700
033800                 CATEGORY-MASTER                                 00033800
033900          OUTPUT MENUITEM-MASTER-OUT                             00033900
034000                 MENU-REPORT.                                    00034000
034100     IF WS-ITEMMAST-STATUS NOT = '00'                            00034100
034200         DISPLAY 'ERROR OPENING MENUITEM-MASTER. RC: '           00034200
034300                 WS-ITEMMAST-STATUS                              00034300
034400         MOVE 16 TO RETURN-CODE                                  00034400
034500         MOVE 'Y' TO WS-TRAN-EOF                                 00034500
034600     END-IF.                                                     00034600
034700*                                                                00034700
034800 710-LOAD-CAT-TABLE.                                             00034800
034900     MOVE 0 TO WS-CAT-COUNT.                                     00034900
035000     PERFORM 711-LOAD-ONE-CAT THRU 711-EXIT                      00035000
035100             UNTIL WS-CATMAST-STATUS = '10'.                     00035100
035200*                                                                00035200
035300 711-LOAD-ONE-CAT.                                               00035300
035400     READ CATEGORY-MASTER.                                       00035400
035500     IF WS-CATMAST-STATUS = '00'                                 00035500
035600         ADD +1 TO WS-CAT-COUNT                                  00035600
035700         SET CAT-IX TO WS-CAT-COUNT                              00035700
035800         MOVE CAT-ID   TO TBL-CAT-ID(CAT-IX)                     00035800
035900         MOVE CAT-NAME TO TBL-CAT-NAME(CAT-IX)                   00035900
036000     END-IF.                                                     00036000
036100 711-EXIT.                                                       00036100
036200     EXIT.                                                       00036200
036300*                                                                00036300
036400 715-LOAD-ITEM-TABLE.                                            00036400
036500     MOVE 0 TO WS-ITEM-COUNT.                                    00036500
036600     MOVE 0 TO WS-NEXT-ITEM-ID.                                  00036600
036700     PERFORM 716-LOAD-ONE-ITEM THRU 716-EXIT                     00036700
036800             UNTIL WS-ITEMMAST-STATUS = '10'.                    00036800
036900*                                                                00036900
037000 716-LOAD-ONE-ITEM.                                              00037000
037100     READ MENUITEM-MASTER.                                       00037100
037200     IF WS-ITEMMAST-STATUS = '00'                                00037200
037300         ADD +1 TO WS-ITEM-COUNT                                 00037300
037400         SET ITEM-IX TO WS-ITEM-COUNT                            00037400
037500         MOVE ITEM-ID      TO TBL-ITEM-ID(ITEM-IX)               00037500
037600         MOVE ITEM-CAT-ID  TO TBL-ITEM-CAT-ID(ITEM-IX)           00037600
037700         MOVE ITEM-NAME    TO TBL-ITEM-NAME(ITEM-IX)             00037700
037800         MOVE ITEM-PRICE   TO TBL-ITEM-PRICE(ITEM-IX)            00037800
037900         MOVE ITEM-ACTIVE  TO TBL-ITEM-ACTIVE(ITEM-IX)           00037900
038000         IF ITEM-ID > WS-NEXT-ITEM-ID                            00038000
038100             MOVE ITEM-ID TO WS-NEXT-ITEM-ID                     00038100
038200         END-IF                                                  00038200
038300     END-IF.                                                     00038300
038400 716-EXIT.                                                       00038400
038500     EXIT.                                                       00038500
038600*                                                                00038600
038700 720-READ-TRAN-FILE.                                             00038700
038800     READ MENUITEM-TRAN.                                         00038800
038900     EVALUATE WS-ITEMTRAN-STATUS                                 00038900
039000         WHEN '00'                                               00039000
039100             CONTINUE                                            00039100
039200         WHEN '10'                                               00039200
039300             MOVE 'Y' TO WS-TRAN-EOF                             00039300
039400         WHEN OTHER                                              00039400
039500             MOVE 'TRAN FILE I/O ERROR. CODE:' TO ERR-MSG-DATA1  00039500
039600             MOVE WS-ITEMTRAN-STATUS TO ERR-MSG-DATA2            00039600
039700             PERFORM 299-REPORT-BAD-TRAN                         00039700
039800             MOVE 'Y' TO WS-TRAN-EOF                             00039800
039900     END-EVALUATE.                                               00039900
040000*                                                                00040000
040100 731-VALIDATE-NAME-AND-CAT.                                      00040100
040200     MOVE 'Y' TO WS-TRAN-OK.                                     00040200
040300     IF IT-ITEM-NAME = SPACES                                    00040300
040400         MOVE 'ITEM NAME REQUIRED   ' TO ERR-MSG-DATA1           00040400
040500         MOVE SPACES TO ERR-MSG-DATA2                            00040500
040600         PERFORM 299-REPORT-BAD-TRAN                             00040600
040700         GO TO 731-EXIT                                          00040700
040800     END-IF.                                                     00040800
040900     MOVE 'N' TO WS-CAT-FOUND-SW.                                00040900
040950     PERFORM 732-SCAN-ONE-CAT THRU 732-EXIT                      00040950
040960             VARYING CAT-IX FROM 1 BY 1                          00040960
040970             UNTIL CAT-IX > WS-CAT-COUNT                         00040970
040980                OR CAT-WAS-FOUND.                                00040980
041700     IF NOT CAT-WAS-FOUND                                        00041700
041800         MOVE 'UNKNOWN ITEM-CAT-ID:  ' TO ERR-MSG-DATA1          00041800
041900         MOVE SPACES TO ERR-MSG-DATA2                            00041900
042000         PERFORM 299-REPORT-BAD-TRAN                             00042000
042100     END-IF.                                                     00042100
042200 731-EXIT.                                                       00042200
042300     EXIT.                                                       00042300
042350*                                                                00042350
042360 732-SCAN-ONE-CAT.                                                00042360
042370     IF TBL-CAT-ID(CAT-IX) = IT-ITEM-CAT-ID                      00042370
042380         MOVE 'Y' TO WS-CAT-FOUND-SW                             00042380
042390     END-IF.                                                     00042390
042395 732-EXIT.                                                        00042395
042398     EXIT.                                                        00042398
042400*                                                                00042400
042500 740-FIND-ITEM-BY-ID.                                            00042500
042600     MOVE 'N' TO WS-ITEM-FOUND-SW.                               00042600
042650     PERFORM 741-SCAN-ONE-ITEM THRU 741-EXIT                     00042650
042660             VARYING ITEM-IX FROM 1 BY 1                         00042660
042670             UNTIL ITEM-IX > WS-ITEM-COUNT                       00042670
042680                OR ITEM-WAS-FOUND.                                00042680
043400     IF ITEM-WAS-FOUND                                           00043400
043500         SET ITEM-IX DOWN BY 1                                   00043500
043600     END-IF.                                                     00043600
043650*                                                                00043650
043660 741-SCAN-ONE-ITEM.                                               00043660
043670     IF TBL-ITEM-ID(ITEM-IX) = IT-ITEM-ID                        00043670
043680         MOVE 'Y' TO WS-ITEM-FOUND-SW                            00043680
043690     END-IF.                                                     00043690
043695 741-EXIT.                                                        00043695
043698     EXIT.                                                        00043698
043700*                                                                00043700
043800 790-CLOSE-FILES.                                                00043800
043900     CLOSE MENUITEM-MASTER                                       00043900
044000           MENUITEM-MASTER-OUT                                   00044000
044100           MENUITEM-TRAN                                         00044100
044200           CATEGORY-MASTER                                       00044200
044300           MENU-REPORT.                                          00044300
044400*                                                                00044400
044500 800-INIT-REPORT.                                                00044500
044600     MOVE WS-RUN-MM TO RPT-MM.                                   00044600
044700     MOVE WS-RUN-DD TO RPT-DD.                                   00044700
044800     MOVE WS-RUN-YY TO RPT-YY.                                   00044800
044900     WRITE MENURPT-REC FROM RPT-HEADER1 AFTER PAGE.              00044900
045000*                                                                00045000
045100* ONE LINE PER CATEGORY IN CATEGORY-NAME ORDER (CATMAST IS       00045100
045200* MAINTAINED IN NAME ORDER BY THE MENU PLANNING OFFICE), SHOWING 00045200
045300* COUNT/AVG/MIN/MAX OF ACTIVE ITEM PRICES OR N/A IF NONE ACTIVE. 00045300
045400 850-CATEGORY-STATS-RTN.                                         00045400
045500     WRITE MENURPT-REC FROM RPT-MENU-HDR1 AFTER 2.               00045500
045600     WRITE MENURPT-REC FROM RPT-MENU-HDR2 AFTER 1.               00045600
045650     PERFORM 853-ONE-CATEGORY-LINE THRU 853-EXIT                 00045650
045660             VARYING CAT-IX FROM 1 BY 1                          00045660
045670             UNTIL CAT-IX > WS-CAT-COUNT.                        00045670
046200*                                                                00046200
046210 853-ONE-CATEGORY-LINE.                                          00046210
046220     PERFORM 851-ACCUM-ONE-CATEGORY THRU 851-EXIT.               00046220
046230     PERFORM 852-PRINT-ONE-CATEGORY THRU 852-EXIT.               00046230
046240 853-EXIT.                                                       00046240
046250     EXIT.                                                       00046250
046260*                                                                00046260
046300 851-ACCUM-ONE-CATEGORY.                                         00046300
046400     MOVE 0 TO WS-CAT-ITEM-COUNT.                                00046400
046500     MOVE 0 TO WS-CAT-SUM-PRICE.                                 00046500
046600     MOVE 0 TO WS-CAT-MIN-PRICE.                                 00046600
046700     MOVE 0 TO WS-CAT-MAX-PRICE.                                 00046700
046750     PERFORM 854-ACCUM-ONE-ITEM THRU 854-EXIT                    00046750
046760             VARYING WS-SUBSCR FROM 1 BY 1                       00046760
046770             UNTIL WS-SUBSCR > WS-ITEM-COUNT.                    00046770
048900     IF WS-CAT-ITEM-COUNT > 0                                    00048900
049000         COMPUTE WS-CAT-AVG-PRICE ROUNDED =                      00049000
049100             WS-CAT-SUM-PRICE / WS-CAT-ITEM-COUNT                00049100
049200     END-IF.                                                     00049200
049300 851-EXIT.                                                       00049300
049400     EXIT.                                                       00049400
049410*                                                                00049410
049420 854-ACCUM-ONE-ITEM.                                              00049420
049430     IF TBL-ITEM-CAT-ID(WS-SUBSCR) = TBL-CAT-ID(CAT-IX)          00049430
049440        AND TBL-ITEM-ACTIVE(WS-SUBSCR) = 'Y'                     00049440
049450         ADD +1 TO WS-CAT-ITEM-COUNT                             00049450
049460         ADD TBL-ITEM-PRICE(WS-SUBSCR) TO WS-CAT-SUM-PRICE       00049460
049470         IF WS-CAT-ITEM-COUNT = 1                                00049470
049480             MOVE TBL-ITEM-PRICE(WS-SUBSCR) TO WS-CAT-MIN-PRICE  00049480
049490             MOVE TBL-ITEM-PRICE(WS-SUBSCR) TO WS-CAT-MAX-PRICE  00049490
049500         ELSE                                                    00049500
049510             IF TBL-ITEM-PRICE(WS-SUBSCR) < WS-CAT-MIN-PRICE     00049510
049520                 MOVE TBL-ITEM-PRICE(WS-SUBSCR)                  00049520
049530                   TO WS-CAT-MIN-PRICE                           00049530
049540             END-IF                                              00049540
049550             IF TBL-ITEM-PRICE(WS-SUBSCR) > WS-CAT-MAX-PRICE     00049550
049560                 MOVE TBL-ITEM-PRICE(WS-SUBSCR)                  00049560
049570                   TO WS-CAT-MAX-PRICE                           00049570
049580             END-IF                                              00049580
049590         END-IF                                                  00049590
049595     END-IF.                                                     00049595
049598 854-EXIT.                                                        00049598
049599     EXIT.                                                        00049599
049600*                                                                00049600
049610 852-PRINT-ONE-CATEGORY.                                         00049610
049700     MOVE TBL-CAT-NAME(CAT-IX) TO RPT-CAT-NAME.                  00049700
049800     MOVE WS-CAT-ITEM-COUNT TO RPT-CAT-COUNT.                    00049800
049900     IF WS-CAT-ITEM-COUNT = 0                                    00049900
050000         MOVE 'N/A' TO RPT-AVG-PRICE                             00050000
050100         MOVE 'N/A' TO RPT-MIN-PRICE                             00050100
050200         MOVE 'N/A' TO RPT-MAX-PRICE                             00050200
050300     ELSE                                                        00050300
050400         MOVE WS-CAT-AVG-PRICE TO RPT-PRICE-EDIT                 00050400
050500         MOVE RPT-PRICE-EDIT TO RPT-AVG-PRICE                    00050500
050600         MOVE WS-CAT-MIN-PRICE TO RPT-PRICE-EDIT                 00050600
050700         MOVE RPT-PRICE-EDIT TO RPT-MIN-PRICE                    00050700
050800         MOVE WS-CAT-MAX-PRICE TO RPT-PRICE-EDIT                 00050800
050900         MOVE RPT-PRICE-EDIT TO RPT-MAX-PRICE                    00050900
051000     END-IF.                                                     00051000
051100     WRITE MENURPT-REC FROM RPT-MENU-DETAIL AFTER 1.             00051100
051200 852-EXIT.                                                       00051200
051300     EXIT.                                                       00051300
051400*                                                                00051400
051500 900-REWRITE-MASTER.                                             00051500
051550     PERFORM 901-REWRITE-ONE-ITEM THRU 901-EXIT                  00051550
051560             VARYING WS-SUBSCR FROM 1 BY 1                       00051560
051570             UNTIL WS-SUBSCR > WS-ITEM-COUNT.                    00051570
051580*                                                                00051580
051590 901-REWRITE-ONE-ITEM.                                            00051590
051800     MOVE SPACES         TO MENUITEM-RECORD.                     00051800
051900     MOVE TBL-ITEM-ID(WS-SUBSCR)      TO ITEM-ID.                00051900
052000     MOVE TBL-ITEM-CAT-ID(WS-SUBSCR)  TO ITEM-CAT-ID.            00052000
052100     MOVE TBL-ITEM-NAME(WS-SUBSCR)    TO ITEM-NAME.              00052100
052200     MOVE TBL-ITEM-PRICE(WS-SUBSCR)   TO ITEM-PRICE.             00052200
052300     MOVE TBL-ITEM-ACTIVE(WS-SUBSCR)  TO ITEM-ACTIVE.            00052300
052400     WRITE ITEMMOUT-REC FROM MENUITEM-RECORD.                    00052400
052450 901-EXIT.                                                        00052450
052480     EXIT.                                                        00052480
052600****************************************************************00052600
