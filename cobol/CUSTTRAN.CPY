000100****************************************************************00000100
000200* CUSTTRAN  -  CUSTOMER MAINTENANCE TRANSACTION LAYOUT          *00000200
000300*                                                                00000300
000400* PROPERTY OF MERIDIAN FOOD SERVICE SYSTEMS, INC.                00000400
000500* PROPRIETARY AND CONFIDENTIAL - ALL RIGHTS RESERVED             00000500
000600*                                                                00000600
000700* ONE RECORD PER MAINTENANCE REQUEST READ BY CUSTMNT1.           00000700
000800* CT-TRAN-CODE VALUES:  ADD      -  NEW CUSTOMER                 00000800
000900*                       UPDATE   -  CHANGE EXISTING CUSTOMER     00000900
001000*                                                                00001000
001100* 89/04/11  R.OKAFOR    ORIGINAL LAYOUT                          00001100
001200* 96/11/05  P.QUIROGA   TICKET DP-4471 - TRAN CODE WIDENED TO 6  00001200
001300****************************************************************00001300
001400 01  CUSTOMER-TRAN-RECORD.                                      00001400
001500     05  CT-TRAN-CODE                PIC X(06).                 00001500
001600         88  CT-TRAN-IS-ADD           VALUE 'ADD   '.            00001600
001700         88  CT-TRAN-IS-UPDATE        VALUE 'UPDATE'.            00001700
001800     05  CT-CUST-ID                  PIC 9(06).                 00001800
001900     05  CT-CUST-NAME                PIC X(20).                 00001900
002000     05  CT-CUST-EMAIL               PIC X(30).                 00002000
002100     05  CT-CUST-PHONE               PIC X(15).                 00002100
002200     05  FILLER                      PIC X(05).                 00002200
002300****************************************************************00002300
